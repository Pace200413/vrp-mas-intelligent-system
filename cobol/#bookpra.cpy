000010*-----------------------------------------------------------------*
000020*    #BOOKPRA  -  REGISTRO DE SAIDA DO ARQUIVO ROUTE-STOPS        *
000030*                 LRECL = 080  (COLUNAS FIXAS)                    *
000040*-----------------------------------------------------------------*
000050 01  REG-PARADA.
000060     05 REG-PARADA-ROTA          PIC 9(003)          VALUE ZEROS.
000070     05 FILLER                   PIC X(001)          VALUE SPACE.
000080     05 REG-PARADA-SEQ           PIC 9(003)          VALUE ZEROS.
000090     05 FILLER                   PIC X(001)          VALUE SPACE.
000100     05 REG-PARADA-CLIENTE       PIC 9(004)          VALUE ZEROS.
000110     05 FILLER                   PIC X(001)          VALUE SPACE.
000120     05 REG-PARADA-CHEGADA       PIC 9(005)          VALUE ZEROS.
000130     05 FILLER                   PIC X(001)          VALUE SPACE.
000140     05 REG-PARADA-CARGA         PIC 9(005)          VALUE ZEROS.
000150     05 FILLER                   PIC X(055)          VALUE SPACES.
