000010*-----------------------------------------------------------------*
000020*    #BOOKLIM  -  LIMITES DAS TABELAS EM MEMORIA DO ROTEIRO       *
000030*    COPYADO NO INICIO DA WORKING DE PROGROTA / PROGRECO /        *
000040*    PROGGENE PARA OS TRES PROGRAMAS ENXERGAREM O MESMO TAMANHO   *
000050*    DE TABELA.                                                   *
000060*-----------------------------------------------------------------*
000070 77  WB-MAX-CLIENTES            PIC 9(003) COMP     VALUE 040.
000080 77  WB-MAX-NOS                 PIC 9(003) COMP     VALUE 041.
000090 77  WB-MAX-VEICULOS            PIC 9(003) COMP     VALUE 015.
000100 77  WB-MAX-ROTAS               PIC 9(003) COMP     VALUE 040.
000110 77  WB-MAX-PARADAS             PIC 9(003) COMP     VALUE 040.
000120 77  WB-MAX-POPULACAO           PIC 9(003) COMP     VALUE 020.
