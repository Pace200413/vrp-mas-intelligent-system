000010*-----------------------------------------------------------------*
000020*    #BOOKLCG  -  ESTADO DO GERADOR PSEUDO-ALEATORIO DO ROTEIRO   *
000030*    O PARAGRAFO QUE CALCULA O PROXIMO VALOR (xxxx-LCG-PROXIMO)   *
000040*    E REPETIDO EM CADA PROGRAMA QUE PRECISA DE SORTEIO -         *
000050*    NAO E UM CALL, E CODIGO REPETIDO DE PROPOSITO PARA NAO       *
000060*    DEPENDER DE LINK-EDIT EXTRA NO JOB DE ROTEIRIZACAO.          *
000070*-----------------------------------------------------------------*
000080 01  WB-AREA-LCG.
000090     05 WB-LCG-SEMENTE          PIC 9(005)          VALUE ZEROS.
000100     05 WB-LCG-ESTADO           PIC 9(010) COMP     VALUE ZEROS.
000110     05 WB-LCG-PRODUTO          PIC 9(020) COMP     VALUE ZEROS.
000120     05 WB-LCG-MODULO           PIC 9(010) COMP     VALUE ZEROS.
000130     05 WB-LCG-VALOR            PIC 9(010) COMP     VALUE ZEROS.
000140     05 FILLER                  PIC X(010)          VALUE SPACES.
