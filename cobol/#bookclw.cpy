000010*-----------------------------------------------------------------*
000020*    #BOOKCLW  -  TABELA DE CLIENTES EM MEMORIA (WORKING-STORAGE) *
000030*    SUBSCRITO 1 E SEMPRE O DEPOSITO (ID 0), SUBSCRITO (I + 1) E  *
000040*    O CLIENTE DE ID I. COPYADO EM PROGROTA, PROGRECO E PROGGENE  *
000050*    -REPLACING- PARA QUE OS TRES ENXERGUEM O MESMO LAYOUT DE     *
000060*    TABELA QUANDO A AREA E PASSADA POR REFERENCIA NO CALL.       *
000070*-----------------------------------------------------------------*
000080 01  WB-TAB-CLIENTES.
000090     05 WB-QT-CLIENTES          PIC 9(003) COMP     VALUE ZEROS.
000100     05 FILLER                  PIC X(010)          VALUE SPACES.
000110     05 WB-CLI OCCURS WB-MAX-NOS TIMES
000120                     INDEXED BY WB-IX-CLI.
000130         10 WB-CLI-ID           PIC 9(004) COMP     VALUE ZEROS.
000140         10 WB-CLI-X            PIC S9(004) COMP    VALUE ZEROS.
000150         10 WB-CLI-Y            PIC S9(004) COMP    VALUE ZEROS.
000160         10 WB-CLI-DEMANDA      PIC 9(004) COMP     VALUE ZEROS.
000170         10 WB-CLI-JAN-INI      PIC 9(005) COMP     VALUE ZEROS.
000180         10 WB-CLI-JAN-FIM      PIC 9(005) COMP     VALUE 99999.
000190         10 WB-CLI-SERVICO      PIC 9(004) COMP     VALUE ZEROS.
000200         10 WB-CLI-ROTEADO      PIC X(001)          VALUE "N".
000210             88 WB-CLI-E-ROTEADO               VALUE "S".
000220             88 WB-CLI-NAO-ROTEADO             VALUE "N".
000230         10 FILLER              PIC X(003)          VALUE SPACES.
000240*-----------------------------------------------------------------*
000250*    MATRIZ DE DISTANCIAS - MESMO SUBSCRITO DA TABELA DE CLIENTES *
000260*-----------------------------------------------------------------*
000270 01  WB-MATRIZ-DISTANCIA.
000280     05 WB-DIST-LINHA OCCURS WB-MAX-NOS TIMES
000290                     INDEXED BY WB-IX-DL.
000300         10 WB-DIST-COL OCCURS WB-MAX-NOS TIMES
000310                     INDEXED BY WB-IX-DC
000320                     PIC 9(005)V99 COMP-3   VALUE ZEROS.
000330*-----------------------------------------------------------------*
000340*    CAMPOS DE APOIO PARA QUEBRA (UNSTRING) DA LINHA DELIMITADA   *
000350*-----------------------------------------------------------------*
000360 01  WRK-AREA-QUEBRA-CLI.
000370     05 WRK-CLI-CAMPO OCCURS 007 TIMES
000380                     PIC X(010)          VALUE SPACES.
000390     05 WRK-CLI-QT-CAMPOS       PIC 9(002) COMP     VALUE ZEROS.
000400     05 WRK-CLI-PONTEIRO        PIC 9(003) COMP     VALUE ZEROS.
