000010*-----------------------------------------------------------------*
000020*    #BOOKERRO  -  MENSSAGENS E VARIAVEIS DE ERRO DO ROTEIRIZADOR *
000030*    COPYADO EM TODOS OS PROGRAMAS QUE POSSUEM 9999-TRATA-ERRO    *
000040*-----------------------------------------------------------------*
000050 01  WRK-AREA-ERRO-COMUM.
000060     05 WRK-DESCRICAO-ERRO      PIC X(040)          VALUE SPACES.
000070     05 WRK-STATUS-ERRO         PIC X(002)          VALUE SPACES.
000080     05 WRK-AREA-ERRO           PIC X(020)          VALUE SPACES.
000090     05 WRK-ARQUIVO-ERRO        PIC X(010)          VALUE SPACES.
000100     05 FILLER                  PIC X(008)          VALUE SPACES.
000110*-----------------------------------------------------------------*
000120 01  WRK-ERRO-ABERTURA          PIC X(040)          VALUE
000130         "ERRO NA ABERTURA DO ARQUIVO".
000140 01  WRK-ERRO-LEITURA           PIC X(040)          VALUE
000150         "ERRO NA LEITURA DO ARQUIVO".
000160 01  WRK-ERRO-GRAVACAO          PIC X(040)          VALUE
000170         "ERRO NA GRAVACAO DO REGISTRO".
000180 01  WRK-NAO-ACHOU               PIC X(040)          VALUE
000190         "ARQUIVO DE ENTRADA VAZIO OU NAO ACHADO".
000200 01  WRK-NAO-GRAVOU               PIC X(040)          VALUE
000210         "REGISTRO NAO PODE SER GRAVADO".
000220 01  WRK-ARQ-OK                  PIC X(040)          VALUE
000230         "ARQUIVO ENCERRADO COM SUCESSO".
000240 01  WRK-VAZIO                   PIC X(040)          VALUE
000250         "ARQUIVO SEM REGISTROS PARA PROCESSAR".
000260 01  WRK-MODULO-ERRO             PIC X(008)          VALUE
000270         "LOGERRO ".
