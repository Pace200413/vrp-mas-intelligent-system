000010       IDENTIFICATION                          DIVISION.
000020      *=================================================================*
000030       PROGRAM-ID.                             PROGGENE.
000040      *=================================================================*
000050      * PROGRAMA   : PROGGENE
000060       AUTHOR.                                 MATHEUS H MEDEIROS.
000070       INSTALLATION.                           FOURSYS - LOGISTICA.
000080       DATE-WRITTEN.                           03 / 06 / 1995.
000090       DATE-COMPILED.
000100       SECURITY.                               USO INTERNO FOURSYS.
000110      *-----------------------------------------------------------------*
000120      * PROGRAMADOR: MATHEUS H MEDEIROS
000130      * ANALISTA   : IVAN SANCHES
000140      * CONSULTORIA: FOURSYS
000150      * DATA.......: 03 / 06 / 1995
000160      *-----------------------------------------------------------------*
000170      * OBJETIVO...: SUBROTINA DE ALGORITMO GENETICO - MANTEM UMA
000180      *              POPULACAO DE SOLUCOES (INDIVIDUOS), AVALIA CADA
000190      *              UM PELA FITNESS (DISTANCIA + PENALIDADE DE
000200      *              JANELA), SELECIONA POR TORNEIO, CRUZA E MUTA POR
000210      *              VARIAS GERACOES, MANTENDO O MELHOR INDIVIDUO
000220      *              SEMPRE VIVO (ELITISMO) - DEVOLVE O MELHOR
000230      *              INDIVIDUO VISTO EM TODA A EVOLUCAO.
000240      *-----------------------------------------------------------------*
000250      *    ARQUIVOS                I/O                  INCLUDE/BOOK
000260      *    NENHUM - RECEBE TUDO VIA LINKAGE (CALL DO PROGROTA)
000270      *-----------------------------------------------------------------*
000280      * MODULOS....: CHAMADO POR PROGROTA (0180-SELECIONAR-SOLVER)
000290      *-----------------------------------------------------------------*
000300      *                            ALTERACOES
000310      *-----------------------------------------------------------------*
000320      *    PROGRAMADOR: MATHEUS H MEDEIROS
000330      *    ANALISTA   : IVAN SANCHES
000340      *    CONSULTORIA: FOURSYS
000350      *    DATA.......: 03 / 06 / 1995
000360      *    OBJETIVO...: VERSAO INICIAL - POPULACAO INICIAL (NN PURO,
000370      *                 NN PERTURBADO, INSERCAO GULOSA EMBARALHADA),
000380      *                 TORNEIO, ORDER-CROSSOVER, CRUZAMENTO POR ROTA,
000390      *                 REPARO E AS QUATRO MUTACOES.
000400      *-----------------------------------------------------------------*
000410      *    PROGRAMADOR: IVAN SANCHES
000420      *    ANALISTA   : IVAN SANCHES
000430      *    CONSULTORIA: FOURSYS
000440      *    DATA.......: 14 / 11 / 1995
000450      *    OBJETIVO...: INCLUIDA A MUTACAO DE MOVIMENTO ENTRE ROTAS
000460      *                 (0560-MUTACAO-INTER-ROTA) - A POPULACAO ESTAVA
000470      *                 CONVERGINDO CEDO DEMAIS SO COM AS MUTACOES
000480      *                 INTERNAS A ROTA.
000490      *-----------------------------------------------------------------*
000500      *    PROGRAMADOR: ROSANA F. ALMEIDA
000510      *    ANALISTA   : IVAN SANCHES
000520      *    CONSULTORIA: FOURSYS
000530      *    DATA.......: 09 / 09 / 1998
000540      *    OBJETIVO...: REVISAO PARA O ANO 2000 - NENHUM CAMPO DE DATA
000550      *                 DE NEGOCIO EXISTE NESTA SUBROTINA - OK PARA A
000560      *                 VIRADA DO SECULO.
000570      *-----------------------------------------------------------------*
000580      *    PROGRAMADOR: CARLOS EDUARDO PIRES
000590      *    ANALISTA   : IVAN SANCHES
000600      *    CONSULTORIA: FOURSYS
000610      *    DATA.......: 21 / 03 / 2000
000620      *    OBJETIVO...: CHAMADO 4472 - REVISAO GERAL DO ALGORITMO
000630      *                 GENETICO, A PEDIDO DA OPERACAO, QUE DESCONFIAVA
000640      *                 DAS ROTAS DEVOLVIDAS PARA A FROTA GRANDE:
000650      *                 PENALIDADE DE JANELA PASSA A CONTAR ATRASO E
000660      *                 ADIANTAMENTO POR PARADA; ELITISMO E TORNEIO
000670      *                 PASSAM A ACOMPANHAR O TAMANHO DA POPULACAO
000680      *                 (10%, COM MINIMOS DE 2 E 3); 0145 PASSA A
000690      *                 EMBARALHAR PELO METODO DE FISHER-YATES SEGUIDO
000700      *                 DE INSERCAO GULOSA NO MENOR CUSTO; MUTACAO
000710      *                 PASSA A SORTEAR ROTA POR ROTA (E NAO SO A
000720      *                 PRIMEIRA); OS DOIS CRUZAMENTOS PASSAM A HERDAR
000730      *                 UM BLOCO DE ROTAS INTEIRAS DO PAI E COMPLETAR O
000740      *                 RESTO PELA ORDEM DE VISITA DA MAE.
000750      *-----------------------------------------------------------------*
000760      *=================================================================*
000770
000780
000790      *=================================================================*
000800       ENVIRONMENT                             DIVISION.
000810      *=================================================================*
000820
000830      *-----------------------------------------------------------------*
000840       CONFIGURATION                           SECTION.
000850      *-----------------------------------------------------------------*
000860
000870       SPECIAL-NAMES.
000880           C01 IS TOP-OF-FORM.
000890
000900      *=================================================================*
000910       DATA                                    DIVISION.
000920      *=================================================================*
000930
000940      *-----------------------------------------------------------------*
000950       WORKING-STORAGE                         SECTION.
000960      *-----------------------------------------------------------------*
000970       01  FILLER                      PIC X(050)          VALUE
000980               "* INICIO DA WORKING - PROGGENE *".
000990      *-----------------------------------------------------------------*
001000       COPY "#BOOKLIM".
001010      *-----------------------------------------------------------------*
001020       01  FILLER                      PIC X(050)          VALUE
001030               "========== POPULACAO ==========".
001040      *-----------------------------------------------------------------*
001050      *-----------------------------------------------------------------*
001060      *    LAYOUT DE UM INDIVIDUO REPETIDO NA INTEGRA (NAO E COPYADO -  *
001070      *    O #BOOKSOL COMECA NO NIVEL 01 E NAO ENCAIXA DEBAIXO DE UMA   *
001080      *    TABELA QUE OCCURS - MESMO LAYOUT DE ==:PFX:==-AREA, SO QUE   *
001090      *    UM NIVEL MAIS FUNDO PARA CABER DENTRO DE WB-POP)             *
001100      *-----------------------------------------------------------------*
001110       01  WB-AREA-POPULACAO.
001120           05 FILLER                  PIC X(010)           VALUE SPACES.
001130           05 WB-POP OCCURS WB-MAX-POPULACAO TIMES
001140                       INDEXED BY WB-IX-POP.
001150               10 WB-IND-AREA.
001160                   15 WB-IND-NUM-ROTAS    PIC 9(003) COMP      VALUE ZEROS.
001170                   15 WB-IND-FITNESS      PIC 9(009)V99 COMP-3 VALUE ZEROS.
001180                   15 FILLER              PIC X(010)           VALUE SPACES.
001190                   15 WB-IND-ROTA OCCURS WB-MAX-ROTAS TIMES
001200                               INDEXED BY WB-IND-IX-ROTA.
001210                       20 WB-IND-ROTA-NUM-PARADAS
001220                                           PIC 9(003) COMP      VALUE ZEROS.
001230                       20 WB-IND-ROTA-CARGA
001240                                           PIC 9(005) COMP      VALUE ZEROS.
001250                       20 WB-IND-ROTA-DISTANCIA
001260                                           PIC 9(005)V99 COMP-3 VALUE ZEROS.
001270                       20 WB-IND-ROTA-VEICULO
001280                                           PIC 9(003) COMP      VALUE ZEROS.
001290                       20 WB-IND-PARADA OCCURS WB-MAX-PARADAS TIMES
001300                               INDEXED BY WB-IND-IX-PARADA.
001310                           25 WB-IND-PARADA-CLIENTE
001320                                           PIC 9(004) COMP      VALUE ZEROS.
001330                           25 WB-IND-PARADA-CHEGADA
001340                                           PIC 9(005) COMP      VALUE ZEROS.
001350      *-----------------------------------------------------------------*
001360       01  FILLER                      PIC X(050)          VALUE
001370               "========== MELHOR INDIVIDUO VISTO ==========".
001380      *-----------------------------------------------------------------*
001390       COPY "#BOOKSOL" REPLACING ==:PFX:== BY ==WB-MEL==.
001400      *-----------------------------------------------------------------*
001410      *    AREA DE FILHOTES GERADOS PELO TORNEIO/CRUZAMENTO/MUTACAO -   *
001420      *    UMA TABELA (E NAO UM UNICO REGISTRO) PORQUE OS FILHOTES SAO  *
001430      *    MONTADOS NA MESMA POSICAO WB-IX-POP-ATU DA NOVA GERACAO      *
001440      *-----------------------------------------------------------------*
001450       01  FILLER                      PIC X(050)          VALUE
001460               "========== AREA DE TORNEIO E CRUZAMENTO ==========".
001470      *-----------------------------------------------------------------*
001480       01  WB-AREA-FILHOTES.
001490           05 FILLER                  PIC X(010)           VALUE SPACES.
001500           05 WB-FIL OCCURS WB-MAX-POPULACAO TIMES
001510                       INDEXED BY WB-IX-FIL.
001520               10 WB-FIL-AREA.
001530                   15 WB-FIL-NUM-ROTAS    PIC 9(003) COMP      VALUE ZEROS.
001540                   15 WB-FIL-FITNESS      PIC 9(009)V99 COMP-3 VALUE ZEROS.
001550                   15 FILLER              PIC X(010)           VALUE SPACES.
001560                   15 WB-FIL-ROTA OCCURS WB-MAX-ROTAS TIMES
001570                               INDEXED BY WB-FIL-IX-ROTA.
001580                       20 WB-FIL-ROTA-NUM-PARADAS
001590                                           PIC 9(003) COMP      VALUE ZEROS.
001600                       20 WB-FIL-ROTA-CARGA
001610                                           PIC 9(005) COMP      VALUE ZEROS.
001620                       20 WB-FIL-ROTA-DISTANCIA
001630                                           PIC 9(005)V99 COMP-3 VALUE ZEROS.
001640                       20 WB-FIL-ROTA-VEICULO
001650                                           PIC 9(003) COMP      VALUE ZEROS.
001660                       20 WB-FIL-PARADA OCCURS WB-MAX-PARADAS TIMES
001670                               INDEXED BY WB-FIL-IX-PARADA.
001680                           25 WB-FIL-PARADA-CLIENTE
001690                                           PIC 9(004) COMP      VALUE ZEROS.
001700                           25 WB-FIL-PARADA-CHEGADA
001710                                           PIC 9(005) COMP      VALUE ZEROS.
001720      *-----------------------------------------------------------------*
001730       01  WRK-AREA-EVOLUCAO.
001740           05 WRK-EV-GERACAO-ATU       PIC 9(003) COMP      VALUE ZEROS.
001750           05 WRK-EV-SEM-MELHORA       PIC 9(003) COMP      VALUE ZEROS.
001760           05 WRK-EV-MAX-SEM-MELHORA   PIC 9(003) COMP      VALUE 20.
001770           05 WRK-EV-FIT-MELHOR        PIC 9(009)V99 COMP-3 VALUE ZEROS.
001780      *-----------------------------------------------------------------*
001790      *    REDEFINE A FITNESS DO MELHOR INDIVIDUO VISTO COMO PAR         *
001800      *    ZONADO, USADO SO PARA DISPLAY DE CONFERENCIA EM TESTE DE      *
001810      *    VOLUME (VER WRK-EV-GERACAO-R MAIS ABAIXO)                     *
001820      *-----------------------------------------------------------------*
001830           05 WRK-EV-FIT-MELHOR-R REDEFINES WRK-EV-FIT-MELHOR.
001840               10 WRK-EV-FIT-MELHOR-INT    PIC 9(009).
001850               10 WRK-EV-FIT-MELHOR-DEC    PIC 99.
001860           05 WRK-EV-IX-MELHOR         PIC 9(003) COMP      VALUE ZEROS.
001870           05 WRK-EV-IX-PIOR           PIC 9(003) COMP      VALUE ZEROS.
001880           05 WRK-EV-QT-MUTACOES-MIL   PIC 9(004) COMP      VALUE ZEROS.
001890      *-----------------------------------------------------------------*
001900      *    CHAMADO 4472 - LIMIAR DE INDIVIDUOS NN PERTURBADOS (60% DA    *
001910      *    POPULACAO) E TAMANHO DA ELITE (10% DA POPULACAO, NUNCA MENOS  *
001920      *    QUE 2) COPIADA SEM MUDANCA PARA A PROXIMA GERACAO             *
001930      *-----------------------------------------------------------------*
001940           05 WRK-EV-LIMIAR-PERTURB    PIC 9(003) COMP      VALUE ZEROS.
001950           05 WRK-EV-QT-ELITE          PIC 9(003) COMP      VALUE ZEROS.
001960           05 FILLER                   PIC X(010)           VALUE SPACES.
001970      *-----------------------------------------------------------------*
001980       01  FILLER                      PIC X(050)          VALUE
001990               "========== FITNESS DO INDIVIDUO CORRENTE ==========".
002000      *-----------------------------------------------------------------*
002010       01  WRK-AREA-FITNESS-IND.
002020           05 WRK-FIT-CORRENTE         PIC 9(009)V99 COMP-3 VALUE ZEROS.
002030           05 WRK-FIT-ATRASO           PIC 9(007)V99 COMP-3 VALUE ZEROS.
002040           05 WRK-TEMPO-CORRENTE       PIC 9(005) COMP      VALUE ZEROS.
002050           05 WRK-TEMPO-CHEGADA-BRUTA  PIC 9(005) COMP      VALUE ZEROS.
002060           05 FILLER                   PIC X(010)           VALUE SPACES.
002070      *-----------------------------------------------------------------*
002080       01  FILLER                      PIC X(050)          VALUE
002090               "========== TORNEIO E CRUZAMENTO ==========".
002100      *-----------------------------------------------------------------*
002110       01  WRK-AREA-TORNEIO.
002120           05 WRK-TN-CANDIDATO-1       PIC 9(003) COMP      VALUE ZEROS.
002130           05 WRK-TN-VENCEDOR-A        PIC 9(003) COMP      VALUE ZEROS.
002140           05 WRK-TN-VENCEDOR-B        PIC 9(003) COMP      VALUE ZEROS.
002150      *-----------------------------------------------------------------*
002160      *    CHAMADO 4472 - TAMANHO DO TORNEIO (10% DA POPULACAO, NUNCA   *
002170      *    MENOS QUE 3 CANDIDATOS SORTEADOS POR DISPUTA)                *
002180      *-----------------------------------------------------------------*
002190           05 WRK-TN-TAMANHO           PIC 9(003) COMP      VALUE ZEROS.
002200           05 WRK-TN-QT-SORTEIOS       PIC 9(003) COMP      VALUE ZEROS.
002210           05 WRK-TN-FIT-MELHOR        PIC 9(009)V99 COMP-3 VALUE ZEROS.
002220           05 WRK-CZ-TIPO              PIC 9(001) COMP      VALUE ZEROS.
002230               88 WB-CZ-ORDEM                       VALUE 1.
002240               88 WB-CZ-POR-ROTA                    VALUE 2.
002250           05 WRK-CZ-CORTE-1           PIC 9(003) COMP      VALUE ZEROS.
002260           05 WRK-CZ-CORTE-2           PIC 9(003) COMP      VALUE ZEROS.
002270           05 WRK-CZ-CORTE-TROCA       PIC 9(003) COMP      VALUE ZEROS.
002280           05 WRK-MT-GUARDADO          PIC 9(004) COMP      VALUE ZEROS.
002290      *-----------------------------------------------------------------*
002300      *    REDEFINE O CLIENTE GUARDADO NA TROCA/REALOCACAO COMO PAR      *
002310      *    ZONADO, USADO SO PARA DISPLAY DE CONFERENCIA EM TESTE DE      *
002320      *    VOLUME                                                        *
002330      *-----------------------------------------------------------------*
002340           05 WRK-MT-GUARDADO-R REDEFINES WRK-MT-GUARDADO
002350                                       PIC 9(004).
002360           05 FILLER                   PIC X(010)           VALUE SPACES.
002370      *-----------------------------------------------------------------*
002380       01  FILLER                      PIC X(050)          VALUE
002390               "========== ELITISMO (CHAMADO 4472) ==========".
002400      *-----------------------------------------------------------------*
002410       01  WRK-AREA-ELITE.
002420           05 WRK-EL-VISTO OCCURS WB-MAX-POPULACAO TIMES
002430                                   PIC X(001)           VALUE "N".
002440           05 WRK-EL-POSICAO           PIC 9(003) COMP      VALUE ZEROS.
002450           05 WRK-EL-MELHOR-IX         PIC 9(003) COMP      VALUE ZEROS.
002460           05 WRK-EL-MELHOR-FIT        PIC 9(009)V99 COMP-3 VALUE ZEROS.
002470           05 FILLER                   PIC X(010)           VALUE SPACES.
002480      *-----------------------------------------------------------------*
002490       01  FILLER                      PIC X(050)          VALUE
002500               "========== APOIO A REPARO E MUTACAO ==========".
002510      *-----------------------------------------------------------------*
002520       01  WRK-AREA-REPARO.
002530           05 WRK-RP-VISTO OCCURS WB-MAX-NOS TIMES
002540                       INDEXED BY WB-IX-VISTO
002550                                   PIC X(001) VALUE "N".
002560           05 WRK-RP-CARGA-ROTA        PIC 9(005) COMP      VALUE ZEROS.
002570           05 FILLER                   PIC X(010)           VALUE SPACES.
002580      *-----------------------------------------------------------------*
002590       01  FILLER                      PIC X(050)          VALUE
002600               "========== INSERCAO GULOSA EMBARALHADA ==========".
002610      *-----------------------------------------------------------------*
002620      *    CHAMADO 4472 - ORDEM EMBARALHADA (FISHER-YATES) DOS CLIENTES  *
002630      *    E APOIO A BUSCA DA INSERCAO MAIS BARATA EM 0145-0154          *
002640      *-----------------------------------------------------------------*
002650       01  WRK-AREA-EMBARALHAR.
002660           05 WRK-EMB-ORDEM OCCURS WB-MAX-NOS TIMES
002670                                   PIC 9(004) COMP      VALUE ZEROS.
002680           05 WRK-EMB-QT               PIC 9(003) COMP      VALUE ZEROS.
002690           05 WRK-EMB-PONTEIRO         PIC 9(003) COMP      VALUE ZEROS.
002700           05 WRK-EMB-QT-COLOCADOS     PIC 9(003) COMP      VALUE ZEROS.
002710           05 WRK-EMB-TROCA            PIC 9(004) COMP      VALUE ZEROS.
002720           05 WRK-EMB-CANDIDATO-SW     PIC X(001)           VALUE "N".
002730               88 WB-EMB-TEM-CANDIDATO              VALUE "S".
002740           05 FILLER                   PIC X(010)           VALUE SPACES.
002750       01  WRK-AREA-INSERCAO.
002760           05 WRK-INS-MELHOR-CLIENTE   PIC 9(004) COMP      VALUE ZEROS.
002770           05 WRK-INS-MELHOR-POS       PIC 9(003) COMP      VALUE ZEROS.
002780           05 WRK-INS-MELHOR-CUSTO     PIC S9(007)V99 COMP-3
002790                                                            VALUE ZEROS.
002800           05 WRK-INS-POS-CAND         PIC 9(003) COMP      VALUE ZEROS.
002810           05 WRK-INS-CUSTO-CAND       PIC S9(007)V99 COMP-3
002820                                                            VALUE ZEROS.
002830           05 WRK-INS-POS-TESTE        PIC 9(003) COMP      VALUE ZEROS.
002840           05 WRK-INS-CUSTO-TESTE      PIC S9(007)V99 COMP-3
002850                                                            VALUE ZEROS.
002860           05 FILLER                   PIC X(010)           VALUE SPACES.
002870       01  WRK-AREA-MUTACAO.
002880           05 WRK-MT-TIPO               PIC 9(001) COMP     VALUE ZEROS.
002890               88 WB-MT-TROCA                       VALUE 1.
002900               88 WB-MT-INVERSAO                    VALUE 2.
002910               88 WB-MT-REALOCA                     VALUE 3.
002920               88 WB-MT-EMBARALHA                   VALUE 4.
002930           05 WRK-MT-TAXA-INTER         PIC 9(003) COMP      VALUE ZEROS.
002940           05 WRK-MT-POS-TROCA          PIC 9(003) COMP      VALUE ZEROS.
002950           05 WRK-MT-ROTA-ORIGEM        PIC 9(003) COMP      VALUE ZEROS.
002960           05 WRK-MT-ROTA-DESTINO       PIC 9(003) COMP      VALUE ZEROS.
002970           05 FILLER                   PIC X(010)           VALUE SPACES.
002980      *-----------------------------------------------------------------*
002990       01  FILLER                      PIC X(050)          VALUE
003000               "========== VARIAVEIS DE APOIO ==========".
003010      *-----------------------------------------------------------------*
003020       01  WB-IX-I                     PIC 9(003) COMP      VALUE ZEROS.
003030       01  WB-IX-J                     PIC 9(003) COMP      VALUE ZEROS.
003040       01  WB-IX-K                     PIC 9(003) COMP      VALUE ZEROS.
003050       01  WB-IX-DEP-1                 PIC 9(003) COMP      VALUE 1.
003060       01  WB-IX-ROTA-ATU              PIC 9(003) COMP      VALUE ZEROS.
003070       01  WB-IX-ATUAL                 PIC 9(003) COMP      VALUE ZEROS.
003080       01  WB-IX-MELHOR                PIC 9(003) COMP      VALUE ZEROS.
003090       01  WB-IX-POP-ATU               PIC 9(003) COMP      VALUE ZEROS.
003100      *-----------------------------------------------------------------*
003110      *    REDEFINE O CONTADOR DE GERACAO ATUAL COMO PAR ZONADO, USADO  *
003120      *    SO PARA DISPLAY DE ACOMPANHAMENTO EM TESTE DE VOLUME         *
003130      *-----------------------------------------------------------------*
003140       01  WRK-EV-GERACAO-R REDEFINES WRK-EV-GERACAO-ATU
003150                                   PIC 9(003).
003160      *-----------------------------------------------------------------*
003170       01  FILLER                      PIC X(050)          VALUE
003180               "* FIM DA WORKING - PROGGENE *".
003190      *-----------------------------------------------------------------*
003200      *=================================================================*
003210       LINKAGE                                 SECTION.
003220      *=================================================================*
003230       COPY "#BOOKCLW".
003240       COPY "#BOOKVEW".
003250       COPY "#BOOKCTL".
003260       COPY "#BOOKLCG".
003270       COPY "#BOOKSOL" REPLACING ==:PFX:== BY ==WB-SOL==.
003280
003290      *=================================================================*
003300       PROCEDURE                               DIVISION USING
003310                                           WB-TAB-CLIENTES
003320                                           WB-MATRIZ-DISTANCIA
003330                                           WB-PARAMETROS-JOB
003340                                           WB-AREA-LCG
003350                                           WB-SOL-AREA.
003360      *=================================================================*
003370       0000-PRINCIPAL.
003380
003390               PERFORM 0100-INICIAR-POPULACAO.
003400               PERFORM 0200-EVOLUIR-ATE-O-FIM.
003410               MOVE WB-MEL-AREA TO WB-SOL-AREA.
003420               GOBACK.
003430
003440       0000-PRINCIPAL-FIM.                     EXIT.
003450      *-----------------------------------------------------------------*
003460       0100-INICIAR-POPULACAO                  SECTION.
003470      *-----------------------------------------------------------------*
003480      *    CHAMADO 4472 - GERA WB-PAR-GA-POP INDIVIDUOS - O PRIMEIRO E  *
003490      *    O NN PURO (COPIA DA SOLUCAO RECEBIDA); OS INDIVIDUOS ATE     *
003500      *    WRK-EV-LIMIAR-PERTURB (60% DA POPULACAO) SAO NN PERTURBADO;  *
003510      *    O RESTANTE E GERADO POR INSERCAO GULOSA EMBARALHADA          *
003520      *-----------------------------------------------------------------*
003530
003540               MOVE ZEROS TO WRK-EV-FIT-MELHOR.
003550               MOVE ZEROS TO WRK-EV-GERACAO-ATU.
003560               MOVE ZEROS TO WRK-EV-SEM-MELHORA.
003570               COMPUTE WRK-EV-LIMIAR-PERTURB =
003580                   WB-PAR-GA-POP * 6 / 10.
003590
003600               PERFORM 0101-GERAR-UM-INDIVIDUO VARYING WB-IX-POP-ATU
003610                   FROM 1 BY 1
003620                   UNTIL WB-IX-POP-ATU GREATER THAN WB-PAR-GA-POP.
003630
003640       0100-INICIAR-POPULACAO-FIM.               EXIT.
003650      *-----------------------------------------------------------------*
003660       0101-GERAR-UM-INDIVIDUO                  SECTION.
003670      *-----------------------------------------------------------------*
003680
003690               MOVE WB-SOL-AREA TO WB-IND-AREA (WB-IX-POP-ATU).
003700
003710               IF WB-IX-POP-ATU EQUAL 1
003720                   CONTINUE
003730               ELSE
003740                   IF WB-IX-POP-ATU NOT GREATER THAN
003750                      WRK-EV-LIMIAR-PERTURB
003760                       PERFORM 0140-PERTURBAR-INDIVIDUO
003770                   ELSE
003780                       PERFORM 0145-EMBARALHAR-INDIVIDUO
003790                   END-IF
003800               END-IF.
003810
003820               PERFORM 0130-FITNESS-DO-INDIVIDUO.
003830               IF WB-IX-POP-ATU EQUAL 1 OR
003840                  WRK-FIT-CORRENTE LESS THAN WRK-EV-FIT-MELHOR
003850                   MOVE WRK-FIT-CORRENTE TO WRK-EV-FIT-MELHOR
003860                   MOVE WB-IND-AREA (WB-IX-POP-ATU) TO WB-MEL-AREA
003870               END-IF.
003880
003890       0101-GERAR-UM-INDIVIDUO-FIM.               EXIT.
003900      *-----------------------------------------------------------------*
003910       0125-LCG-PROXIMO                        SECTION.
003920      *-----------------------------------------------------------------*
003930      *    GERADOR CONGRUENTE LINEAR PARTILHADO COM O PROGROTA - VEM    *
003940      *    PRONTO NA LINKAGE (WB-AREA-LCG) COM O ESTADO CORRENTE        *
003950      *-----------------------------------------------------------------*
003960
003970               COMPUTE WB-LCG-PRODUTO ROUNDED =
003980                   WB-LCG-ESTADO * 1103515245 + 12345.
003990               DIVIDE WB-LCG-PRODUTO BY 2147483648 GIVING WB-LCG-VALOR
004000                   REMAINDER WB-LCG-ESTADO.
004010               DIVIDE WB-LCG-ESTADO BY WB-LCG-MODULO GIVING WB-LCG-VALOR
004020                   REMAINDER WB-LCG-VALOR.
004030
004040       0125-LCG-PROXIMO-FIM.                    EXIT.
004050      *-----------------------------------------------------------------*
004060       0130-FITNESS-DO-INDIVIDUO                SECTION.
004070      *-----------------------------------------------------------------*
004080      *    CHAMADO 4472 - FITNESS = DISTANCIA TOTAL + PENALIDADE DE     *
004090      *    JANELA. A PENALIDADE DE CADA PARADA FORA DA JANELA (1000 +   *
004100      *    10 X A DIFERENCA EM MINUTOS, ATRASADA OU ADIANTADA) JA VEM   *
004110      *    SOMADA EM WRK-FIT-ATRASO POR 0136 - RESULTADO EM             *
004120      *    WRK-FIT-CORRENTE                                             *
004130      *-----------------------------------------------------------------*
004140
004150               MOVE ZEROS TO WRK-FIT-CORRENTE.
004160               MOVE ZEROS TO WRK-FIT-ATRASO.
004170
004180               PERFORM 0131-ACUMULAR-FITNESS-ROTA VARYING WB-IX-ROTA-ATU
004190                   FROM 1 BY 1
004200                   UNTIL WB-IX-ROTA-ATU GREATER THAN
004210                         WB-IND-NUM-ROTAS (WB-IX-POP-ATU).
004220
004230               COMPUTE WRK-FIT-CORRENTE ROUNDED =
004240                   WRK-FIT-CORRENTE + WRK-FIT-ATRASO.
004250
004260       0130-FITNESS-DO-INDIVIDUO-FIM.             EXIT.
004270      *-----------------------------------------------------------------*
004280       0131-ACUMULAR-FITNESS-ROTA                SECTION.
004290      *-----------------------------------------------------------------*
004300
004310               PERFORM 0135-RECALC-ROTA-INDIVIDUO.
004320               ADD WB-IND-ROTA-DISTANCIA (WB-IX-POP-ATU, WB-IX-ROTA-ATU)
004330                   TO WRK-FIT-CORRENTE.
004340
004350       0131-ACUMULAR-FITNESS-ROTA-FIM.            EXIT.
004360      *-----------------------------------------------------------------*
004370       0135-RECALC-ROTA-INDIVIDUO                SECTION.
004380      *-----------------------------------------------------------------*
004390      *    RECALCULA DISTANCIA, CARGA E ATRASO DA ROTA WB-IX-ROTA-ATU   *
004400      *    DO INDIVIDUO WB-IX-POP-ATU                                   *
004410      *-----------------------------------------------------------------*
004420
004430               MOVE ZEROS TO WB-IND-ROTA-DISTANCIA (WB-IX-POP-ATU,
004440                   WB-IX-ROTA-ATU).
004450               MOVE ZEROS TO WB-IND-ROTA-CARGA (WB-IX-POP-ATU,
004460                   WB-IX-ROTA-ATU).
004470               MOVE ZEROS TO WRK-TEMPO-CORRENTE.
004480               MOVE WB-IX-DEP-1 TO WB-IX-MELHOR.
004490
004500               PERFORM 0136-CALC-PARADA-INDIVIDUO VARYING WB-IX-K
004510                   FROM 1 BY 1
004520                   UNTIL WB-IX-K GREATER THAN
004530                         WB-IND-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
004540                                                   WB-IX-ROTA-ATU).
004550
004560               ADD WB-DIST-COL (WB-IX-MELHOR, WB-IX-DEP-1) TO
004570                   WB-IND-ROTA-DISTANCIA (WB-IX-POP-ATU,
004580                                           WB-IX-ROTA-ATU).
004590
004600       0135-RECALC-ROTA-INDIVIDUO-FIM.            EXIT.
004610      *-----------------------------------------------------------------*
004620       0136-CALC-PARADA-INDIVIDUO                SECTION.
004630      *-----------------------------------------------------------------*
004640      *    CHAMADO 4472 - PARADA QUE CHEGA MAIS DE 2 MINUTOS ANTES DO   *
004650      *    INICIO DA JANELA, OU DEPOIS DO SEU FIM, PAGA 1000 + 10 X A   *
004660      *    DIFERENCA EM MINUTOS - ACUMULADO EM WRK-FIT-ATRASO           *
004670      *-----------------------------------------------------------------*
004680
004690               MOVE WB-IND-PARADA-CLIENTE (WB-IX-POP-ATU,
004700                   WB-IX-ROTA-ATU, WB-IX-K) TO WB-IX-ATUAL.
004710               ADD WB-DIST-COL (WB-IX-MELHOR, WB-IX-ATUAL)
004720                   TO WB-IND-ROTA-DISTANCIA (WB-IX-POP-ATU,
004730                                              WB-IX-ROTA-ATU).
004740               ADD WB-CLI-DEMANDA (WB-IX-ATUAL)
004750                   TO WB-IND-ROTA-CARGA (WB-IX-POP-ATU,
004760                                          WB-IX-ROTA-ATU).
004770
004780               COMPUTE WRK-TEMPO-CHEGADA-BRUTA ROUNDED =
004790                   WRK-TEMPO-CORRENTE +
004800                   WB-DIST-COL (WB-IX-MELHOR, WB-IX-ATUAL).
004810
004820               IF WRK-TEMPO-CHEGADA-BRUTA + 2 LESS THAN
004830                  WB-CLI-JAN-INI (WB-IX-ATUAL)
004840                   COMPUTE WRK-FIT-ATRASO = WRK-FIT-ATRASO + 1000 +
004850                       (10 * (WB-CLI-JAN-INI (WB-IX-ATUAL) -
004860                              WRK-TEMPO-CHEGADA-BRUTA))
004870               END-IF.
004880               IF WRK-TEMPO-CHEGADA-BRUTA GREATER THAN
004890                  WB-CLI-JAN-FIM (WB-IX-ATUAL)
004900                   COMPUTE WRK-FIT-ATRASO = WRK-FIT-ATRASO + 1000 +
004910                       (10 * (WRK-TEMPO-CHEGADA-BRUTA -
004920                              WB-CLI-JAN-FIM (WB-IX-ATUAL)))
004930               END-IF.
004940
004950               MOVE WRK-TEMPO-CHEGADA-BRUTA TO WRK-TEMPO-CORRENTE.
004960               IF WRK-TEMPO-CORRENTE LESS THAN
004970                  WB-CLI-JAN-INI (WB-IX-ATUAL)
004980                   MOVE WB-CLI-JAN-INI (WB-IX-ATUAL)
004990                       TO WRK-TEMPO-CORRENTE
005000               END-IF.
005010               ADD WB-CLI-SERVICO (WB-IX-ATUAL)
005020                   TO WRK-TEMPO-CORRENTE.
005030               MOVE WB-IX-ATUAL TO WB-IX-MELHOR.
005040
005050       0136-CALC-PARADA-INDIVIDUO-FIM.            EXIT.
005060      *-----------------------------------------------------------------*
005070       0140-PERTURBAR-INDIVIDUO                SECTION.
005080      *-----------------------------------------------------------------*
005090      *    TROCA DUAS PARADAS SORTEADAS DA PRIMEIRA ROTA DO INDIVIDUO   *
005100      *    (NN PERTURBADO) - SE A ROTA TIVER MENOS DE DUAS PARADAS      *
005110      *    NAO FAZ NADA                                                 *
005120      *-----------------------------------------------------------------*
005130
005140               IF WB-IND-ROTA-NUM-PARADAS (WB-IX-POP-ATU, 1)
005150                   LESS THAN 2
005160                   GO TO 0140-PERTURBAR-INDIVIDUO-FIM
005170               END-IF.
005180
005190               MOVE WB-IND-ROTA-NUM-PARADAS (WB-IX-POP-ATU, 1)
005200                   TO WB-LCG-MODULO.
005210               PERFORM 0125-LCG-PROXIMO.
005220               COMPUTE WB-IX-I = WB-LCG-VALOR + 1.
005230               PERFORM 0125-LCG-PROXIMO.
005240               COMPUTE WB-IX-J = WB-LCG-VALOR + 1.
005250
005260               MOVE WB-IND-PARADA-CLIENTE (WB-IX-POP-ATU, 1, WB-IX-I)
005270                   TO WRK-MT-GUARDADO.
005280               MOVE WB-IND-PARADA-CLIENTE (WB-IX-POP-ATU, 1, WB-IX-J)
005290                   TO WB-IND-PARADA-CLIENTE (WB-IX-POP-ATU, 1, WB-IX-I).
005300               MOVE WRK-MT-GUARDADO TO WB-IND-PARADA-CLIENTE
005310                   (WB-IX-POP-ATU, 1, WB-IX-J).
005320
005330       0140-PERTURBAR-INDIVIDUO-FIM.              EXIT.
005340      *-----------------------------------------------------------------*
005350       0145-EMBARALHAR-INDIVIDUO                SECTION.
005360      *-----------------------------------------------------------------*
005370      *    CHAMADO 4472 - RECONSTROI O INDIVIDUO POR INSERCAO GULOSA,   *
005380      *    CLIENTE A CLIENTE, NA ORDEM DE UM FISHER-YATES SORTEADO NA   *
005390      *    HORA (0146) - CADA ROTA COMECA PELO PROXIMO CLIENTE AINDA    *
005400      *    NA ORDEM E VAI RECEBENDO SEMPRE A INSERCAO MAIS BARATA (0149)*
005410      *    ATE NAO CABER MAIS NINGUEM (CHAMADO 4472, SUBSTITUI O SORTEIO*
005420      *    LINEAR CIRCULAR ANTIGO)                                      *
005430      *-----------------------------------------------------------------*
005440
005450               PERFORM 0142-ZERAR-VISTO VARYING WB-IX-K FROM 1 BY 1
005460                   UNTIL WB-IX-K GREATER THAN WB-QT-CLIENTES.
005470               MOVE "S" TO WRK-RP-VISTO (1).
005480
005490               COMPUTE WRK-EMB-QT = WB-QT-CLIENTES - 1.
005500               PERFORM 0154-COPIAR-CLIENTE-NA-ORDEM VARYING WB-IX-K
005510                   FROM 1 BY 1
005520                   UNTIL WB-IX-K GREATER THAN WRK-EMB-QT.
005530               PERFORM 0146-EMBARALHAR-A-ORDEM VARYING WB-IX-K
005540                   FROM WRK-EMB-QT BY -1
005550                   UNTIL WB-IX-K LESS THAN 2.
005560
005570               MOVE ZEROS TO WB-IND-NUM-ROTAS (WB-IX-POP-ATU).
005580               MOVE ZEROS TO WRK-EMB-QT-COLOCADOS.
005590               MOVE ZEROS TO WRK-EMB-PONTEIRO.
005600
005610               PERFORM 0147-ABRIR-ROTA-GULOSA
005620                   UNTIL WRK-EMB-QT-COLOCADOS NOT LESS THAN WRK-EMB-QT.
005630
005640       0145-EMBARALHAR-INDIVIDUO-FIM.             EXIT.
005650      *-----------------------------------------------------------------*
005660       0142-ZERAR-VISTO                         SECTION.
005670      *-----------------------------------------------------------------*
005680      *    LIMPA A MARCA DE "JA ENTROU NUMA ROTA" - REUSADA TANTO NA    *
005690      *    MONTAGEM DE UM INDIVIDUO NOVO (0145) QUANTO NO REPARO DE UM  *
005700      *    FILHO (0600)                                                 *
005710      *-----------------------------------------------------------------*
005720
005730               MOVE "N" TO WRK-RP-VISTO (WB-IX-K).
005740
005750       0142-ZERAR-VISTO-FIM.                     EXIT.
005760      *-----------------------------------------------------------------*
005770       0154-COPIAR-CLIENTE-NA-ORDEM             SECTION.
005780      *-----------------------------------------------------------------*
005790      *    ORDEM (1) RECEBE O CLIENTE 2, ORDEM (2) O CLIENTE 3, E       *
005800      *    ASSIM POR DIANTE - O DEPOSITO (CLIENTE 1) NUNCA ENTRA NA     *
005810      *    ORDEM, SO OS CLIENTES DE VERDADE SAO EMBARALHADOS            *
005820      *-----------------------------------------------------------------*
005830
005840               COMPUTE WRK-EMB-ORDEM (WB-IX-K) = WB-IX-K + 1.
005850
005860       0154-COPIAR-CLIENTE-NA-ORDEM-FIM.          EXIT.
005870      *-----------------------------------------------------------------*
005880       0146-EMBARALHAR-A-ORDEM                  SECTION.
005890      *-----------------------------------------------------------------*
005900      *    UM PASSO DO FISHER-YATES CLASSICO - SORTEIA J EM 1..K E      *
005910      *    TROCA ORDEM (K) COM ORDEM (J)                                *
005920      *-----------------------------------------------------------------*
005930
005940               MOVE WB-IX-K TO WB-LCG-MODULO.
005950               PERFORM 0125-LCG-PROXIMO.
005960               COMPUTE WB-IX-I = WB-LCG-VALOR + 1.
005970
005980               MOVE WRK-EMB-ORDEM (WB-IX-K) TO WRK-EMB-TROCA.
005990               MOVE WRK-EMB-ORDEM (WB-IX-I) TO WRK-EMB-ORDEM (WB-IX-K).
006000               MOVE WRK-EMB-TROCA TO WRK-EMB-ORDEM (WB-IX-I).
006010
006020       0146-EMBARALHAR-A-ORDEM-FIM.               EXIT.
006030      *-----------------------------------------------------------------*
006040       0147-ABRIR-ROTA-GULOSA                   SECTION.
006050      *-----------------------------------------------------------------*
006060      *    ABRE UMA ROTA NOVA, SEMEADA PELO PROXIMO CLIENTE DA ORDEM    *
006070      *    EMBARALHADA AINDA NAO COLOCADO, E VAI INSERINDO POR 0149 O   *
006080      *    CLIENTE DE INSERCAO MAIS BARATA ATE NAO CABER MAIS NENHUM    *
006090      *-----------------------------------------------------------------*
006100
006110               ADD 1 TO WB-IND-NUM-ROTAS (WB-IX-POP-ATU).
006120               MOVE WB-IND-NUM-ROTAS (WB-IX-POP-ATU) TO WB-IX-ROTA-ATU.
006130               MOVE ZEROS TO WB-IND-ROTA-NUM-PARADAS
006140                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU).
006150               MOVE ZEROS TO WRK-RP-CARGA-ROTA.
006160
006170               PERFORM 0148-AVANCAR-PONTEIRO-EMBARALHADO
006180                   UNTIL WRK-EMB-PONTEIRO GREATER THAN WRK-EMB-QT
006190                      OR WRK-RP-VISTO (WRK-EMB-ORDEM (WRK-EMB-PONTEIRO))
006200                         EQUAL "N".
006210
006220               IF WRK-EMB-PONTEIRO GREATER THAN WRK-EMB-QT
006230                   GO TO 0147-ABRIR-ROTA-GULOSA-FIM
006240               END-IF.
006250
006260               MOVE WRK-EMB-ORDEM (WRK-EMB-PONTEIRO)
006270                   TO WRK-INS-MELHOR-CLIENTE.
006280               MOVE 1 TO WRK-INS-MELHOR-POS.
006290               PERFORM 0152-EFETIVAR-INSERCAO.
006300
006310               PERFORM 0149-INSERIR-MELHOR-NA-ROTA
006320                   UNTIL NOT WB-EMB-TEM-CANDIDATO.
006330
006340       0147-ABRIR-ROTA-GULOSA-FIM.                EXIT.
006350      *-----------------------------------------------------------------*
006360       0148-AVANCAR-PONTEIRO-EMBARALHADO        SECTION.
006370      *-----------------------------------------------------------------*
006380
006390               ADD 1 TO WRK-EMB-PONTEIRO.
006400
006410       0148-AVANCAR-PONTEIRO-EMBARALHADO-FIM.     EXIT.
006420      *-----------------------------------------------------------------*
006430       0149-INSERIR-MELHOR-NA-ROTA              SECTION.
006440      *-----------------------------------------------------------------*
006450      *    VARRE TODOS OS CLIENTES E GUARDA EM WRK-INS-MELHOR-* O DE    *
006460      *    INSERCAO MAIS BARATA NA ROTA CORRENTE - SE NENHUM COUBER, A  *
006470      *    ROTA SE DA POR ENCERRADA (WB-EMB-TEM-CANDIDATO VAI PARA "N") *
006480      *-----------------------------------------------------------------*
006490
006500               MOVE ZEROS TO WRK-INS-MELHOR-CLIENTE.
006510               MOVE "N" TO WRK-EMB-CANDIDATO-SW.
006520
006530               PERFORM 0150-TESTAR-CLIENTE-PARA-INSERCAO VARYING WB-IX-J
006540                   FROM 2 BY 1
006550                   UNTIL WB-IX-J GREATER THAN WB-QT-CLIENTES.
006560
006570               IF WRK-INS-MELHOR-CLIENTE EQUAL ZEROS
006580                   GO TO 0149-INSERIR-MELHOR-NA-ROTA-FIM
006590               END-IF.
006600
006610               MOVE "S" TO WRK-EMB-CANDIDATO-SW.
006620               PERFORM 0152-EFETIVAR-INSERCAO.
006630
006640       0149-INSERIR-MELHOR-NA-ROTA-FIM.           EXIT.
006650      *-----------------------------------------------------------------*
006660       0150-TESTAR-CLIENTE-PARA-INSERCAO        SECTION.
006670      *-----------------------------------------------------------------*
006680      *    IGNORA CLIENTE JA VISITADO OU QUE NAO CABE NA CARGA DA ROTA; *
006690      *    OS DEMAIS TEM SUA MELHOR POSICAO DE INSERCAO TESTADA (0151)  *
006700      *    E COMPARADA COM A MELHOR ATE AGORA                           *
006710      *-----------------------------------------------------------------*
006720
006730               IF WRK-RP-VISTO (WB-IX-J) EQUAL "S"
006740                   GO TO 0150-TESTAR-CLIENTE-PARA-INSERCAO-FIM
006750               END-IF.
006760               IF WRK-RP-CARGA-ROTA + WB-CLI-DEMANDA (WB-IX-J)
006770                  GREATER THAN WB-PAR-CAPACIDADE
006780                   GO TO 0150-TESTAR-CLIENTE-PARA-INSERCAO-FIM
006790               END-IF.
006800
006810               MOVE ZEROS TO WRK-INS-POS-CAND.
006820               PERFORM 0151-TESTAR-UMA-POSICAO VARYING WRK-INS-POS-TESTE
006830                   FROM 1 BY 1
006840                   UNTIL WRK-INS-POS-TESTE GREATER THAN
006850                         WB-IND-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
006860                                                   WB-IX-ROTA-ATU) + 1.
006870
006880               IF WRK-INS-MELHOR-CLIENTE EQUAL ZEROS OR
006890                  WRK-INS-CUSTO-CAND LESS THAN WRK-INS-MELHOR-CUSTO
006900                   MOVE WB-IX-J            TO WRK-INS-MELHOR-CLIENTE
006910                   MOVE WRK-INS-POS-CAND   TO WRK-INS-MELHOR-POS
006920                   MOVE WRK-INS-CUSTO-CAND TO WRK-INS-MELHOR-CUSTO
006930               END-IF.
006940
006950       0150-TESTAR-CLIENTE-PARA-INSERCAO-FIM.     EXIT.
006960      *-----------------------------------------------------------------*
006970       0151-TESTAR-UMA-POSICAO                  SECTION.
006980      *-----------------------------------------------------------------*
006990      *    CUSTO DE INSERIR O CLIENTE WB-IX-J NA POSICAO                *
007000      *    WRK-INS-POS-TESTE DA ROTA - O DEPOSITO ENTRA NAS DUAS PONTAS *
007010      *-----------------------------------------------------------------*
007020
007030               IF WRK-INS-POS-TESTE EQUAL 1
007040                   MOVE WB-IX-DEP-1 TO WB-IX-MELHOR
007050               ELSE
007060                   MOVE WB-IND-PARADA-CLIENTE (WB-IX-POP-ATU,
007070                       WB-IX-ROTA-ATU, WRK-INS-POS-TESTE - 1)
007080                       TO WB-IX-MELHOR
007090               END-IF.
007100               IF WRK-INS-POS-TESTE GREATER THAN
007110                  WB-IND-ROTA-NUM-PARADAS (WB-IX-POP-ATU, WB-IX-ROTA-ATU)
007120                   MOVE WB-IX-DEP-1 TO WB-IX-ATUAL
007130               ELSE
007140                   MOVE WB-IND-PARADA-CLIENTE (WB-IX-POP-ATU,
007150                       WB-IX-ROTA-ATU, WRK-INS-POS-TESTE) TO WB-IX-ATUAL
007160               END-IF.
007170
007180               COMPUTE WRK-INS-CUSTO-TESTE =
007190                   WB-DIST-COL (WB-IX-MELHOR, WB-IX-J) +
007200                   WB-DIST-COL (WB-IX-J, WB-IX-ATUAL) -
007210                   WB-DIST-COL (WB-IX-MELHOR, WB-IX-ATUAL).
007220
007230               IF WRK-INS-POS-CAND EQUAL ZEROS OR
007240                  WRK-INS-CUSTO-TESTE LESS THAN WRK-INS-CUSTO-CAND
007250                   MOVE WRK-INS-POS-TESTE   TO WRK-INS-POS-CAND
007260                   MOVE WRK-INS-CUSTO-TESTE TO WRK-INS-CUSTO-CAND
007270               END-IF.
007280
007290       0151-TESTAR-UMA-POSICAO-FIM.               EXIT.
007300      *-----------------------------------------------------------------*
007310       0152-EFETIVAR-INSERCAO                   SECTION.
007320      *-----------------------------------------------------------------*
007330      *    ABRE ESPACO NA POSICAO WRK-INS-MELHOR-POS (SE NECESSARIO) E  *
007340      *    COLOCA ALI O CLIENTE WRK-INS-MELHOR-CLIENTE, ATUALIZANDO A   *
007350      *    CARGA DA ROTA E A MARCA DE VISITADO                          *
007360      *-----------------------------------------------------------------*
007370
007380               ADD 1 TO WB-IND-ROTA-NUM-PARADAS
007390                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU).
007400
007410               IF WRK-INS-MELHOR-POS LESS THAN
007420                  WB-IND-ROTA-NUM-PARADAS (WB-IX-POP-ATU, WB-IX-ROTA-ATU)
007430                   PERFORM 0153-ABRIR-ESPACO-NA-ROTA VARYING WB-IX-K
007440                       FROM WB-IND-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
007450                                                      WB-IX-ROTA-ATU)
007460                       BY -1
007470                       UNTIL WB-IX-K NOT GREATER THAN WRK-INS-MELHOR-POS
007480               END-IF.
007490
007500               MOVE WRK-INS-MELHOR-CLIENTE TO WB-IND-PARADA-CLIENTE
007510                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WRK-INS-MELHOR-POS).
007520               MOVE "S" TO WRK-RP-VISTO (WRK-INS-MELHOR-CLIENTE).
007530               ADD WB-CLI-DEMANDA (WRK-INS-MELHOR-CLIENTE)
007540                   TO WRK-RP-CARGA-ROTA.
007550               ADD 1 TO WRK-EMB-QT-COLOCADOS.
007560
007570       0152-EFETIVAR-INSERCAO-FIM.                EXIT.
007580      *-----------------------------------------------------------------*
007590       0153-ABRIR-ESPACO-NA-ROTA                SECTION.
007600      *-----------------------------------------------------------------*
007610      *    DESLOCA UMA PARADA PARA A DIREITA, ABRINDO ESPACO PARA A     *
007620      *    NOVA INSERCAO EM WRK-INS-MELHOR-POS                          *
007630      *-----------------------------------------------------------------*
007640
007650               MOVE WB-IND-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
007660                   WB-IX-K - 1) TO WB-IND-PARADA-CLIENTE
007670                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-K).
007680
007690       0153-ABRIR-ESPACO-NA-ROTA-FIM.             EXIT.
007700      *-----------------------------------------------------------------*
007710       0200-EVOLUIR-ATE-O-FIM                  SECTION.
007720      *-----------------------------------------------------------------*
007730      *    LACO DE GERACOES - PARA QUANDO CHEGAR NO NUMERO DE GERACOES  *
007740      *    PEDIDO NO CONTROL OU 20 GERACOES SEGUIDAS SEM MELHORAR O     *
007750      *    MELHOR INDIVIDUO VISTO                                       *
007760      *-----------------------------------------------------------------*
007770
007780               PERFORM 0201-EXECUTAR-UMA-GERACAO
007790                   UNTIL WRK-EV-GERACAO-ATU
007800                       NOT LESS THAN WB-PAR-GA-GERACOES
007810                       OR WRK-EV-SEM-MELHORA GREATER THAN
007820                          WRK-EV-MAX-SEM-MELHORA.
007830
007840       0200-EVOLUIR-ATE-O-FIM-FIM.               EXIT.
007850      *-----------------------------------------------------------------*
007860       0201-EXECUTAR-UMA-GERACAO                SECTION.
007870      *-----------------------------------------------------------------*
007880
007890               PERFORM 0300-GERAR-NOVA-POPULACAO.
007900               ADD 1 TO WRK-EV-GERACAO-ATU.
007910
007920       0201-EXECUTAR-UMA-GERACAO-FIM.             EXIT.
007930      *-----------------------------------------------------------------*
007940       0300-GERAR-NOVA-POPULACAO               SECTION.
007950      *-----------------------------------------------------------------*
007960      *    CHAMADO 4472 - ELITISMO: OS WRK-EV-QT-ELITE MELHORES         *
007970      *    INDIVIDUOS (10% DA POPULACAO, NUNCA MENOS QUE 2) OCUPAM      *
007980      *    SEM MUDANCA AS PRIMEIRAS POSICOES DA NOVA POPULACAO - AS     *
007990      *    DEMAIS SAO GERADAS POR TORNEIO, CRUZAMENTO E MUTACAO         *
008000      *-----------------------------------------------------------------*
008010
008020               COMPUTE WRK-EV-QT-ELITE = WB-PAR-GA-POP / 10.
008030               IF WRK-EV-QT-ELITE LESS THAN 2
008040                   MOVE 2 TO WRK-EV-QT-ELITE
008050               END-IF.
008060
008070               PERFORM 0303-ZERAR-ELITE VARYING WB-IX-POP-ATU
008080                   FROM 1 BY 1
008090                   UNTIL WB-IX-POP-ATU GREATER THAN WB-PAR-GA-POP.
008100
008110               PERFORM 0304-COPIAR-UM-ELITE VARYING WRK-EL-POSICAO
008120                   FROM 1 BY 1
008130                   UNTIL WRK-EL-POSICAO GREATER THAN WRK-EV-QT-ELITE.
008140
008150               PERFORM 0301-GERAR-UM-FILHO VARYING WB-IX-POP-ATU
008160                   FROM WRK-EV-QT-ELITE + 1 BY 1
008170                   UNTIL WB-IX-POP-ATU GREATER THAN WB-PAR-GA-POP.
008180
008190               PERFORM 0305-COPIAR-ELITE-PARA-INDIVIDUO VARYING
008200                   WB-IX-POP-ATU FROM 1 BY 1
008210                   UNTIL WB-IX-POP-ATU GREATER THAN WRK-EV-QT-ELITE.
008220
008230               PERFORM 0302-AVALIAR-UM-INDIVIDUO VARYING WB-IX-POP-ATU
008240                   FROM 1 BY 1
008250                   UNTIL WB-IX-POP-ATU GREATER THAN WB-PAR-GA-POP.
008260
008270               ADD 1 TO WRK-EV-SEM-MELHORA.
008280
008290       0300-GERAR-NOVA-POPULACAO-FIM.            EXIT.
008300      *-----------------------------------------------------------------*
008310       0303-ZERAR-ELITE                        SECTION.
008320      *-----------------------------------------------------------------*
008330
008340               MOVE "N" TO WRK-EL-VISTO (WB-IX-POP-ATU).
008350
008360       0303-ZERAR-ELITE-FIM.                     EXIT.
008370      *-----------------------------------------------------------------*
008380       0304-COPIAR-UM-ELITE                    SECTION.
008390      *-----------------------------------------------------------------*
008400      *    ACHA O MELHOR INDIVIDUO AINDA NAO ESCOLHIDO COMO ELITE (0306)*
008410      *    E O COPIA, SEM MUDANCA, PARA A POSICAO WRK-EL-POSICAO DO     *
008420      *    FILHOTE                                                      *
008430      *-----------------------------------------------------------------*
008440
008450               MOVE ZEROS TO WRK-EL-MELHOR-IX.
008460
008470               PERFORM 0306-TESTAR-CANDIDATO-ELITE VARYING WB-IX-POP-ATU
008480                   FROM 1 BY 1
008490                   UNTIL WB-IX-POP-ATU GREATER THAN WB-PAR-GA-POP.
008500
008510               MOVE "S" TO WRK-EL-VISTO (WRK-EL-MELHOR-IX).
008520               MOVE WB-IND-AREA (WRK-EL-MELHOR-IX)
008530                   TO WB-FIL-AREA (WRK-EL-POSICAO).
008540
008550       0304-COPIAR-UM-ELITE-FIM.                  EXIT.
008560      *-----------------------------------------------------------------*
008570       0305-COPIAR-ELITE-PARA-INDIVIDUO        SECTION.
008580      *-----------------------------------------------------------------*
008590
008600               MOVE WB-FIL-AREA (WB-IX-POP-ATU)
008610                   TO WB-IND-AREA (WB-IX-POP-ATU).
008620
008630       0305-COPIAR-ELITE-PARA-INDIVIDUO-FIM.      EXIT.
008640      *-----------------------------------------------------------------*
008650       0306-TESTAR-CANDIDATO-ELITE             SECTION.
008660      *-----------------------------------------------------------------*
008670
008680               IF WRK-EL-VISTO (WB-IX-POP-ATU) EQUAL "S"
008690                   GO TO 0306-TESTAR-CANDIDATO-ELITE-FIM
008700               END-IF.
008710
008720               PERFORM 0130-FITNESS-DO-INDIVIDUO.
008730
008740               IF WRK-EL-MELHOR-IX EQUAL ZEROS OR
008750                  WRK-FIT-CORRENTE LESS THAN WRK-EL-MELHOR-FIT
008760                   MOVE WB-IX-POP-ATU  TO WRK-EL-MELHOR-IX
008770                   MOVE WRK-FIT-CORRENTE TO WRK-EL-MELHOR-FIT
008780               END-IF.
008790
008800       0306-TESTAR-CANDIDATO-ELITE-FIM.           EXIT.
008810      *-----------------------------------------------------------------*
008820       0301-GERAR-UM-FILHO                      SECTION.
008830      *-----------------------------------------------------------------*
008840
008850               PERFORM 0310-TORNEIO.
008860               PERFORM 0400-CRUZAR.
008870               PERFORM 0500-MUTAR.
008880               PERFORM 0600-REPARAR.
008890               MOVE WB-FIL-AREA (WB-IX-POP-ATU) TO
008900                   WB-IND-AREA (WB-IX-POP-ATU).
008910
008920       0301-GERAR-UM-FILHO-FIM.                   EXIT.
008930      *-----------------------------------------------------------------*
008940       0302-AVALIAR-UM-INDIVIDUO                SECTION.
008950      *-----------------------------------------------------------------*
008960
008970               PERFORM 0130-FITNESS-DO-INDIVIDUO.
008980               IF WRK-FIT-CORRENTE LESS THAN WRK-EV-FIT-MELHOR
008990                   MOVE WRK-FIT-CORRENTE TO WRK-EV-FIT-MELHOR
009000                   MOVE WB-IND-AREA (WB-IX-POP-ATU) TO WB-MEL-AREA
009010                   MOVE ZEROS TO WRK-EV-SEM-MELHORA
009020               END-IF.
009030
009040       0302-AVALIAR-UM-INDIVIDUO-FIM.             EXIT.
009050      *-----------------------------------------------------------------*
009060       0310-TORNEIO                            SECTION.
009070      *-----------------------------------------------------------------*
009080      *    SORTEIA DOIS PARES DE CANDIDATOS E FICA COM O MELHOR DE      *
009090      *    CADA PAR (PAI E MAE DO CRUZAMENTO)                           *
009100      *-----------------------------------------------------------------*
009110
009120               PERFORM 0320-UM-TORNEIO.
009130               MOVE WRK-TN-VENCEDOR-A TO WRK-MT-GUARDADO.
009140               PERFORM 0320-UM-TORNEIO.
009150               MOVE WRK-TN-VENCEDOR-A TO WRK-TN-VENCEDOR-B.
009160               MOVE WRK-MT-GUARDADO TO WRK-TN-VENCEDOR-A.
009170
009180       0310-TORNEIO-FIM.                         EXIT.
009190      *-----------------------------------------------------------------*
009200       0320-UM-TORNEIO                         SECTION.
009210      *-----------------------------------------------------------------*
009220      *    CHAMADO 4472 - SORTEIA WRK-TN-TAMANHO CANDIDATOS (10% DA     *
009230      *    POPULACAO, NUNCA MENOS QUE 3) E FICA COM O DE MELHOR         *
009240      *    FITNESS DA DISPUTA                                           *
009250      *-----------------------------------------------------------------*
009260
009270               COMPUTE WRK-TN-TAMANHO = WB-PAR-GA-POP / 10.
009280               IF WRK-TN-TAMANHO LESS THAN 3
009290                   MOVE 3 TO WRK-TN-TAMANHO
009300               END-IF.
009310
009320               MOVE ZEROS TO WRK-TN-VENCEDOR-A.
009330
009340               PERFORM 0321-SORTEAR-UM-CANDIDATO VARYING
009350                   WRK-TN-QT-SORTEIOS FROM 1 BY 1
009360                   UNTIL WRK-TN-QT-SORTEIOS GREATER THAN WRK-TN-TAMANHO.
009370
009380       0320-UM-TORNEIO-FIM.                      EXIT.
009390      *-----------------------------------------------------------------*
009400       0321-SORTEAR-UM-CANDIDATO                SECTION.
009410      *-----------------------------------------------------------------*
009420
009430               MOVE WB-PAR-GA-POP TO WB-LCG-MODULO.
009440               PERFORM 0125-LCG-PROXIMO.
009450               COMPUTE WRK-TN-CANDIDATO-1 = WB-LCG-VALOR + 1.
009460
009470               MOVE WRK-TN-CANDIDATO-1 TO WB-IX-POP-ATU.
009480               PERFORM 0130-FITNESS-DO-INDIVIDUO.
009490
009500               IF WRK-TN-VENCEDOR-A EQUAL ZEROS OR
009510                  WRK-FIT-CORRENTE LESS THAN WRK-TN-FIT-MELHOR
009520                   MOVE WRK-TN-CANDIDATO-1 TO WRK-TN-VENCEDOR-A
009530                   MOVE WRK-FIT-CORRENTE TO WRK-TN-FIT-MELHOR
009540               END-IF.
009550
009560       0321-SORTEAR-UM-CANDIDATO-FIM.             EXIT.
009570      *-----------------------------------------------------------------*
009580       0400-CRUZAR                             SECTION.
009590      *-----------------------------------------------------------------*
009600      *    SORTEIA O TIPO DE CRUZAMENTO (ORDEM OU POR ROTA) ENTRE OS    *
009610      *    DOIS VENCEDORES DO TORNEIO E GRAVA O FILHO NA POSICAO ATUAL  *
009620      *    DA NOVA POPULACAO (WB-IX-POP-ATU)                            *
009630      *-----------------------------------------------------------------*
009640
009650               MOVE 2 TO WB-LCG-MODULO.
009660               PERFORM 0125-LCG-PROXIMO.
009670               COMPUTE WRK-CZ-TIPO = WB-LCG-VALOR + 1.
009680
009690               EVALUATE TRUE
009700                   WHEN WB-CZ-ORDEM
009710                       PERFORM 0410-CRUZAMENTO-POR-ORDEM
009720                   WHEN WB-CZ-POR-ROTA
009730                       PERFORM 0420-CRUZAMENTO-POR-ROTA
009740               END-EVALUATE.
009750
009760       0400-CRUZAR-FIM.                          EXIT.
009770      *-----------------------------------------------------------------*
009780       0410-CRUZAMENTO-POR-ORDEM                SECTION.
009790      *-----------------------------------------------------------------*
009800      *    CHAMADO 4472 - ORDER CROSSOVER (OX) - SORTEIA UM TRECHO      *
009810      *    CONTIGUO DE ROTAS INTEIRAS DO PAI (VENCEDOR-A) E O COPIA     *
009820      *    SEM ALTERACAO PARA O FILHO - 0430 COMPLETA AS DEMAIS ROTAS   *
009830      *    PERCORRENDO A MAE (VENCEDOR-B) NA ORDEM EM QUE ELA VISITA    *
009840      *    OS CLIENTES, RESPEITANDO CAPACIDADE E SEM REPETIR CLIENTE    *
009850      *-----------------------------------------------------------------*
009860
009870               PERFORM 0142-ZERAR-VISTO VARYING WB-IX-K FROM 1 BY 1
009880                   UNTIL WB-IX-K GREATER THAN WB-QT-CLIENTES.
009890               MOVE ZEROS TO WB-FIL-NUM-ROTAS (WB-IX-POP-ATU).
009900
009910               MOVE WB-IND-NUM-ROTAS (WRK-TN-VENCEDOR-A) TO WB-LCG-MODULO.
009920               PERFORM 0125-LCG-PROXIMO.
009930               COMPUTE WRK-CZ-CORTE-1 = WB-LCG-VALOR + 1.
009940               PERFORM 0125-LCG-PROXIMO.
009950               COMPUTE WRK-CZ-CORTE-2 = WB-LCG-VALOR + 1.
009960
009970               IF WRK-CZ-CORTE-1 GREATER THAN WRK-CZ-CORTE-2
009980                   MOVE WRK-CZ-CORTE-1 TO WRK-CZ-CORTE-TROCA
009990                   MOVE WRK-CZ-CORTE-2 TO WRK-CZ-CORTE-1
010000                   MOVE WRK-CZ-CORTE-TROCA TO WRK-CZ-CORTE-2
010010               END-IF.
010020
010030               PERFORM 0412-COPIAR-ROTA-DO-BLOCO VARYING WB-IX-I
010040                   FROM WRK-CZ-CORTE-1 BY 1
010050                   UNTIL WB-IX-I GREATER THAN WRK-CZ-CORTE-2.
010060
010070               PERFORM 0430-COMPLETAR-COM-A-MAE.
010080
010090       0410-CRUZAMENTO-POR-ORDEM-FIM.            EXIT.
010100      *-----------------------------------------------------------------*
010110       0412-COPIAR-ROTA-DO-BLOCO                SECTION.
010120      *-----------------------------------------------------------------*
010130      *    COPIA A ROTA WB-IX-I DO PAI (VENCEDOR-A) INTEIRA, NA MESMA   *
010140      *    ORDEM DE PARADAS, PARA A PROXIMA ROTA LIVRE DO FILHO         *
010150      *-----------------------------------------------------------------*
010160
010170               ADD 1 TO WB-FIL-NUM-ROTAS (WB-IX-POP-ATU).
010180               MOVE WB-FIL-NUM-ROTAS (WB-IX-POP-ATU) TO WB-IX-ROTA-ATU.
010190               MOVE WB-IND-ROTA-NUM-PARADAS (WRK-TN-VENCEDOR-A, WB-IX-I)
010200                   TO WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
010210                       WB-IX-ROTA-ATU).
010220
010230               PERFORM 0413-COPIAR-PARADA-DO-BLOCO VARYING WB-IX-K
010240                   FROM 1 BY 1
010250                   UNTIL WB-IX-K GREATER THAN
010260                         WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
010270                                                   WB-IX-ROTA-ATU).
010280
010290       0412-COPIAR-ROTA-DO-BLOCO-FIM.             EXIT.
010300      *-----------------------------------------------------------------*
010310       0413-COPIAR-PARADA-DO-BLOCO              SECTION.
010320      *-----------------------------------------------------------------*
010330
010340               MOVE WB-IND-PARADA-CLIENTE (WRK-TN-VENCEDOR-A, WB-IX-I,
010350                   WB-IX-K) TO WB-IX-J.
010360               MOVE WB-IX-J TO WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
010370                   WB-IX-ROTA-ATU, WB-IX-K).
010380               MOVE "S" TO WRK-RP-VISTO (WB-IX-J).
010390
010400       0413-COPIAR-PARADA-DO-BLOCO-FIM.           EXIT.
010410      *-----------------------------------------------------------------*
010420       0420-CRUZAMENTO-POR-ROTA                SECTION.
010430      *-----------------------------------------------------------------*
010440      *    CHAMADO 4472 - CRUZAMENTO POR ROTA - COPIA A PRIMEIRA        *
010450      *    METADE DAS ROTAS DO PAI (VENCEDOR-A), SEM ALTERACAO, E       *
010460      *    COMPLETA O RESTANTE PERCORRENDO A MAE (VENCEDOR-B) EM        *
010470      *    0430, DO MESMO JEITO QUE O CRUZAMENTO POR ORDEM              *
010480      *-----------------------------------------------------------------*
010490
010500               PERFORM 0142-ZERAR-VISTO VARYING WB-IX-K FROM 1 BY 1
010510                   UNTIL WB-IX-K GREATER THAN WB-QT-CLIENTES.
010520               MOVE ZEROS TO WB-FIL-NUM-ROTAS (WB-IX-POP-ATU).
010530
010540               COMPUTE WRK-CZ-CORTE-1 =
010550                   WB-IND-NUM-ROTAS (WRK-TN-VENCEDOR-A) / 2.
010560               IF WRK-CZ-CORTE-1 LESS THAN 1
010570                   MOVE 1 TO WRK-CZ-CORTE-1
010580               END-IF.
010590
010600               PERFORM 0412-COPIAR-ROTA-DO-BLOCO VARYING WB-IX-I
010610                   FROM 1 BY 1
010620                   UNTIL WB-IX-I GREATER THAN WRK-CZ-CORTE-1.
010630
010640               PERFORM 0430-COMPLETAR-COM-A-MAE.
010650
010660       0420-CRUZAMENTO-POR-ROTA-FIM.             EXIT.
010670      *-----------------------------------------------------------------*
010680       0430-COMPLETAR-COM-A-MAE                 SECTION.
010690      *-----------------------------------------------------------------*
010700      *    CHAMADO 4472 - PERCORRE TODAS AS ROTAS DA MAE (VENCEDOR-B),  *
010710      *    NA ORDEM EM QUE ELA VISITA OS CLIENTES, E VAI ENFILEIRANDO   *
010720      *    NO FILHO OS QUE AINDA NAO FORAM COPIADOS DO PAI - ENQUANTO   *
010730      *    COUBER NA CAPACIDADE CONTINUA NA ULTIMA ROTA ABERTA, SENAO   *
010740      *    ABRE UMA ROTA NOVA                                          *
010750      *-----------------------------------------------------------------*
010760
010770               MOVE WB-FIL-NUM-ROTAS (WB-IX-POP-ATU) TO WB-IX-ROTA-ATU.
010780               MOVE ZEROS TO WRK-RP-CARGA-ROTA.
010790               PERFORM 0433-SOMAR-CARGA-ROTA-ATUAL VARYING WB-IX-K
010800                   FROM 1 BY 1
010810                   UNTIL WB-IX-K GREATER THAN
010820                         WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
010830                                                   WB-IX-ROTA-ATU).
010840
010850               PERFORM 0431-VARRER-ROTA-DA-MAE VARYING WB-IX-I
010860                   FROM 1 BY 1
010870                   UNTIL WB-IX-I GREATER THAN
010880                         WB-IND-NUM-ROTAS (WRK-TN-VENCEDOR-B).
010890
010900       0430-COMPLETAR-COM-A-MAE-FIM.              EXIT.
010910      *-----------------------------------------------------------------*
010920       0431-VARRER-ROTA-DA-MAE                  SECTION.
010930      *-----------------------------------------------------------------*
010940
010950               PERFORM 0432-TESTAR-PARADA-DA-MAE VARYING WB-IX-K
010960                   FROM 1 BY 1
010970                   UNTIL WB-IX-K GREATER THAN
010980                         WB-IND-ROTA-NUM-PARADAS (WRK-TN-VENCEDOR-B,
010990                                                   WB-IX-I).
011000
011010       0431-VARRER-ROTA-DA-MAE-FIM.               EXIT.
011020      *-----------------------------------------------------------------*
011030       0432-TESTAR-PARADA-DA-MAE                SECTION.
011040      *-----------------------------------------------------------------*
011050      *    CLIENTE JA COPIADO DO PAI - IGNORA - SENAO TENTA ENCAIXAR NA *
011060      *    ROTA CORRENTE DO FILHO E ABRE ROTA NOVA SE ESTOURAR A        *
011070      *    CAPACIDADE DO VEICULO                                       *
011080      *-----------------------------------------------------------------*
011090
011100               MOVE WB-IND-PARADA-CLIENTE (WRK-TN-VENCEDOR-B, WB-IX-I,
011110                   WB-IX-K) TO WB-IX-J.
011120               IF WRK-RP-VISTO (WB-IX-J) EQUAL "S"
011130                   GO TO 0432-TESTAR-PARADA-DA-MAE-FIM
011140               END-IF.
011150
011160               IF WRK-RP-CARGA-ROTA + WB-CLI-DEMANDA (WB-IX-J)
011170                   GREATER THAN WB-PAR-CAPACIDADE
011180                   ADD 1 TO WB-FIL-NUM-ROTAS (WB-IX-POP-ATU)
011190                   MOVE WB-FIL-NUM-ROTAS (WB-IX-POP-ATU) TO
011200                       WB-IX-ROTA-ATU
011210                   MOVE ZEROS TO WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
011220                       WB-IX-ROTA-ATU)
011230                   MOVE ZEROS TO WRK-RP-CARGA-ROTA
011240               END-IF.
011250
011260               ADD 1 TO WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
011270                   WB-IX-ROTA-ATU).
011280               MOVE WB-IX-J TO WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
011290                   WB-IX-ROTA-ATU, WB-FIL-ROTA-NUM-PARADAS
011300                       (WB-IX-POP-ATU, WB-IX-ROTA-ATU)).
011310               MOVE "S" TO WRK-RP-VISTO (WB-IX-J).
011320               ADD WB-CLI-DEMANDA (WB-IX-J) TO WRK-RP-CARGA-ROTA.
011330
011340       0432-TESTAR-PARADA-DA-MAE-FIM.             EXIT.
011350      *-----------------------------------------------------------------*
011360       0433-SOMAR-CARGA-ROTA-ATUAL              SECTION.
011370      *-----------------------------------------------------------------*
011380
011390               ADD WB-CLI-DEMANDA (WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
011400                   WB-IX-ROTA-ATU, WB-IX-K)) TO WRK-RP-CARGA-ROTA.
011410
011420       0433-SOMAR-CARGA-ROTA-ATUAL-FIM.           EXIT.
011430      *-----------------------------------------------------------------*
011440       0500-MUTAR                              SECTION.
011450      *-----------------------------------------------------------------*
011460      *    CHAMADO 4472 - CADA ROTA DO FILHO SORTEIA POR SI SO SE       *
011470      *    SOFRE UMA DAS QUATRO MUTACOES INTRA-ROTA; DEPOIS, COM        *
011480      *    METADE DA TAXA POR MIL DO CONTROL, O FILHO INTEIRO PODE      *
011490      *    AINDA SOFRER UMA MUTACAO INTER-ROTAS                         *
011500      *-----------------------------------------------------------------*
011510
011520               PERFORM 0505-MUTAR-UMA-ROTA VARYING WB-IX-ROTA-ATU
011530                   FROM 1 BY 1
011540                   UNTIL WB-IX-ROTA-ATU GREATER THAN
011550                         WB-FIL-NUM-ROTAS (WB-IX-POP-ATU).
011560
011570               COMPUTE WRK-MT-TAXA-INTER = WB-PAR-GA-MUT-POR-MIL / 2.
011580               MOVE 1000 TO WB-LCG-MODULO.
011590               PERFORM 0125-LCG-PROXIMO.
011600               MOVE WB-LCG-VALOR TO WRK-EV-QT-MUTACOES-MIL.
011610               IF WRK-EV-QT-MUTACOES-MIL LESS THAN WRK-MT-TAXA-INTER
011620                   PERFORM 0550-MUTACAO-INTER-ROTA
011630               END-IF.
011640
011650       0500-MUTAR-FIM.                           EXIT.
011660      *-----------------------------------------------------------------*
011670       0505-MUTAR-UMA-ROTA                     SECTION.
011680      *-----------------------------------------------------------------*
011690      *    SORTEIO INDEPENDENTE POR ROTA - ROTA COM MENOS DE DUAS       *
011700      *    PARADAS NAO TEM O QUE MUTAR E SAI SEM SORTEAR                *
011710      *-----------------------------------------------------------------*
011720
011730               IF WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU, WB-IX-ROTA-ATU)
011740                   LESS THAN 2
011750                   GO TO 0505-MUTAR-UMA-ROTA-FIM
011760               END-IF.
011770
011780               MOVE 1000 TO WB-LCG-MODULO.
011790               PERFORM 0125-LCG-PROXIMO.
011800               MOVE WB-LCG-VALOR TO WRK-EV-QT-MUTACOES-MIL.
011810
011820               IF WRK-EV-QT-MUTACOES-MIL NOT LESS THAN
011830                   WB-PAR-GA-MUT-POR-MIL
011840                   GO TO 0505-MUTAR-UMA-ROTA-FIM
011850               END-IF.
011860
011870               MOVE 4 TO WB-LCG-MODULO.
011880               PERFORM 0125-LCG-PROXIMO.
011890               COMPUTE WRK-MT-TIPO = WB-LCG-VALOR + 1.
011900
011910               EVALUATE TRUE
011920                   WHEN WB-MT-TROCA
011930                       PERFORM 0510-MUTACAO-TROCA
011940                   WHEN WB-MT-INVERSAO
011950                       PERFORM 0520-MUTACAO-INVERSAO
011960                   WHEN WB-MT-REALOCA
011970                       PERFORM 0530-MUTACAO-REALOCA
011980                   WHEN WB-MT-EMBARALHA
011990                       PERFORM 0540-MUTACAO-EMBARALHA
012000               END-EVALUATE.
012010
012020       0505-MUTAR-UMA-ROTA-FIM.                  EXIT.
012030      *-----------------------------------------------------------------*
012040       0510-MUTACAO-TROCA                      SECTION.
012050      *-----------------------------------------------------------------*
012060      *    TROCA DUAS PARADAS SORTEADAS DA ROTA CORRENTE DO FILHO       *
012070      *-----------------------------------------------------------------*
012080
012090               MOVE WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU, WB-IX-ROTA-ATU)
012100                   TO WB-LCG-MODULO.
012110               PERFORM 0125-LCG-PROXIMO.
012120               COMPUTE WB-IX-I = WB-LCG-VALOR + 1.
012130               PERFORM 0125-LCG-PROXIMO.
012140               COMPUTE WB-IX-J = WB-LCG-VALOR + 1.
012150
012160               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
012170                   WB-IX-I) TO WRK-MT-GUARDADO.
012180               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
012190                   WB-IX-J) TO WB-FIL-PARADA-CLIENTE
012200                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-I).
012210               MOVE WRK-MT-GUARDADO TO WB-FIL-PARADA-CLIENTE
012220                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-J).
012230
012240       0510-MUTACAO-TROCA-FIM.                   EXIT.
012250      *-----------------------------------------------------------------*
012260       0520-MUTACAO-INVERSAO                   SECTION.
012270      *-----------------------------------------------------------------*
012280      *    INVERTE O TRECHO ENTRE DUAS POSICOES SORTEADAS DA ROTA       *
012290      *    CORRENTE DO FILHO (INVERSAO CLASSICA DE PERMUTACAO)          *
012300      *-----------------------------------------------------------------*
012310
012320               MOVE WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU, WB-IX-ROTA-ATU)
012330                   TO WB-LCG-MODULO.
012340               PERFORM 0125-LCG-PROXIMO.
012350               COMPUTE WB-IX-I = WB-LCG-VALOR + 1.
012360               PERFORM 0125-LCG-PROXIMO.
012370               COMPUTE WB-IX-J = WB-LCG-VALOR + 1.
012380
012390               IF WB-IX-I GREATER THAN WB-IX-J
012400                   MOVE WB-IX-I TO WB-IX-K
012410                   MOVE WB-IX-J TO WB-IX-I
012420                   MOVE WB-IX-K TO WB-IX-J
012430               END-IF.
012440
012450               PERFORM 0521-INVERTER-UM-PAR UNTIL WB-IX-I
012460                   NOT LESS THAN WB-IX-J.
012470
012480       0520-MUTACAO-INVERSAO-FIM.                EXIT.
012490      *-----------------------------------------------------------------*
012500       0521-INVERTER-UM-PAR                     SECTION.
012510      *-----------------------------------------------------------------*
012520
012530               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
012540                   WB-IX-I) TO WRK-MT-GUARDADO.
012550               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
012560                   WB-IX-J) TO WB-FIL-PARADA-CLIENTE
012570                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-I).
012580               MOVE WRK-MT-GUARDADO TO WB-FIL-PARADA-CLIENTE
012590                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-J).
012600               ADD 1 TO WB-IX-I.
012610               SUBTRACT 1 FROM WB-IX-J.
012620
012630       0521-INVERTER-UM-PAR-FIM.                  EXIT.
012640      *-----------------------------------------------------------------*
012650       0530-MUTACAO-REALOCA                    SECTION.
012660      *-----------------------------------------------------------------*
012670      *    RETIRA UMA PARADA DE UMA POSICAO SORTEADA E REINSERE EM      *
012680      *    OUTRA POSICAO SORTEADA DA MESMA ROTA CORRENTE                *
012690      *-----------------------------------------------------------------*
012700
012710               MOVE WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU, WB-IX-ROTA-ATU)
012720                   TO WB-LCG-MODULO.
012730               PERFORM 0125-LCG-PROXIMO.
012740               COMPUTE WB-IX-I = WB-LCG-VALOR + 1.
012750               PERFORM 0125-LCG-PROXIMO.
012760               COMPUTE WB-IX-J = WB-LCG-VALOR + 1.
012770
012780               IF WB-IX-I EQUAL WB-IX-J
012790                   GO TO 0530-MUTACAO-REALOCA-FIM
012800               END-IF.
012810
012820               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
012830                   WB-IX-I) TO WRK-MT-GUARDADO.
012840
012850               IF WB-IX-I LESS THAN WB-IX-J
012860                   PERFORM 0531-DESLOCAR-PARA-BAIXO VARYING WB-IX-K
012870                       FROM WB-IX-I BY 1
012880                       UNTIL WB-IX-K NOT LESS THAN WB-IX-J
012890               ELSE
012900                   PERFORM 0532-DESLOCAR-PARA-CIMA VARYING WB-IX-K
012910                       FROM WB-IX-I BY -1
012920                       UNTIL WB-IX-K NOT GREATER THAN WB-IX-J
012930               END-IF.
012940
012950               MOVE WRK-MT-GUARDADO TO WB-FIL-PARADA-CLIENTE
012960                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-J).
012970
012980       0530-MUTACAO-REALOCA-FIM.                 EXIT.
012990      *-----------------------------------------------------------------*
013000       0531-DESLOCAR-PARA-BAIXO                 SECTION.
013010      *-----------------------------------------------------------------*
013020
013030               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
013040                   WB-IX-K + 1) TO WB-FIL-PARADA-CLIENTE
013050                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-K).
013060
013070       0531-DESLOCAR-PARA-BAIXO-FIM.              EXIT.
013080      *-----------------------------------------------------------------*
013090       0532-DESLOCAR-PARA-CIMA                  SECTION.
013100      *-----------------------------------------------------------------*
013110
013120               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
013130                   WB-IX-K - 1) TO WB-FIL-PARADA-CLIENTE
013140                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-K).
013150
013160       0532-DESLOCAR-PARA-CIMA-FIM.               EXIT.
013170      *-----------------------------------------------------------------*
013180       0540-MUTACAO-EMBARALHA                  SECTION.
013190      *-----------------------------------------------------------------*
013200      *    SORTEIA UM TRECHO DE DUAS OU MAIS PARADAS DENTRO DA ROTA     *
013210      *    CORRENTE E O EMBARALHA (FISHER-YATES), SEM MUDAR OS SEUS     *
013220      *    LIMITES                                                      *
013230      *-----------------------------------------------------------------*
013240
013250               MOVE WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU, WB-IX-ROTA-ATU)
013260                   TO WB-LCG-MODULO.
013270               PERFORM 0125-LCG-PROXIMO.
013280               COMPUTE WB-IX-I = WB-LCG-VALOR + 1.
013290               PERFORM 0125-LCG-PROXIMO.
013300               COMPUTE WB-IX-J = WB-LCG-VALOR + 1.
013310
013320               IF WB-IX-I EQUAL WB-IX-J
013330                   GO TO 0540-MUTACAO-EMBARALHA-FIM
013340               END-IF.
013350               IF WB-IX-I GREATER THAN WB-IX-J
013360                   MOVE WB-IX-I TO WB-IX-K
013370                   MOVE WB-IX-J TO WB-IX-I
013380                   MOVE WB-IX-K TO WB-IX-J
013390               END-IF.
013400
013410               PERFORM 0541-EMBARALHAR-UMA-POSICAO VARYING WB-IX-K
013420                   FROM WB-IX-J BY -1
013430                   UNTIL WB-IX-K NOT GREATER THAN WB-IX-I.
013440
013450       0540-MUTACAO-EMBARALHA-FIM.                EXIT.
013460      *-----------------------------------------------------------------*
013470       0541-EMBARALHAR-UMA-POSICAO              SECTION.
013480      *-----------------------------------------------------------------*
013490      *    UM PASSO DO FISHER-YATES DENTRO DO TRECHO WB-IX-I / WB-IX-J  *
013500      *-----------------------------------------------------------------*
013510
013520               COMPUTE WB-LCG-MODULO = WB-IX-K - WB-IX-I + 1.
013530               PERFORM 0125-LCG-PROXIMO.
013540               COMPUTE WRK-MT-POS-TROCA = WB-IX-I + WB-LCG-VALOR.
013550
013560               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
013570                   WB-IX-K) TO WRK-MT-GUARDADO.
013580               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU, WB-IX-ROTA-ATU,
013590                   WRK-MT-POS-TROCA) TO WB-FIL-PARADA-CLIENTE
013600                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-K).
013610               MOVE WRK-MT-GUARDADO TO WB-FIL-PARADA-CLIENTE
013620                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WRK-MT-POS-TROCA).
013630
013640       0541-EMBARALHAR-UMA-POSICAO-FIM.           EXIT.
013650      *-----------------------------------------------------------------*
013660       0550-MUTACAO-INTER-ROTA                  SECTION.
013670      *-----------------------------------------------------------------*
013680      *    MOVE UMA PARADA DE UMA ROTA SORTEADA PARA O FIM DE OUTRA     *
013690      *    ROTA SORTEADA DO MESMO FILHO, SEM VERIFICAR CAPACIDADE       *
013700      *    (O REPARO 0600 CUIDA DE DEVOLVER A PARADA SE ESTOURAR)       *
013710      *-----------------------------------------------------------------*
013720
013730               IF WB-FIL-NUM-ROTAS (WB-IX-POP-ATU) LESS THAN 2
013740                   GO TO 0550-MUTACAO-INTER-ROTA-FIM
013750               END-IF.
013760
013770               MOVE WB-FIL-NUM-ROTAS (WB-IX-POP-ATU) TO WB-LCG-MODULO.
013780               PERFORM 0125-LCG-PROXIMO.
013790               COMPUTE WRK-MT-ROTA-ORIGEM = WB-LCG-VALOR + 1.
013800
013810               IF WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
013820                   WRK-MT-ROTA-ORIGEM) LESS THAN 1
013830                   GO TO 0550-MUTACAO-INTER-ROTA-FIM
013840               END-IF.
013850
013860               PERFORM 0125-LCG-PROXIMO.
013870               COMPUTE WRK-MT-ROTA-DESTINO = WB-LCG-VALOR + 2.
013880               IF WRK-MT-ROTA-DESTINO GREATER THAN
013890                   WB-FIL-NUM-ROTAS (WB-IX-POP-ATU)
013900                   MOVE 1 TO WRK-MT-ROTA-DESTINO
013910               END-IF.
013920               IF WRK-MT-ROTA-DESTINO EQUAL WRK-MT-ROTA-ORIGEM
013930                   ADD 1 TO WRK-MT-ROTA-DESTINO
013940                   IF WRK-MT-ROTA-DESTINO GREATER THAN
013950                       WB-FIL-NUM-ROTAS (WB-IX-POP-ATU)
013960                       MOVE 1 TO WRK-MT-ROTA-DESTINO
013970                   END-IF
013980               END-IF.
013990
014000               MOVE WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
014010                   WRK-MT-ROTA-ORIGEM) TO WB-LCG-MODULO.
014020               PERFORM 0125-LCG-PROXIMO.
014030               COMPUTE WB-IX-I = WB-LCG-VALOR + 1.
014040
014050               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
014060                   WRK-MT-ROTA-ORIGEM, WB-IX-I) TO WRK-MT-GUARDADO.
014070
014080               PERFORM 0551-DESLOCAR-PARADA-REMOVIDA VARYING WB-IX-J
014090                   FROM WB-IX-I BY 1
014100                   UNTIL WB-IX-J NOT LESS THAN
014110                         WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
014120                                                   WRK-MT-ROTA-ORIGEM).
014130               SUBTRACT 1 FROM WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
014140                   WRK-MT-ROTA-ORIGEM).
014150
014160               ADD 1 TO WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
014170                   WRK-MT-ROTA-DESTINO).
014180               MOVE WRK-MT-GUARDADO TO WB-FIL-PARADA-CLIENTE
014190                   (WB-IX-POP-ATU, WRK-MT-ROTA-DESTINO,
014200                    WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
014210                                              WRK-MT-ROTA-DESTINO)).
014220
014230       0550-MUTACAO-INTER-ROTA-FIM.               EXIT.
014240      *-----------------------------------------------------------------*
014250       0551-DESLOCAR-PARADA-REMOVIDA            SECTION.
014260      *-----------------------------------------------------------------*
014270
014280               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
014290                   WRK-MT-ROTA-ORIGEM, WB-IX-J + 1) TO
014300                   WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
014310                   WRK-MT-ROTA-ORIGEM, WB-IX-J).
014320
014330       0551-DESLOCAR-PARADA-REMOVIDA-FIM.         EXIT.
014340      *-----------------------------------------------------------------*
014350       0600-REPARAR                            SECTION.
014360      *-----------------------------------------------------------------*
014370      *    GARANTE QUE TODO CLIENTE APARECE EXATAMENTE UMA VEZ NO       *
014380      *    FILHO E QUE NENHUMA ROTA ESTOURA A CAPACIDADE - CLIENTES     *
014390      *    DUPLICADOS SAO REMOVIDOS DAS ROTAS SEGUINTES E OS QUE        *
014400      *    FICARAM DE FORA SAO INSERIDOS NO FIM DA ULTIMA ROTA (OU      *
014410      *    NUMA ROTA NOVA, SE NAO COUBEREM)                             *
014420      *-----------------------------------------------------------------*
014430
014440               PERFORM 0142-ZERAR-VISTO VARYING WB-IX-K FROM 1 BY 1
014450                   UNTIL WB-IX-K GREATER THAN WB-QT-CLIENTES.
014460
014470               PERFORM 0601-VARRER-ROTA-DO-FILHO VARYING WB-IX-ROTA-ATU
014480                   FROM 1 BY 1
014490                   UNTIL WB-IX-ROTA-ATU GREATER THAN
014500                         WB-FIL-NUM-ROTAS (WB-IX-POP-ATU).
014510
014520               PERFORM 0602-TRATAR-CLIENTE-FALTANTE VARYING WB-IX-K
014530                   FROM 2 BY 1
014540                   UNTIL WB-IX-K GREATER THAN WB-QT-CLIENTES.
014550
014560               PERFORM 0603-RECALC-CARGA-ROTA-FILHO
014570                   VARYING WB-IX-ROTA-ATU FROM 1 BY 1
014580                   UNTIL WB-IX-ROTA-ATU GREATER THAN
014590                         WB-FIL-NUM-ROTAS (WB-IX-POP-ATU).
014600
014610       0600-REPARAR-FIM.                         EXIT.
014620      *-----------------------------------------------------------------*
014630       0601-VARRER-ROTA-DO-FILHO                SECTION.
014640      *-----------------------------------------------------------------*
014650
014660               PERFORM 0610-REMOVER-DUPLICATAS-DA-ROTA.
014670
014680       0601-VARRER-ROTA-DO-FILHO-FIM.             EXIT.
014690      *-----------------------------------------------------------------*
014700       0602-TRATAR-CLIENTE-FALTANTE             SECTION.
014710      *-----------------------------------------------------------------*
014720
014730               IF WRK-RP-VISTO (WB-IX-K) EQUAL "N"
014740                   PERFORM 0620-INSERIR-CLIENTE-FALTANTE
014750               END-IF.
014760
014770       0602-TRATAR-CLIENTE-FALTANTE-FIM.          EXIT.
014780      *-----------------------------------------------------------------*
014790       0603-RECALC-CARGA-ROTA-FILHO             SECTION.
014800      *-----------------------------------------------------------------*
014810
014820               MOVE ZEROS TO WB-FIL-ROTA-CARGA (WB-IX-POP-ATU,
014830                   WB-IX-ROTA-ATU).
014840               PERFORM 0604-ACUMULAR-CARGA-REPARO VARYING WB-IX-K
014850                   FROM 1 BY 1
014860                   UNTIL WB-IX-K GREATER THAN
014870                         WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
014880                                                   WB-IX-ROTA-ATU).
014890
014900       0603-RECALC-CARGA-ROTA-FILHO-FIM.          EXIT.
014910      *-----------------------------------------------------------------*
014920       0604-ACUMULAR-CARGA-REPARO               SECTION.
014930      *-----------------------------------------------------------------*
014940
014950               ADD WB-CLI-DEMANDA (WB-FIL-PARADA-CLIENTE
014960                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-K))
014970                   TO WB-FIL-ROTA-CARGA (WB-IX-POP-ATU,
014980                                          WB-IX-ROTA-ATU).
014990
015000       0604-ACUMULAR-CARGA-REPARO-FIM.            EXIT.
015010      *-----------------------------------------------------------------*
015020       0610-REMOVER-DUPLICATAS-DA-ROTA          SECTION.
015030      *-----------------------------------------------------------------*
015040
015050               MOVE 1 TO WB-IX-K.
015060               PERFORM 0611-TRATAR-PARADA-DA-ROTA UNTIL WB-IX-K
015070                   GREATER THAN WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
015080                                                     WB-IX-ROTA-ATU).
015090
015100       0610-REMOVER-DUPLICATAS-DA-ROTA-FIM.       EXIT.
015110      *-----------------------------------------------------------------*
015120       0611-TRATAR-PARADA-DA-ROTA               SECTION.
015130      *-----------------------------------------------------------------*
015140      *    SE O CLIENTE DESTA POSICAO JA APARECEU ANTES, PUXA O RESTO   *
015150      *    DA ROTA UMA POSICAO PARA TRAS - SENAO MARCA VISTO E AVANCA   *
015160      *-----------------------------------------------------------------*
015170
015180               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
015190                   WB-IX-ROTA-ATU, WB-IX-K) TO WB-IX-J.
015200               IF WRK-RP-VISTO (WB-IX-J) EQUAL "S"
015210                   PERFORM 0612-PUXAR-PARADA-PARA-TRAS
015220                       VARYING WB-IX-I FROM WB-IX-K BY 1
015230                       UNTIL WB-IX-I NOT LESS THAN
015240                             WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
015250                                                 WB-IX-ROTA-ATU)
015260                   SUBTRACT 1 FROM WB-FIL-ROTA-NUM-PARADAS
015270                       (WB-IX-POP-ATU, WB-IX-ROTA-ATU)
015280               ELSE
015290                   MOVE "S" TO WRK-RP-VISTO (WB-IX-J)
015300                   ADD 1 TO WB-IX-K
015310               END-IF.
015320
015330       0611-TRATAR-PARADA-DA-ROTA-FIM.            EXIT.
015340      *-----------------------------------------------------------------*
015350       0612-PUXAR-PARADA-PARA-TRAS              SECTION.
015360      *-----------------------------------------------------------------*
015370
015380               MOVE WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
015390                   WB-IX-ROTA-ATU, WB-IX-I + 1)
015400                   TO WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
015410                       WB-IX-ROTA-ATU, WB-IX-I).
015420
015430       0612-PUXAR-PARADA-PARA-TRAS-FIM.           EXIT.
015440      *-----------------------------------------------------------------*
015450       0620-INSERIR-CLIENTE-FALTANTE            SECTION.
015460      *-----------------------------------------------------------------*
015470      *    ACRESCENTA O CLIENTE WB-IX-K NO FIM DA ULTIMA ROTA DO FILHO  *
015480      *    SE COUBER NA CAPACIDADE - SENAO ABRE UMA ROTA NOVA           *
015490      *-----------------------------------------------------------------*
015500
015510               MOVE WB-FIL-NUM-ROTAS (WB-IX-POP-ATU) TO WB-IX-ROTA-ATU.
015520               MOVE ZEROS TO WRK-RP-CARGA-ROTA.
015530
015540               PERFORM 0621-SOMAR-CARGA-ULTIMA-ROTA VARYING WB-IX-I
015550                   FROM 1 BY 1
015560                   UNTIL WB-IX-I GREATER THAN
015570                         WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
015580                                                   WB-IX-ROTA-ATU).
015590
015600               IF WRK-RP-CARGA-ROTA + WB-CLI-DEMANDA (WB-IX-K)
015610                   GREATER THAN WB-PAR-CAPACIDADE
015620                   ADD 1 TO WB-FIL-NUM-ROTAS (WB-IX-POP-ATU)
015630                   MOVE WB-FIL-NUM-ROTAS (WB-IX-POP-ATU)
015640                       TO WB-IX-ROTA-ATU
015650                   MOVE ZEROS TO WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
015660                       WB-IX-ROTA-ATU)
015670               END-IF.
015680
015690               ADD 1 TO WB-FIL-ROTA-NUM-PARADAS (WB-IX-POP-ATU,
015700                   WB-IX-ROTA-ATU).
015710               MOVE WB-IX-K TO WB-FIL-PARADA-CLIENTE (WB-IX-POP-ATU,
015720                   WB-IX-ROTA-ATU, WB-FIL-ROTA-NUM-PARADAS
015730                       (WB-IX-POP-ATU, WB-IX-ROTA-ATU)).
015740               MOVE "S" TO WRK-RP-VISTO (WB-IX-K).
015750
015760       0620-INSERIR-CLIENTE-FALTANTE-FIM.         EXIT.
015770      *-----------------------------------------------------------------*
015780       0621-SOMAR-CARGA-ULTIMA-ROTA             SECTION.
015790      *-----------------------------------------------------------------*
015800
015810               ADD WB-CLI-DEMANDA (WB-FIL-PARADA-CLIENTE
015820                   (WB-IX-POP-ATU, WB-IX-ROTA-ATU, WB-IX-I))
015830                   TO WRK-RP-CARGA-ROTA.
015840
015850       0621-SOMAR-CARGA-ULTIMA-ROTA-FIM.          EXIT.
015860      *-----------------------------------------------------------------*
