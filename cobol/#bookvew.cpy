000010*-----------------------------------------------------------------*
000020*    #BOOKVEW  -  TABELA DE VEICULOS DA FROTA EM MEMORIA          *
000030*    ORDENADA POR CAPACIDADE DESCENDENTE POR 0420-ORDENAR-FROTA   *
000040*-----------------------------------------------------------------*
000050 01  WB-TAB-VEICULOS.
000060     05 WB-QT-VEICULOS          PIC 9(003) COMP     VALUE ZEROS.
000070     05 WB-CURSOR-FROTA         PIC 9(003) COMP     VALUE ZEROS.
000080     05 FILLER                  PIC X(010)          VALUE SPACES.
000090     05 WB-VEI OCCURS WB-MAX-VEICULOS TIMES
000100                     INDEXED BY WB-IX-VEI.
000110         10 WB-VEI-ID           PIC 9(003) COMP     VALUE ZEROS.
000120         10 WB-VEI-CAPACIDADE   PIC 9(004) COMP     VALUE ZEROS.
000130         10 FILLER              PIC X(003)          VALUE SPACES.
000140*-----------------------------------------------------------------*
000150*    CAMPOS DE APOIO PARA QUEBRA (UNSTRING) DA LINHA DELIMITADA   *
000160*-----------------------------------------------------------------*
000170 01  WRK-AREA-QUEBRA-VEI.
000180     05 WRK-VEI-CAMPO OCCURS 002 TIMES
000190                     PIC X(010)          VALUE SPACES.
000200     05 WRK-VEI-QT-CAMPOS       PIC 9(002) COMP     VALUE ZEROS.
