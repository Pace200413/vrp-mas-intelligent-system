000010*-----------------------------------------------------------------*
000020*    #BOOKVEI  -  REGISTRO DE ENTRADA DO ARQUIVO VEHICLES         *
000030*                 LRECL = 040  (LINHA DELIMITADA POR VIRGULA)     *
000040*                 1a LINHA DO ARQUIVO E CABECALHO - E DESPREZADA  *
000050*-----------------------------------------------------------------*
000060 01  REG-VEHICLES                PIC X(040).
