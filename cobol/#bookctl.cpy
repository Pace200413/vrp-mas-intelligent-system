000010*-----------------------------------------------------------------*
000020*    #BOOKCTL  -  REGISTRO DO ARQUIVO CONTROL (PARAMETROS DO JOB) *
000030*                 LRECL = 080  (LINHA UNICA DELIMITADA POR        *
000040*                 VIRGULA - VER OBJETIVO DE PROGROTA)             *
000050*-----------------------------------------------------------------*
000060 01  REG-CONTROL                 PIC X(080).
000070*-----------------------------------------------------------------*
000080*    AREA DE TRABALHO COM OS PARAMETROS JA CONVERTIDOS PARA       *
000090*    NUMERICO - COPYADA TAMBEM NA LINKAGE DE PROGRECO E PROGGENE  *
000100*-----------------------------------------------------------------*
000110 01  WB-PARAMETROS-JOB.
000120     05 WB-PAR-SOLVER           PIC 9(001) COMP     VALUE 1.
000130         88 WB-SOLVER-NN                     VALUE 1.
000140         88 WB-SOLVER-NN-INTRA                VALUE 2.
000150         88 WB-SOLVER-NN-INTER                VALUE 3.
000160         88 WB-SOLVER-SA                     VALUE 4.
000170         88 WB-SOLVER-GA                     VALUE 5.
000180     05 WB-PAR-CAPACIDADE       PIC 9(004) COMP     VALUE ZEROS.
000190     05 WB-PAR-SEMENTE          PIC 9(005) COMP     VALUE ZEROS.
000200     05 WB-PAR-MODO             PIC 9(001) COMP     VALUE 1.
000210         88 WB-MODO-LER-ARQUIVO               VALUE 1.
000220         88 WB-MODO-GERAR                     VALUE 2.
000230     05 WB-PAR-N-CLIENTES       PIC 9(003) COMP     VALUE ZEROS.
000240     05 WB-PAR-GA-POP           PIC 9(003) COMP     VALUE ZEROS.
000250     05 WB-PAR-GA-GERACOES      PIC 9(003) COMP     VALUE ZEROS.
000260     05 WB-PAR-GA-MUT-POR-MIL   PIC 9(004) COMP     VALUE ZEROS.
000270     05 FILLER                  PIC X(010)          VALUE SPACES.
000280*-----------------------------------------------------------------*
000290*    CAMPOS DE APOIO PARA QUEBRA (UNSTRING) DA LINHA DELIMITADA   *
000300*-----------------------------------------------------------------*
000310 01  WRK-AREA-QUEBRA-CTL.
000320     05 WRK-CTL-CAMPO OCCURS 008 TIMES
000330                     PIC X(010)          VALUE SPACES.
000340     05 WRK-CTL-QT-CAMPOS       PIC 9(002) COMP     VALUE ZEROS.
