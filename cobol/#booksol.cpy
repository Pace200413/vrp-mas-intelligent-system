000010*-----------------------------------------------------------------*
000020*    #BOOKSOL  -  UMA SOLUCAO (LISTA DE ROTAS) DO ROTEIRIZADOR    *
000030*    COPYADO -REPLACING- O PREFIXO ==:PFX:== PARA GERAR A SOLUCAO *
000040*    DE TRABALHO E, DENTRO DE PROGGENE, A TABELA DE POPULACAO -   *
000050*    UM UNICO LAYOUT DIGITADO UMA SO VEZ PARA AS DUAS SITUACOES.  *
000060*-----------------------------------------------------------------*
000070 01  ==:PFX:==-AREA.
000080     05 ==:PFX:==-NUM-ROTAS      PIC 9(003) COMP  VALUE ZEROS.
000090     05 ==:PFX:==-FITNESS        PIC 9(007)V99 COMP-3 VALUE ZEROS.
000100     05 FILLER                   PIC X(010)       VALUE SPACES.
000110     05 ==:PFX:==-ROTA OCCURS WB-MAX-ROTAS TIMES
000120                     INDEXED BY ==:PFX:==-IX-ROTA.
000130         10 ==:PFX:==-ROTA-NUM-PARADAS
000140                                 PIC 9(003) COMP  VALUE ZEROS.
000150         10 ==:PFX:==-ROTA-CARGA
000160                                 PIC 9(005) COMP  VALUE ZEROS.
000170         10 ==:PFX:==-ROTA-DISTANCIA
000180                                 PIC 9(005)V99 COMP-3 VALUE ZEROS.
000190         10 ==:PFX:==-ROTA-ETA   PIC 9(005) COMP  VALUE ZEROS.
000200         10 ==:PFX:==-ROTA-VEICULO
000210                                 PIC 9(003) COMP  VALUE ZEROS.
000220         10 ==:PFX:==-PARADA OCCURS WB-MAX-PARADAS TIMES
000230                     INDEXED BY ==:PFX:==-IX-PARADA.
000240             15 ==:PFX:==-PARADA-CLIENTE
000250                                 PIC 9(004) COMP  VALUE ZEROS.
000260             15 ==:PFX:==-PARADA-CHEGADA
000270                                 PIC 9(005) COMP  VALUE ZEROS.
