000010       IDENTIFICATION                          DIVISION.
000020      *=================================================================*
000030       PROGRAM-ID.                             PROGRECO.
000040      *=================================================================*
000050      * PROGRAMA   : PROGRECO
000060       AUTHOR.                                 MATHEUS H MEDEIROS.
000070       INSTALLATION.                           FOURSYS - LOGISTICA.
000080       DATE-WRITTEN.                           11 / 01 / 1995.
000090       DATE-COMPILED.
000100       SECURITY.                               USO INTERNO FOURSYS.
000110      *-----------------------------------------------------------------*
000120      * PROGRAMADOR: MATHEUS H MEDEIROS
000130      * ANALISTA   : IVAN SANCHES
000140      * CONSULTORIA: FOURSYS
000150      * DATA.......: 11 / 01 / 1995
000160      *-----------------------------------------------------------------*
000170      * OBJETIVO...: SUBROTINA DE RECOZIMENTO SIMULADO (SIMULATED
000180      *              ANNEALING) - RECEBE A SOLUCAO CONSTRUIDA PELO
000190      *              PROGROTA (JA MELHORADA OU NAO PELAS BUSCAS LOCAIS)
000200      *              E TENTA MELHORAR A SOLUCAO INTEIRA POR MOVIMENTOS
000210      *              ALEATORIOS DE VIZINHANCA, ACEITANDO PIORAS COM
000220      *              PROBABILIDADE DECRESCENTE CONFORME A TEMPERATURA
000230      *              ESFRIA - DEVOLVE A MELHOR SOLUCAO VISTA.
000240      *-----------------------------------------------------------------*
000250      *    ARQUIVOS                I/O                  INCLUDE/BOOK
000260      *    NENHUM - RECEBE TUDO VIA LINKAGE (CALL DO PROGROTA)
000270      *-----------------------------------------------------------------*
000280      * MODULOS....: CHAMADO POR PROGROTA (0180-SELECIONAR-SOLVER)
000290      *-----------------------------------------------------------------*
000300      *                            ALTERACOES
000310      *-----------------------------------------------------------------*
000320      *    PROGRAMADOR: MATHEUS H MEDEIROS
000330      *    ANALISTA   : IVAN SANCHES
000340      *    CONSULTORIA: FOURSYS
000350      *    DATA.......: 11 / 01 / 1995
000360      *    OBJETIVO...: VERSAO INICIAL - FITNESS, RESFRIAMENTO E AS
000370      *                 CINCO VIZINHANCAS (2-OPT, OR-OPT, TROCA,
000380      *                 REALOCACAO, TROCA CRUZADA).
000390      *-----------------------------------------------------------------*
000400      *    PROGRAMADOR: ROSANA F. ALMEIDA
000410      *    ANALISTA   : IVAN SANCHES
000420      *    CONSULTORIA: FOURSYS
000430      *    DATA.......: 30 / 08 / 1995
000440      *    OBJETIVO...: CORRIGIDO O CRITERIO DE PARADA - ESTAVA
000450      *                 CONTANDO ITERACOES SEM MELHORA DE FORMA ERRADA
000460      *                 QUANDO O MOVIMENTO SORTEADO ERA INADMISSIVEL.
000470      *-----------------------------------------------------------------*
000480      *    PROGRAMADOR: ROSANA F. ALMEIDA
000490      *    ANALISTA   : IVAN SANCHES
000500      *    CONSULTORIA: FOURSYS
000510      *    DATA.......: 09 / 09 / 1998
000520      *    OBJETIVO...: REVISAO PARA O ANO 2000 - NENHUM CAMPO DE DATA
000530      *                 DE NEGOCIO EXISTE NESTA SUBROTINA - OK PARA A
000540      *                 VIRADA DO SECULO.
000550      *-----------------------------------------------------------------*
000560      *    PROGRAMADOR: CARLOS EDUARDO PIRES
000570      *    ANALISTA   : IVAN SANCHES
000580      *    CONSULTORIA: FOURSYS
000590      *    DATA.......: 14 / 03 / 2000
000600      *    OBJETIVO...: CHAMADO 4471 - O SORTEIO DE VIZINHANCA SO
000610      *                 TENTAVA UM TIPO DE MOVIMENTO; QUANDO ELE ERA
000620      *                 INADMISSIVEL A ITERACAO FICAVA PARADA. AGORA
000630      *                 0220 TENTA OS CINCO TIPOS EM ORDEM CRESCENTE A
000640      *                 PARTIR DO SORTEADO, E SO FICA COM A SOLUCAO
000650      *                 ATUAL SE NENHUM DOS CINCO SERVIR.
000660      *-----------------------------------------------------------------*
000670      *    PROGRAMADOR: CARLOS EDUARDO PIRES
000680      *    ANALISTA   : IVAN SANCHES
000690      *    CONSULTORIA: FOURSYS
000700      *    DATA.......: 25 / 02 / 2002
000710      *    OBJETIVO...: CHAMADO 4474 - A PARCELA DE DESBALANCEAMENTO DE
000720      *                 CARGA DA FITNESS (0111) SOMAVA O QUADRADO DA
000730      *                 FOLGA ABSOLUTA (CAPACIDADE MENOS CARGA), QUE
000740      *                 CRESCE COM O TAMANHO DO VEICULO E NUNCA E
000750      *                 FRACIONARIA. PASSA A SOMAR O QUADRADO DA RAZAO
000760      *                 CARGA/CAPACIDADE DE CADA ROTA, COM DUAS CASAS
000770      *                 DECIMAIS, CONFORME O CRITERIO DE BALANCEAMENTO
000780      *                 ACORDADO COM A OPERACAO.
000790      *-----------------------------------------------------------------*
000800      *=================================================================*
000810
000820
000830      *=================================================================*
000840       ENVIRONMENT                             DIVISION.
000850      *=================================================================*
000860
000870      *-----------------------------------------------------------------*
000880       CONFIGURATION                           SECTION.
000890      *-----------------------------------------------------------------*
000900
000910       SPECIAL-NAMES.
000920           C01 IS TOP-OF-FORM.
000930
000940      *=================================================================*
000950       DATA                                    DIVISION.
000960      *=================================================================*
000970
000980      *-----------------------------------------------------------------*
000990       WORKING-STORAGE                         SECTION.
001000      *-----------------------------------------------------------------*
001010       01  FILLER                      PIC X(050)          VALUE
001020               "* INICIO DA WORKING - PROGRECO *".
001030      *-----------------------------------------------------------------*
001040       COPY "#BOOKLIM".
001050      *-----------------------------------------------------------------*
001060       01  FILLER                      PIC X(050)          VALUE
001070               "========== MELHOR SOLUCAO VISTA ==========".
001080      *-----------------------------------------------------------------*
001090       COPY "#BOOKSOL" REPLACING ==:PFX:== BY ==WB-MEL==.
001100      *-----------------------------------------------------------------*
001110       01  FILLER                      PIC X(050)          VALUE
001120               "========== TEMPERATURA E CONTROLE ==========".
001130      *-----------------------------------------------------------------*
001140       01  WRK-AREA-RESFRIAR.
001150           05 WRK-TEMPERATURA          PIC 9(005)V99 COMP-3 VALUE ZEROS.
001160           05 WRK-TEMPERATURA-INICIAL  PIC 9(005)V99 COMP-3 VALUE 100.00.
001170           05 WRK-FATOR-RESFRIAR       PIC 9(001)V999 COMP-3 VALUE 0.950.
001180           05 WRK-TEMPERATURA-MINIMA   PIC 9(001)V99 COMP-3 VALUE 0.11.
001190           05 WRK-QT-SEM-MELHORA       PIC 9(005) COMP      VALUE ZEROS.
001200           05 WRK-MAX-SEM-MELHORA      PIC 9(005) COMP      VALUE 50.
001210           05 WRK-QT-ITERACOES         PIC 9(007) COMP      VALUE ZEROS.
001220           05 FILLER                   PIC X(010)          VALUE SPACES.
001230      *-----------------------------------------------------------------*
001240       01  FILLER                      PIC X(050)          VALUE
001250               "========== FITNESS E ACEITACAO ==========".
001260      *-----------------------------------------------------------------*
001270       01  WRK-AREA-FITNESS.
001280           05 WRK-FIT-ATUAL            PIC 9(009)V99 COMP-3 VALUE ZEROS.
001290           05 WRK-FIT-CANDIDATA        PIC 9(009)V99 COMP-3 VALUE ZEROS.
001300           05 WRK-FIT-MELHOR           PIC 9(009)V99 COMP-3 VALUE ZEROS.
001310      *-----------------------------------------------------------------*
001320      *    REDEFINE A MELHOR FITNESS VISTA EM PARTE INTEIRA/DECIMAL     *
001330      *    PARA O RELATORIO-RESUMO DE CONVERGENCIA (TESTE DE BANCADA)   *
001340      *-----------------------------------------------------------------*
001350           05 WRK-FIT-MELHOR-R  REDEFINES WRK-FIT-MELHOR.
001360               10 WRK-FIT-MELHOR-INT   PIC 9(009).
001370               10 WRK-FIT-MELHOR-DEC   PIC 99.
001380           05 WRK-FIT-DELTA            PIC S9(009)V99 COMP-3 VALUE ZEROS.
001390           05 WRK-FIT-DIST-TOTAL       PIC 9(007)V99 COMP-3 VALUE ZEROS.
001400           05 WRK-FIT-ATRASO-TOTAL     PIC 9(007) COMP      VALUE ZEROS.
001410      *-----------------------------------------------------------------*
001420      *    CHAMADO 4474 - WRK-FIT-DESVIO-CARGA ACUMULA O QUADRADO DA    *
001430      *    RAZAO CARGA/CAPACIDADE DE CADA ROTA (FRACIONARIO, DUAS       *
001440      *    CASAS) - WRK-FIT-RAZAO-CARGA E A RAZAO DE UMA ROTA ISOLADA   *
001450      *-----------------------------------------------------------------*
001460           05 WRK-FIT-DESVIO-CARGA     PIC 9(005)V99 COMP-3 VALUE ZEROS.
001470           05 WRK-FIT-RAZAO-CARGA      PIC 9(001)V9999 COMP-3
001480                                        VALUE ZEROS.
001490           05 WRK-TEMPO-CORRENTE       PIC 9(005) COMP      VALUE ZEROS.
001500           05 FILLER                   PIC X(006)          VALUE SPACES.
001510      *-----------------------------------------------------------------*
001520      *    REDEFINE A TEMPERATURA COMO PAR ZONADO PARA CONFERENCIA DE   *
001530      *    VOLUME (DISPLAY DE DEPURACAO EM TESTE)                       *
001540      *-----------------------------------------------------------------*
001550       01  WRK-TEMPERATURA-R REDEFINES WRK-TEMPERATURA-INICIAL
001560                                   PIC 9(007)V9999.
001570      *-----------------------------------------------------------------*
001580      *    APOIO A EXP(-X) SEM FUNCAO INTRINSECA - SERIE TRUNCADA EM    *
001590      *    SEIS TERMOS, SUFICIENTE PARA O INTERVALO DE DELTA/T USADO    *
001600      *-----------------------------------------------------------------*
001610       01  WRK-AREA-EXPONENCIAL.
001620           05 WRK-EXP-X                PIC S9(005)V9999 COMP-3
001630                                        VALUE ZEROS.
001640           05 WRK-EXP-TERMO            PIC S9(009)V9999 COMP-3
001650                                        VALUE ZEROS.
001660           05 WRK-EXP-SOMA             PIC S9(005)V9999 COMP-3
001670                                        VALUE ZEROS.
001680           05 WRK-EXP-N                PIC 9(002) COMP      VALUE ZEROS.
001690           05 WRK-EXP-SORTEIO-MIL      PIC 9(003) COMP      VALUE ZEROS.
001700           05 FILLER                   PIC X(010)          VALUE SPACES.
001710      *-----------------------------------------------------------------*
001720       01  FILLER                      PIC X(050)          VALUE
001730               "========== VIZINHANCAS ==========".
001740      *-----------------------------------------------------------------*
001750       01  WRK-AREA-VIZINHANCA.
001760           05 WRK-VZ-TIPO-MOVIMENTO    PIC 9(001) COMP      VALUE ZEROS.
001770               88 WB-VZ-DOIS-OPT                    VALUE 1.
001780               88 WB-VZ-OR-OPT                      VALUE 2.
001790               88 WB-VZ-TROCA                       VALUE 3.
001800               88 WB-VZ-REALOCACAO                  VALUE 4.
001810               88 WB-VZ-TROCA-CRUZADA               VALUE 5.
001820           05 WRK-VZ-ROTA-A            PIC 9(003) COMP      VALUE ZEROS.
001830           05 WRK-VZ-ROTA-B            PIC 9(003) COMP      VALUE ZEROS.
001840           05 WRK-VZ-POS-A             PIC 9(003) COMP      VALUE ZEROS.
001850      *-----------------------------------------------------------------*
001860      *    REDEFINE A POSICAO B COMO PAR PARA CONFERENCIA DE VOLUME     *
001870      *    (MESMA TECNICA DE DEPURACAO USADA EM WRK-TEMPERATURA-R)      *
001880      *-----------------------------------------------------------------*
001890           05 WRK-VZ-POS-B             PIC 9(003) COMP      VALUE ZEROS.
001900           05 WRK-VZ-POS-B-R  REDEFINES WRK-VZ-POS-B PIC 999.
001910           05 WRK-VZ-GUARDA-CLIENTE    PIC 9(004) COMP      VALUE ZEROS.
001920      *-----------------------------------------------------------------*
001930      *    CHAMADO 4471 - CONTROLE DA TENTATIVA EM ORDEM CRESCENTE DE   *
001940      *    TIPO DE MOVIMENTO QUANDO O SORTEADO E INADMISSIVEL           *
001950      *-----------------------------------------------------------------*
001960           05 WRK-VZ-TIPO-TESTE        PIC 9(001) COMP      VALUE ZEROS.
001970           05 WRK-VZ-QT-TENTATIVAS     PIC 9(001) COMP      VALUE ZEROS.
001980           05 WRK-VZ-MOVIMENTO-OK      PIC X(001)           VALUE "N".
001990               88 WB-VZ-MOVIMENTO-FEITO             VALUE "S".
002000           05 FILLER                   PIC X(010)          VALUE SPACES.
002010      *-----------------------------------------------------------------*
002020       01  FILLER                      PIC X(050)          VALUE
002030               "========== VARIAVEIS DE APOIO ==========".
002040      *-----------------------------------------------------------------*
002050       01  WB-IX-I                     PIC 9(003) COMP      VALUE ZEROS.
002060       01  WB-IX-J                     PIC 9(003) COMP      VALUE ZEROS.
002070       01  WB-IX-K                     PIC 9(003) COMP      VALUE ZEROS.
002080       01  WB-IX-DEP-1                 PIC 9(003) COMP      VALUE 1.
002090       01  WB-IX-ROTA-ATU              PIC 9(003) COMP      VALUE ZEROS.
002100       01  WB-IX-ATUAL                 PIC 9(003) COMP      VALUE ZEROS.
002110       01  WB-IX-MELHOR                PIC 9(003) COMP      VALUE ZEROS.
002120      *-----------------------------------------------------------------*
002130       01  FILLER                      PIC X(050)          VALUE
002140               "* FIM DA WORKING - PROGRECO *".
002150      *-----------------------------------------------------------------*
002160      *=================================================================*
002170       LINKAGE                                 SECTION.
002180      *=================================================================*
002190       COPY "#BOOKCLW".
002200       COPY "#BOOKVEW".
002210       COPY "#BOOKCTL".
002220       COPY "#BOOKLCG".
002230       COPY "#BOOKSOL" REPLACING ==:PFX:== BY ==WB-SOL==.
002240
002250      *=================================================================*
002260       PROCEDURE                               DIVISION USING
002270                                           WB-TAB-CLIENTES
002280                                           WB-MATRIZ-DISTANCIA
002290                                           WB-PARAMETROS-JOB
002300                                           WB-AREA-LCG
002310                                           WB-SOL-AREA.
002320      *=================================================================*
002330       0000-PRINCIPAL.
002340
002350               PERFORM 0100-INICIAR.
002360               PERFORM 0200-RESFRIAR-ATE-O-FIM.
002370               MOVE WB-MEL-AREA TO WB-SOL-AREA.
002380               GOBACK.
002390
002400       0000-PRINCIPAL-FIM.                     EXIT.
002410      *-----------------------------------------------------------------*
002420       0100-INICIAR                            SECTION.
002430      *-----------------------------------------------------------------*
002440
002450               MOVE WB-SOL-AREA         TO WB-MEL-AREA.
002460               PERFORM 0110-FITNESS-DA-SOLUCAO.
002470               MOVE WRK-FIT-ATUAL       TO WRK-FIT-MELHOR.
002480               MOVE WRK-TEMPERATURA-INICIAL TO WRK-TEMPERATURA.
002490               MOVE ZEROS               TO WRK-QT-SEM-MELHORA.
002500               MOVE ZEROS               TO WRK-QT-ITERACOES.
002510
002520       0100-INICIAR-FIM.                       EXIT.
002530      *-----------------------------------------------------------------*
002540       0110-FITNESS-DA-SOLUCAO                 SECTION.
002550      *-----------------------------------------------------------------*
002560      *    FITNESS = DISTANCIA + 100 X ATRASO + 10 X DESVIO-CARGA(2)    *
002570      *              + 1000 X NUM-ROTAS                                 *
002580      *-----------------------------------------------------------------*
002590
002600               MOVE ZEROS TO WRK-FIT-DIST-TOTAL.
002610               MOVE ZEROS TO WRK-FIT-ATRASO-TOTAL.
002620               MOVE ZEROS TO WRK-FIT-DESVIO-CARGA.
002630
002640               PERFORM 0111-ACUM-DISTANCIA-E-ATRASO
002650                       VARYING WB-IX-ROTA-ATU FROM 1 BY 1
002660                       UNTIL WB-IX-ROTA-ATU GREATER THAN
002670                             WB-SOL-NUM-ROTAS.
002680
002690               COMPUTE WRK-FIT-ATUAL ROUNDED =
002700                   WRK-FIT-DIST-TOTAL +
002710                   (100 * WRK-FIT-ATRASO-TOTAL) +
002720                   (10 * WRK-FIT-DESVIO-CARGA) +
002730                   (1000 * WB-SOL-NUM-ROTAS).
002740
002750       0110-FITNESS-DA-SOLUCAO-FIM.             EXIT.
002760      *-----------------------------------------------------------------*
002770       0111-ACUM-DISTANCIA-E-ATRASO             SECTION.
002780      *-----------------------------------------------------------------*
002790      *    UMA ROTA DA SOLUCAO - ACUMULA DISTANCIA, ATRASO (VIA 0120) E  *
002800      *    O QUADRADO DA RAZAO CARGA/CAPACIDADE DA ROTA WB-IX-ROTA-ATU   *
002810      *    (CHAMADO 4474 - ERA O QUADRADO DA FOLGA ABSOLUTA DE CARGA)    *
002820      *-----------------------------------------------------------------*
002830
002840               ADD WB-SOL-ROTA-DISTANCIA (WB-IX-ROTA-ATU)
002850                   TO WRK-FIT-DIST-TOTAL.
002860               PERFORM 0120-CALC-CHEGADAS-E-ATRASO.
002870               COMPUTE WRK-FIT-RAZAO-CARGA ROUNDED =
002880                   WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU) /
002890                   WB-PAR-CAPACIDADE.
002900               COMPUTE WRK-FIT-DESVIO-CARGA ROUNDED =
002910                   WRK-FIT-DESVIO-CARGA +
002920                   (WRK-FIT-RAZAO-CARGA * WRK-FIT-RAZAO-CARGA).
002930
002940       0111-ACUM-DISTANCIA-E-ATRASO-FIM.        EXIT.
002950      *-----------------------------------------------------------------*
002960       0120-CALC-CHEGADAS-E-ATRASO                SECTION.
002970      *-----------------------------------------------------------------*
002980      *    PERCORRE A ROTA WB-IX-ROTA-ATU ACUMULANDO O ATRASO (CHEGADA  *
002990      *    MENOS FIM DA JANELA, QUANDO POSITIVO) EM WRK-FIT-ATRASO-TOTAL*
003000      *-----------------------------------------------------------------*
003010
003020               MOVE ZEROS TO WB-IX-ATUAL.
003030               MOVE WB-IX-DEP-1 TO WB-IX-MELHOR.
003040               MOVE ZEROS TO WRK-TEMPO-CORRENTE.
003050
003060               PERFORM 0121-CALC-UMA-CHEGADA
003070                       VARYING WB-IX-J FROM 1 BY 1
003080                       UNTIL WB-IX-J GREATER THAN
003090                             WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
003100
003110       0120-CALC-CHEGADAS-E-ATRASO-FIM.          EXIT.
003120      *-----------------------------------------------------------------*
003130       0121-CALC-UMA-CHEGADA                    SECTION.
003140      *-----------------------------------------------------------------*
003150      *    UMA PARADA DA ROTA - CHEGADA, ATRASO SE HOUVER E TEMPO DE     *
003160      *    SERVICO, ANDANDO O RELOGIO WRK-TEMPO-CORRENTE PARA A PROXIMA  *
003170      *    PARADA (CAMPO PROPRIO, 9(005), NA MESMA FAIXA DE JAN-INI/FIM  *
003180      *    DE #BOOKCLW - NAO REAPROVEITA INDICE DE SUBSCRITO)            *
003190      *-----------------------------------------------------------------*
003200
003210               MOVE WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU, WB-IX-J)
003220                   TO WB-IX-ATUAL.
003230               COMPUTE WRK-TEMPO-CORRENTE ROUNDED =
003240                   WRK-TEMPO-CORRENTE +
003250                   WB-DIST-COL (WB-IX-MELHOR, WB-IX-ATUAL).
003260               IF WRK-TEMPO-CORRENTE LESS THAN WB-CLI-JAN-INI (WB-IX-ATUAL)
003270                   MOVE WB-CLI-JAN-INI (WB-IX-ATUAL) TO WRK-TEMPO-CORRENTE
003280               END-IF.
003290               IF WRK-TEMPO-CORRENTE GREATER THAN WB-CLI-JAN-FIM (WB-IX-ATUAL)
003300                   ADD WRK-TEMPO-CORRENTE TO WRK-FIT-ATRASO-TOTAL
003310                   SUBTRACT WB-CLI-JAN-FIM (WB-IX-ATUAL) FROM
003320                       WRK-FIT-ATRASO-TOTAL
003330               END-IF.
003340               ADD WB-CLI-SERVICO (WB-IX-ATUAL) TO WRK-TEMPO-CORRENTE.
003350               MOVE WB-IX-ATUAL TO WB-IX-MELHOR.
003360
003370       0121-CALC-UMA-CHEGADA-FIM.                EXIT.
003380      *-----------------------------------------------------------------*
003390       0200-RESFRIAR-ATE-O-FIM                 SECTION.
003400      *-----------------------------------------------------------------*
003410      *    LACO PRINCIPAL DO RECOZIMENTO - PARA QUANDO A TEMPERATURA    *
003420      *    CHEGA NO MINIMO OU 50 ITERACOES SEGUIDAS SEM MELHORAR A      *
003430      *    MELHOR SOLUCAO VISTA                                         *
003440      *-----------------------------------------------------------------*
003450
003460               PERFORM 0201-EXECUTAR-UMA-ITERACAO
003470                       UNTIL WRK-TEMPERATURA NOT GREATER THAN
003480                             WRK-TEMPERATURA-MINIMA
003490                       OR WRK-QT-SEM-MELHORA GREATER THAN
003500                          WRK-MAX-SEM-MELHORA.
003510
003520       0200-RESFRIAR-ATE-O-FIM-FIM.             EXIT.
003530      *-----------------------------------------------------------------*
003540       0201-EXECUTAR-UMA-ITERACAO               SECTION.
003550      *-----------------------------------------------------------------*
003560      *    UMA ITERACAO DO RECOZIMENTO - SORTEIA, APLICA/AVALIA E        *
003570      *    ESFRIA A TEMPERATURA UM PASSO                                 *
003580      *-----------------------------------------------------------------*
003590
003600               PERFORM 0210-SORTEAR-VIZINHANCA.
003610               PERFORM 0220-APLICAR-E-AVALIAR.
003620               COMPUTE WRK-TEMPERATURA ROUNDED =
003630                   WRK-TEMPERATURA * WRK-FATOR-RESFRIAR.
003640               ADD 1 TO WRK-QT-ITERACOES.
003650
003660       0201-EXECUTAR-UMA-ITERACAO-FIM.           EXIT.
003670      *-----------------------------------------------------------------*
003680       0210-SORTEAR-VIZINHANCA                 SECTION.
003690      *-----------------------------------------------------------------*
003700      *    SORTEIA O TIPO DE MOVIMENTO (1 A 5) E AS ROTAS/POSICOES      *
003710      *    ENVOLVIDAS - VER 0125-LCG-PROXIMO ABAIXO                     *
003720      *-----------------------------------------------------------------*
003730
003740               MOVE 5 TO WB-LCG-MODULO.
003750               PERFORM 0125-LCG-PROXIMO.
003760               COMPUTE WRK-VZ-TIPO-MOVIMENTO = WB-LCG-VALOR + 1.
003770
003780               MOVE WB-SOL-NUM-ROTAS TO WB-LCG-MODULO.
003790               PERFORM 0125-LCG-PROXIMO.
003800               COMPUTE WRK-VZ-ROTA-A = WB-LCG-VALOR + 1.
003810
003820               MOVE WB-SOL-NUM-ROTAS TO WB-LCG-MODULO.
003830               PERFORM 0125-LCG-PROXIMO.
003840               COMPUTE WRK-VZ-ROTA-B = WB-LCG-VALOR + 1.
003850
003860               IF WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A)
003870                   GREATER THAN ZEROS
003880                   MOVE WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A)
003890                       TO WB-LCG-MODULO
003900                   PERFORM 0125-LCG-PROXIMO
003910                   COMPUTE WRK-VZ-POS-A = WB-LCG-VALOR + 1
003920               ELSE
003930                   MOVE 1 TO WRK-VZ-POS-A
003940               END-IF.
003950
003960               IF WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-B)
003970                   GREATER THAN ZEROS
003980                   MOVE WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-B)
003990                       TO WB-LCG-MODULO
004000                   PERFORM 0125-LCG-PROXIMO
004010                   COMPUTE WRK-VZ-POS-B = WB-LCG-VALOR + 1
004020               ELSE
004030                   MOVE 1 TO WRK-VZ-POS-B
004040               END-IF.
004050
004060       0210-SORTEAR-VIZINHANCA-FIM.             EXIT.
004070      *-----------------------------------------------------------------*
004080       0125-LCG-PROXIMO                        SECTION.
004090      *-----------------------------------------------------------------*
004100      *    GERADOR CONGRUENTE LINEAR PARTILHADO COM O PROGROTA - VEM    *
004110      *    PRONTO NA LINKAGE (WB-AREA-LCG) COM O ESTADO CORRENTE        *
004120      *-----------------------------------------------------------------*
004130
004140               COMPUTE WB-LCG-PRODUTO ROUNDED =
004150                   WB-LCG-ESTADO * 1103515245 + 12345.
004160               DIVIDE WB-LCG-PRODUTO BY 2147483648 GIVING WB-LCG-VALOR
004170                   REMAINDER WB-LCG-ESTADO.
004180               DIVIDE WB-LCG-ESTADO BY WB-LCG-MODULO GIVING WB-LCG-VALOR
004190                   REMAINDER WB-LCG-VALOR.
004200
004210       0125-LCG-PROXIMO-FIM.                    EXIT.
004220      *-----------------------------------------------------------------*
004230       0220-APLICAR-E-AVALIAR                  SECTION.
004240      *-----------------------------------------------------------------*
004250      *    APLICA O MOVIMENTO SORTEADO, MEDE A FITNESS CANDIDATA E      *
004260      *    DECIDE ACEITAR OU DESFAZER CONFORME 0240-CRITERIO-ACEITACAO  *
004270      *    CHAMADO 4471 - SE O TIPO SORTEADO FOR INADMISSIVEL, TENTA OS *
004280      *    OUTROS QUATRO EM ORDEM CRESCENTE (0221) ANTES DE DESISTIR E  *
004290      *    DEIXAR A VIZINHANCA IGUAL A SOLUCAO ATUAL                    *
004300      *-----------------------------------------------------------------*
004310
004320               MOVE WRK-FIT-ATUAL TO WRK-FIT-CANDIDATA.
004330
004340               MOVE WRK-VZ-TIPO-MOVIMENTO TO WRK-VZ-TIPO-TESTE.
004350               MOVE ZEROS               TO WRK-VZ-QT-TENTATIVAS.
004360               MOVE "N"                 TO WRK-VZ-MOVIMENTO-OK.
004370
004380               PERFORM 0221-TENTAR-UM-TIPO-DE-MOVIMENTO
004390                   UNTIL WB-VZ-MOVIMENTO-FEITO
004400                      OR WRK-VZ-QT-TENTATIVAS NOT LESS THAN 5.
004410
004420               IF WB-VZ-MOVIMENTO-FEITO
004430                   MOVE WRK-VZ-TIPO-TESTE TO WRK-VZ-TIPO-MOVIMENTO
004440               END-IF.
004450
004460               PERFORM 0170-RECALC-ROTA-A-E-B.
004470               PERFORM 0110-FITNESS-DA-SOLUCAO.
004480               MOVE WRK-FIT-ATUAL TO WRK-FIT-CANDIDATA.
004490
004500               COMPUTE WRK-FIT-DELTA = WRK-FIT-CANDIDATA -
004510                   WRK-FIT-ATUAL.
004520               PERFORM 0240-CRITERIO-ACEITACAO.
004530
004540       0220-APLICAR-E-AVALIAR-FIM.              EXIT.
004550      *-----------------------------------------------------------------*
004560       0221-TENTAR-UM-TIPO-DE-MOVIMENTO         SECTION.
004570      *-----------------------------------------------------------------*
004580      *    CHAMADO 4471 - TENTA APLICAR O TIPO WRK-VZ-TIPO-TESTE (AS    *
004590      *    ROTAS/POSICOES JA SORTEADAS EM 0210 SAO REAPROVEITADAS) - SE *
004600      *    O MOVIMENTO SE RECUSAR (GO TO ...-FIM SEM MARCAR WB-VZ-      *
004610      *    MOVIMENTO-FEITO), AVANCA PARA O PROXIMO TIPO EM ORDEM        *
004620      *    CRESCENTE, VOLTANDO A 1 DEPOIS DO 5 - QUEM CHAMA CONTA AS    *
004630      *    TENTATIVAS E PARA DEPOIS DE CINCO                            *
004640      *-----------------------------------------------------------------*
004650
004660               MOVE "N" TO WRK-VZ-MOVIMENTO-OK.
004670
004680               EVALUATE WRK-VZ-TIPO-TESTE
004690                   WHEN 1
004700                       PERFORM 0250-MOVIMENTO-DOIS-OPT
004710                   WHEN 2
004720                       PERFORM 0260-MOVIMENTO-OR-OPT
004730                   WHEN 3
004740                       PERFORM 0270-MOVIMENTO-TROCA
004750                   WHEN 4
004760                       PERFORM 0280-MOVIMENTO-REALOCACAO
004770                   WHEN 5
004780                       PERFORM 0290-MOVIMENTO-TROCA-CRUZADA
004790               END-EVALUATE.
004800
004810               ADD 1 TO WRK-VZ-QT-TENTATIVAS.
004820
004830               IF NOT WB-VZ-MOVIMENTO-FEITO
004840                   ADD 1 TO WRK-VZ-TIPO-TESTE
004850                   IF WRK-VZ-TIPO-TESTE GREATER THAN 5
004860                       MOVE 1 TO WRK-VZ-TIPO-TESTE
004870                   END-IF
004880               END-IF.
004890
004900       0221-TENTAR-UM-TIPO-DE-MOVIMENTO-FIM.     EXIT.
004910      *-----------------------------------------------------------------*
004920       0170-RECALC-ROTA-A-E-B                  SECTION.
004930      *-----------------------------------------------------------------*
004940
004950               MOVE WRK-VZ-ROTA-A TO WB-IX-ROTA-ATU.
004960               PERFORM 0171-RECALC-UMA-ROTA.
004970               IF WRK-VZ-ROTA-B NOT EQUAL WRK-VZ-ROTA-A
004980                   MOVE WRK-VZ-ROTA-B TO WB-IX-ROTA-ATU
004990                   PERFORM 0171-RECALC-UMA-ROTA
005000               END-IF.
005010
005020       0170-RECALC-ROTA-A-E-B-FIM.               EXIT.
005030      *-----------------------------------------------------------------*
005040       0171-RECALC-UMA-ROTA                    SECTION.
005050      *-----------------------------------------------------------------*
005060
005070               MOVE ZEROS TO WRK-FIT-DIST-TOTAL.
005080               MOVE ZEROS TO WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU).
005090
005100               IF WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)
005110                   GREATER THAN ZEROS
005120                   MOVE WB-IX-DEP-1 TO WB-IX-MELHOR
005130                   PERFORM 0172-ACUM-UMA-PARADA-DA-ROTA
005140                       VARYING WB-IX-K FROM 1 BY 1
005150                       UNTIL WB-IX-K GREATER THAN
005160                             WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)
005170                   ADD WB-DIST-COL (WB-IX-MELHOR, WB-IX-DEP-1)
005180                       TO WRK-FIT-DIST-TOTAL
005190               END-IF.
005200
005210               MOVE WRK-FIT-DIST-TOTAL TO
005220                   WB-SOL-ROTA-DISTANCIA (WB-IX-ROTA-ATU).
005230
005240       0171-RECALC-UMA-ROTA-FIM.                 EXIT.
005250      *-----------------------------------------------------------------*
005260       0172-ACUM-UMA-PARADA-DA-ROTA              SECTION.
005270      *-----------------------------------------------------------------*
005280      *    UMA PARADA DA ROTA WB-IX-ROTA-ATU - ACUMULA DISTANCIA E CARGA *
005290      *-----------------------------------------------------------------*
005300
005310               MOVE WB-SOL-PARADA-CLIENTE
005320                       (WB-IX-ROTA-ATU, WB-IX-K)
005330                   TO WB-IX-ATUAL.
005340               ADD WB-DIST-COL (WB-IX-MELHOR, WB-IX-ATUAL)
005350                   TO WRK-FIT-DIST-TOTAL.
005360               ADD WB-CLI-DEMANDA (WB-IX-ATUAL)
005370                   TO WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU).
005380               MOVE WB-IX-ATUAL TO WB-IX-MELHOR.
005390
005400       0172-ACUM-UMA-PARADA-DA-ROTA-FIM.          EXIT.
005410      *-----------------------------------------------------------------*
005420       0240-CRITERIO-ACEITACAO                 SECTION.
005430      *-----------------------------------------------------------------*
005440      *    ACEITA SE MELHOROU (DELTA <= 0) - SENAO ACEITA COM           *
005450      *    PROBABILIDADE EXP(-DELTA/T) SORTEADA VIA LCG/1000            *
005460      *-----------------------------------------------------------------*
005470
005480               IF WRK-FIT-DELTA NOT GREATER THAN ZEROS
005490                   MOVE ZEROS TO WRK-QT-SEM-MELHORA
005500               ELSE
005510                   COMPUTE WRK-EXP-X ROUNDED =
005520                       (0 - WRK-FIT-DELTA) / WRK-TEMPERATURA
005530                   PERFORM 0245-CALC-EXPONENCIAL
005540
005550                   MOVE 1000 TO WB-LCG-MODULO
005560                   PERFORM 0125-LCG-PROXIMO
005570                   MOVE WB-LCG-VALOR TO WRK-EXP-SORTEIO-MIL
005580
005590                   IF WRK-EXP-SOMA GREATER THAN ZEROS AND
005600                      (WRK-EXP-SORTEIO-MIL / 1000) LESS THAN
005610                       WRK-EXP-SOMA
005620                       CONTINUE
005630                   ELSE
005640                       PERFORM 0230-DESFAZER-MOVIMENTO
005650                   END-IF
005660                   ADD 1 TO WRK-QT-SEM-MELHORA
005670               END-IF.
005680
005690               PERFORM 0110-FITNESS-DA-SOLUCAO.
005700               IF WRK-FIT-ATUAL LESS THAN WRK-FIT-MELHOR
005710                   MOVE WRK-FIT-ATUAL   TO WRK-FIT-MELHOR
005720                   MOVE WB-SOL-AREA     TO WB-MEL-AREA
005730                   MOVE ZEROS           TO WRK-QT-SEM-MELHORA
005740               END-IF.
005750
005760       0240-CRITERIO-ACEITACAO-FIM.              EXIT.
005770      *-----------------------------------------------------------------*
005780       0245-CALC-EXPONENCIAL                   SECTION.
005790      *-----------------------------------------------------------------*
005800      *    EXP(X) PARA X NEGATIVO (X = -DELTA/T, LOGO X <= 0) VIA       *
005810      *    SERIE DE TAYLOR TRUNCADA EM 6 TERMOS - SEM FUNCAO INTRINSECA *
005820      *-----------------------------------------------------------------*
005830
005840               MOVE 1 TO WRK-EXP-TERMO.
005850               MOVE 1 TO WRK-EXP-SOMA.
005860               MOVE ZEROS TO WRK-EXP-N.
005870
005880               PERFORM 0246-SOMAR-UM-TERMO UNTIL WRK-EXP-N EQUAL 6.
005890
005900               IF WRK-EXP-SOMA LESS THAN ZEROS
005910                   MOVE ZEROS TO WRK-EXP-SOMA
005920               END-IF.
005930
005940       0245-CALC-EXPONENCIAL-FIM.                EXIT.
005950      *-----------------------------------------------------------------*
005960       0246-SOMAR-UM-TERMO                      SECTION.
005970      *-----------------------------------------------------------------*
005980      *    UM TERMO DA SERIE DE TAYLOR DE EXP(X)                         *
005990      *-----------------------------------------------------------------*
006000
006010               ADD 1 TO WRK-EXP-N.
006020               COMPUTE WRK-EXP-TERMO ROUNDED =
006030                   (WRK-EXP-TERMO * WRK-EXP-X) / WRK-EXP-N.
006040               ADD WRK-EXP-TERMO TO WRK-EXP-SOMA.
006050
006060       0246-SOMAR-UM-TERMO-FIM.                  EXIT.
006070      *-----------------------------------------------------------------*
006080       0230-DESFAZER-MOVIMENTO                 SECTION.
006090      *-----------------------------------------------------------------*
006100      *    REAPLICA O MESMO MOVIMENTO SORTEADO - AS CINCO VIZINHANCAS   *
006110      *    SAO TODAS AUTO-INVERSAS QUANDO REPETIDAS COM AS MESMAS       *
006120      *    POSICOES, EXCETO A REALOCACAO, TRATADA A PARTE               *
006130      *-----------------------------------------------------------------*
006140
006150               EVALUATE TRUE
006160                   WHEN WB-VZ-DOIS-OPT
006170                       PERFORM 0250-MOVIMENTO-DOIS-OPT
006180                   WHEN WB-VZ-OR-OPT
006190                       PERFORM 0260-MOVIMENTO-OR-OPT
006200                   WHEN WB-VZ-TROCA
006210                       PERFORM 0270-MOVIMENTO-TROCA
006220                   WHEN WB-VZ-REALOCACAO
006230                       PERFORM 0285-DESFAZER-REALOCACAO
006240                   WHEN WB-VZ-TROCA-CRUZADA
006250                       PERFORM 0290-MOVIMENTO-TROCA-CRUZADA
006260               END-EVALUATE.
006270
006280               PERFORM 0170-RECALC-ROTA-A-E-B.
006290
006300       0230-DESFAZER-MOVIMENTO-FIM.              EXIT.
006310      *-----------------------------------------------------------------*
006320       0250-MOVIMENTO-DOIS-OPT                 SECTION.
006330      *-----------------------------------------------------------------*
006340      *    INVERTE O TRECHO DA ROTA A ENTRE AS POSICOES POS-A E POS-B   *
006350      *-----------------------------------------------------------------*
006360
006370               IF WRK-VZ-POS-A EQUAL WRK-VZ-POS-B OR
006380                  WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A) LESS THAN 2
006390                   GO TO 0250-MOVIMENTO-DOIS-OPT-FIM
006400               END-IF.
006410
006420               MOVE "S" TO WRK-VZ-MOVIMENTO-OK.
006430               MOVE WRK-VZ-POS-A TO WB-IX-I.
006440               MOVE WRK-VZ-POS-B TO WB-IX-J.
006450
006460               PERFORM 0251-INVERTER-UM-PAR
006470                       UNTIL WB-IX-I NOT LESS THAN WB-IX-J.
006480
006490       0250-MOVIMENTO-DOIS-OPT-FIM.              EXIT.
006500      *-----------------------------------------------------------------*
006510       0251-INVERTER-UM-PAR                     SECTION.
006520      *-----------------------------------------------------------------*
006530      *    TROCA O PAR DE EXTREMOS DO TRECHO E FECHA UMA POSICAO DE      *
006540      *    CADA LADO                                                     *
006550      *-----------------------------------------------------------------*
006560
006570               MOVE WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A, WB-IX-I)
006580                   TO WRK-VZ-GUARDA-CLIENTE.
006590               MOVE WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A, WB-IX-J)
006600                   TO WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A, WB-IX-I).
006610               MOVE WRK-VZ-GUARDA-CLIENTE
006620                   TO WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A, WB-IX-J).
006630               ADD 1 TO WB-IX-I.
006640               SUBTRACT 1 FROM WB-IX-J.
006650
006660       0251-INVERTER-UM-PAR-FIM.                 EXIT.
006670      *-----------------------------------------------------------------*
006680       0260-MOVIMENTO-OR-OPT                   SECTION.
006690      *-----------------------------------------------------------------*
006700      *    REINSERE A PARADA POS-A LOGO APOS A PARADA POS-B, DENTRO DA  *
006710      *    MESMA ROTA A - REPETIR O MOVIMENTO COM AS MESMAS POSICOES    *
006720      *    NAO DESFAZ SOZINHO, POR ISSO 0230 CHAMA O MOVIMENTO INVERSO  *
006730      *-----------------------------------------------------------------*
006740
006750               IF WRK-VZ-POS-A EQUAL WRK-VZ-POS-B OR
006760                  WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A) LESS THAN 2
006770                   GO TO 0260-MOVIMENTO-OR-OPT-FIM
006780               END-IF.
006790
006800               MOVE "S" TO WRK-VZ-MOVIMENTO-OK.
006810               MOVE WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A, WRK-VZ-POS-A)
006820                   TO WRK-VZ-GUARDA-CLIENTE.
006830
006840               IF WRK-VZ-POS-A LESS THAN WRK-VZ-POS-B
006850                   PERFORM 0261-DESLOCAR-PARA-BAIXO
006860                       VARYING WB-IX-K FROM WRK-VZ-POS-A BY 1
006870                       UNTIL WB-IX-K NOT LESS THAN WRK-VZ-POS-B
006880                   MOVE WRK-VZ-GUARDA-CLIENTE TO WB-SOL-PARADA-CLIENTE
006890                       (WRK-VZ-ROTA-A, WRK-VZ-POS-B)
006900               ELSE
006910                   PERFORM 0262-DESLOCAR-PARA-CIMA
006920                       VARYING WB-IX-K FROM WRK-VZ-POS-A BY -1
006930                       UNTIL WB-IX-K NOT GREATER THAN WRK-VZ-POS-B + 1
006940                   MOVE WRK-VZ-GUARDA-CLIENTE TO WB-SOL-PARADA-CLIENTE
006950                       (WRK-VZ-ROTA-A, WRK-VZ-POS-B + 1)
006960               END-IF.
006970
006980       0260-MOVIMENTO-OR-OPT-FIM.                EXIT.
006990      *-----------------------------------------------------------------*
007000       0261-DESLOCAR-PARA-BAIXO                 SECTION.
007010      *-----------------------------------------------------------------*
007020      *    DESLOCA CADA PARADA UMA POSICAO PARA TRAS - ABRE ESPACO NO    *
007030      *    FIM DO TRECHO PARA A PARADA REINSERIDA                        *
007040      *-----------------------------------------------------------------*
007050
007060               MOVE WB-SOL-PARADA-CLIENTE
007070                       (WRK-VZ-ROTA-A, WB-IX-K + 1)
007080                   TO WB-SOL-PARADA-CLIENTE
007090                       (WRK-VZ-ROTA-A, WB-IX-K).
007100
007110       0261-DESLOCAR-PARA-BAIXO-FIM.             EXIT.
007120      *-----------------------------------------------------------------*
007130       0262-DESLOCAR-PARA-CIMA                  SECTION.
007140      *-----------------------------------------------------------------*
007150      *    DESLOCA CADA PARADA UMA POSICAO PARA FRENTE - ABRE ESPACO NO  *
007160      *    COMECO DO TRECHO PARA A PARADA REINSERIDA                     *
007170      *-----------------------------------------------------------------*
007180
007190               MOVE WB-SOL-PARADA-CLIENTE
007200                       (WRK-VZ-ROTA-A, WB-IX-K - 1)
007210                   TO WB-SOL-PARADA-CLIENTE
007220                       (WRK-VZ-ROTA-A, WB-IX-K).
007230
007240       0262-DESLOCAR-PARA-CIMA-FIM.              EXIT.
007250      *-----------------------------------------------------------------*
007260       0270-MOVIMENTO-TROCA                    SECTION.
007270      *-----------------------------------------------------------------*
007280      *    TROCA AS PARADAS POS-A DA ROTA A E POS-B DA ROTA B - SE AS   *
007290      *    DUAS ROTAS FOREM A MESMA, VIRA UMA TROCA INTERNA - MOVIMENTO *
007300      *    AUTO-INVERSO (REPETIR DESFAZ)                                *
007310      *-----------------------------------------------------------------*
007320
007330               IF WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A) EQUAL ZEROS
007340                  OR WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-B)
007350                     EQUAL ZEROS
007360                   GO TO 0270-MOVIMENTO-TROCA-FIM
007370               END-IF.
007380
007390               MOVE "S" TO WRK-VZ-MOVIMENTO-OK.
007400               MOVE WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A, WRK-VZ-POS-A)
007410                   TO WRK-VZ-GUARDA-CLIENTE.
007420               MOVE WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-B, WRK-VZ-POS-B)
007430                   TO WB-SOL-PARADA-CLIENTE
007440                       (WRK-VZ-ROTA-A, WRK-VZ-POS-A).
007450               MOVE WRK-VZ-GUARDA-CLIENTE TO WB-SOL-PARADA-CLIENTE
007460                   (WRK-VZ-ROTA-B, WRK-VZ-POS-B).
007470
007480       0270-MOVIMENTO-TROCA-FIM.                 EXIT.
007490      *-----------------------------------------------------------------*
007500       0280-MOVIMENTO-REALOCACAO               SECTION.
007510      *-----------------------------------------------------------------*
007520      *    RETIRA A PARADA POS-A DA ROTA A E ACRESCENTA NO FIM DA       *
007530      *    ROTA B, SE A CAPACIDADE PERMITIR                             *
007540      *-----------------------------------------------------------------*
007550
007560               IF WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A) EQUAL ZEROS
007570                   OR WRK-VZ-ROTA-A EQUAL WRK-VZ-ROTA-B
007580                   GO TO 0280-MOVIMENTO-REALOCACAO-FIM
007590               END-IF.
007600
007610               MOVE WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A, WRK-VZ-POS-A)
007620                   TO WRK-VZ-GUARDA-CLIENTE.
007630
007640               IF WB-SOL-ROTA-CARGA (WRK-VZ-ROTA-B) +
007650                  WB-CLI-DEMANDA (WRK-VZ-GUARDA-CLIENTE)
007660                  GREATER THAN WB-PAR-CAPACIDADE
007670                   GO TO 0280-MOVIMENTO-REALOCACAO-FIM
007680               END-IF.
007690
007700               MOVE "S" TO WRK-VZ-MOVIMENTO-OK.
007710               PERFORM 0281-FECHAR-BURACO-DA-ROTA-A
007720                   VARYING WB-IX-K FROM WRK-VZ-POS-A BY 1
007730                   UNTIL WB-IX-K NOT LESS THAN
007740                         WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A).
007750               SUBTRACT 1 FROM WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A).
007760
007770               ADD 1 TO WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-B).
007780               MOVE WRK-VZ-GUARDA-CLIENTE TO WB-SOL-PARADA-CLIENTE
007790                   (WRK-VZ-ROTA-B,
007800                    WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-B)).
007810
007820       0280-MOVIMENTO-REALOCACAO-FIM.            EXIT.
007830      *-----------------------------------------------------------------*
007840       0281-FECHAR-BURACO-DA-ROTA-A              SECTION.
007850      *-----------------------------------------------------------------*
007860      *    FECHA O BURACO DEIXADO NA ROTA A PELA PARADA REALOCADA        *
007870      *-----------------------------------------------------------------*
007880
007890               MOVE WB-SOL-PARADA-CLIENTE
007900                       (WRK-VZ-ROTA-A, WB-IX-K + 1)
007910                   TO WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A,
007920                                              WB-IX-K).
007930
007940       0281-FECHAR-BURACO-DA-ROTA-A-FIM.         EXIT.
007950      *-----------------------------------------------------------------*
007960       0285-DESFAZER-REALOCACAO                SECTION.
007970      *-----------------------------------------------------------------*
007980      *    DEVOLVE A ULTIMA PARADA DA ROTA B PARA A POSICAO POS-A DA    *
007990      *    ROTA A (DESFAZ 0280 QUANDO O MOVIMENTO FOI RECUSADO)         *
008000      *-----------------------------------------------------------------*
008010
008020               IF WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-B) EQUAL ZEROS
008030                   GO TO 0285-DESFAZER-REALOCACAO-FIM
008040               END-IF.
008050
008060               MOVE WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-B,
008070                   WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-B))
008080                   TO WRK-VZ-GUARDA-CLIENTE.
008090               SUBTRACT 1 FROM WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-B).
008100
008110               ADD 1 TO WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A).
008120               PERFORM 0286-ABRIR-BURACO-NA-ROTA-A
008130                       VARYING WB-IX-K FROM
008140                       WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A) BY -1
008150                       UNTIL WB-IX-K NOT GREATER THAN WRK-VZ-POS-A.
008160               MOVE WRK-VZ-GUARDA-CLIENTE TO WB-SOL-PARADA-CLIENTE
008170                   (WRK-VZ-ROTA-A, WRK-VZ-POS-A).
008180
008190       0285-DESFAZER-REALOCACAO-FIM.             EXIT.
008200      *-----------------------------------------------------------------*
008210       0286-ABRIR-BURACO-NA-ROTA-A                SECTION.
008220      *-----------------------------------------------------------------*
008230      *    ABRE ESPACO NA ROTA A PARA DEVOLVER A PARADA REALOCADA        *
008240      *-----------------------------------------------------------------*
008250
008260               MOVE WB-SOL-PARADA-CLIENTE
008270                       (WRK-VZ-ROTA-A, WB-IX-K - 1)
008280                   TO WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A,
008290                                              WB-IX-K).
008300
008310       0286-ABRIR-BURACO-NA-ROTA-A-FIM.           EXIT.
008320      *-----------------------------------------------------------------*
008330       0290-MOVIMENTO-TROCA-CRUZADA            SECTION.
008340      *-----------------------------------------------------------------*
008350      *    TROCA A CAUDA DA ROTA A (A PARTIR DE POS-A) COM A CAUDA DA   *
008360      *    ROTA B (A PARTIR DE POS-B) - QUANDO AS CAUDAS TEM O MESMO    *
008370      *    TAMANHO O MOVIMENTO E AUTO-INVERSO                           *
008380      *-----------------------------------------------------------------*
008390
008400               IF WRK-VZ-ROTA-A EQUAL WRK-VZ-ROTA-B
008410                   OR WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A)
008420                      NOT EQUAL WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-B)
008430                   GO TO 0290-MOVIMENTO-TROCA-CRUZADA-FIM
008440               END-IF.
008450
008460               MOVE "S" TO WRK-VZ-MOVIMENTO-OK.
008470               PERFORM 0291-TROCAR-UMA-PARADA-DA-CAUDA
008480                   VARYING WB-IX-K FROM WRK-VZ-POS-A BY 1
008490                   UNTIL WB-IX-K GREATER THAN
008500                         WB-SOL-ROTA-NUM-PARADAS (WRK-VZ-ROTA-A).
008510
008520       0290-MOVIMENTO-TROCA-CRUZADA-FIM.         EXIT.
008530      *-----------------------------------------------------------------*
008540       0291-TROCAR-UMA-PARADA-DA-CAUDA           SECTION.
008550      *-----------------------------------------------------------------*
008560      *    TROCA A PARADA WB-IX-K DA CAUDA DA ROTA A COM A DA ROTA B     *
008570      *-----------------------------------------------------------------*
008580
008590               MOVE WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A, WB-IX-K)
008600                   TO WRK-VZ-GUARDA-CLIENTE.
008610               MOVE WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-B, WB-IX-K)
008620                   TO WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-A, WB-IX-K).
008630               MOVE WRK-VZ-GUARDA-CLIENTE
008640                   TO WB-SOL-PARADA-CLIENTE (WRK-VZ-ROTA-B, WB-IX-K).
008650
008660       0291-TROCAR-UMA-PARADA-DA-CAUDA-FIM.       EXIT.
008670      *-----------------------------------------------------------------*
