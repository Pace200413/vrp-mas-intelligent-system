000010*-----------------------------------------------------------------*
000020*    #BOOKCLI  -  REGISTRO DE ENTRADA DO ARQUIVO CUSTOMERS        *
000030*                 LRECL = 080  (LINHA DELIMITADA POR VIRGULA)     *
000040*                 1a LINHA DO ARQUIVO E CABECALHO - E DESPREZADA  *
000050*-----------------------------------------------------------------*
000060 01  REG-CUSTOMERS               PIC X(080).
