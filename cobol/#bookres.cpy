000010*-----------------------------------------------------------------*
000020*    #BOOKRES  -  REGISTRO DE SAIDA E LINHAS DO RELATORIO          *
000030*                 ROUTE-SUMMARY  -  LRECL = 080                   *
000040*-----------------------------------------------------------------*
000050 01  REG-RESUMO                  PIC X(080).
000060*-----------------------------------------------------------------*
000070*    ESPELHOS DAS LINHAS DO RELATORIO (VER 0600/0610/0620)        *
000080*-----------------------------------------------------------------*
000090 01  WRK-CABEC-TITULO.
000100     05 FILLER                   PIC X(007)          VALUE
000110             "======= ".
000120     05 FILLER                   PIC X(013)          VALUE
000130             "ROUTE SUMMARY".
000140     05 FILLER                   PIC X(060)          VALUE
000150             " =======".
000160*-----------------------------------------------------------------*
000170 01  WRK-DETALHE-ROTA.
000180     05 FILLER                   PIC X(006)          VALUE "ROUTE ".
000190     05 WRK-DET-ROTA             PIC ZZ9.
000200     05 FILLER                   PIC X(006)          VALUE "  VEH ".
000210     05 WRK-DET-VEIC             PIC ZZ9.
000220     05 FILLER                   PIC X(008)          VALUE "  STOPS ".
000230     05 WRK-DET-PARADAS          PIC ZZ9.
000240     05 FILLER                   PIC X(007)          VALUE "  LOAD ".
000250     05 WRK-DET-CARGA            PIC ZZZZ9.
000260     05 FILLER                   PIC X(007)          VALUE "  DIST ".
000270     05 WRK-DET-DISTANCIA        PIC ZZZZ9.99.
000280     05 FILLER                   PIC X(027)          VALUE SPACES.
000290*-----------------------------------------------------------------*
000300 01  WRK-LINHA-TRACO              PIC X(080)          VALUE ALL "-".
000310 01  WRK-LINHA-IGUAL              PIC X(080)          VALUE ALL "=".
000320*-----------------------------------------------------------------*
000330 01  WRK-TOTAL-ROTAS.
000340     05 FILLER                   PIC X(015)          VALUE
000350             "TOTAL ROUTES   ".
000360     05 WRK-TOT-ROTAS            PIC ZZ9.
000370     05 FILLER                   PIC X(062)          VALUE SPACES.
000380*-----------------------------------------------------------------*
000390 01  WRK-TOTAL-DISTANCIA.
000400     05 FILLER                   PIC X(015)          VALUE
000410             "TOTAL DISTANCE ".
000420     05 WRK-TOT-DISTANCIA        PIC ZZZZ9.99.
000430     05 FILLER                   PIC X(057)          VALUE SPACES.
000440*-----------------------------------------------------------------*
000450 01  WRK-TOTAL-CARGA.
000460     05 FILLER                   PIC X(015)          VALUE
000470             "TOTAL LOAD     ".
000480     05 WRK-TOT-CARGA            PIC ZZZZ9.
000490     05 FILLER                   PIC X(060)          VALUE SPACES.
000500*-----------------------------------------------------------------*
000510*    ACUMULADORES DO RELATORIO                                    *
000520*-----------------------------------------------------------------*
000530 01  WRK-AREA-ACUMULA-RESUMO.
000540     05 ACU-TOT-ROTAS            PIC 9(003) COMP     VALUE ZEROS.
000550     05 ACU-TOT-DISTANCIA        PIC 9(007)V99 COMP-3 VALUE ZEROS.
000560     05 ACU-TOT-CARGA            PIC 9(007) COMP     VALUE ZEROS.
000570     05 FILLER                   PIC X(010)          VALUE SPACES.
