000010       IDENTIFICATION                          DIVISION.
000020      *=================================================================*
000030       PROGRAM-ID.                             PROGROTA.
000040      *=================================================================*
000050      * PROGRAMA   : PROGROTA
000060       AUTHOR.                                 MATHEUS H MEDEIROS.
000070       INSTALLATION.                           FOURSYS - LOGISTICA.
000080       DATE-WRITTEN.                           14 / 03 / 1994.
000090       DATE-COMPILED.
000100       SECURITY.                               USO INTERNO FOURSYS.
000110      *-----------------------------------------------------------------*
000120      * PROGRAMADOR: MATHEUS H MEDEIROS
000130      * ANALISTA   : IVAN SANCHES
000140      * CONSULTORIA: FOURSYS
000150      * DATA.......: 14 / 03 / 1994
000160      *-----------------------------------------------------------------*
000170      * OBJETIVO...: JOB PRINCIPAL DO ROTEIRIZADOR DE FROTA (CVRP).
000180      *              LE OS PARAMETROS DO ARQUIVO CONTROL, CARREGA OU
000190      *              GERA A CARTEIRA DE CLIENTES, MONTA A MATRIZ DE
000200      *              DISTANCIAS, CONSTROI AS ROTAS INICIAIS PELO
000210      *              VIZINHO MAIS PROXIMO, MELHORA AS ROTAS CONFORME O
000220      *              SOLVER PEDIDO NO CONTROL (NN PURO, NN+INTRA,
000230      *              NN+INTER, RECOZIMENTO SIMULADO OU ALGORITMO
000240      *              GENETICO), CALCULA OS HORARIOS DE CHEGADA, ATRIBUI
000250      *              AS ROTAS AOS VEICULOS DA FROTA E EMITE O
000260      *              RELATORIO ROUTE-SUMMARY.
000270      *-----------------------------------------------------------------*
000280      *    ARQUIVOS                I/O                  INCLUDE/BOOK
000290      *    CONTROL                 INPUT                 #BOOKCTL
000300      *    CUSTOMERS               INPUT                 #BOOKCLI
000310      *    VEHICLES                INPUT                 #BOOKVEI
000320      *    ROUTE-STOPS             OUTPUT                #BOOKPRA
000330      *    ROUTE-SUMMARY           OUTPUT                #BOOKRES
000340      *                                                  #BOOKLIM
000350      *                                                  #BOOKCLW
000360      *                                                  #BOOKVEW
000370      *                                                  #BOOKLCG
000380      *                                                  #BOOKERRO
000390      *                                                  #BOOKSOL
000400      *-----------------------------------------------------------------*
000410      * MODULOS....: PROGRECO (RECOZIMENTO SIMULADO), PROGGENE (GENETICO)
000420      *-----------------------------------------------------------------*
000430      *                            ALTERACOES
000440      *-----------------------------------------------------------------*
000450      *    PROGRAMADOR: MATHEUS H MEDEIROS
000460      *    ANALISTA   : IVAN SANCHES
000470      *    CONSULTORIA: FOURSYS
000480      *    DATA.......: 14 / 03 / 1994
000490      *    OBJETIVO...: VERSAO INICIAL - LEITURA DE CONTROL, CARGA DE
000500      *                 CLIENTES E VEICULOS, MATRIZ DE DISTANCIAS E
000510      *                 CONSTRUCAO PELO VIZINHO MAIS PROXIMO.
000520      *-----------------------------------------------------------------*
000530      *    PROGRAMADOR: MATHEUS H MEDEIROS
000540      *    ANALISTA   : IVAN SANCHES
000550      *    CONSULTORIA: FOURSYS
000560      *    DATA.......: 02 / 05 / 1994
000570      *    OBJETIVO...: INCLUIDA BUSCA LOCAL INTRA-ROTA (0300) E A
000580      *                 ATRIBUICAO DE FROTA COM DIVISAO POR CAPACIDADE
000590      *                 (0400/0500).
000600      *-----------------------------------------------------------------*
000610      *    PROGRAMADOR: IVAN SANCHES
000620      *    ANALISTA   : IVAN SANCHES
000630      *    CONSULTORIA: FOURSYS
000640      *    DATA.......: 19 / 07 / 1994
000650      *    OBJETIVO...: INCLUIDA BUSCA LOCAL INTER-ROTAS (0350) E O
000660      *                 GERADOR DE INSTANCIA POR SEMENTE (0130).
000670      *-----------------------------------------------------------------*
000680      *    PROGRAMADOR: MATHEUS H MEDEIROS
000690      *    ANALISTA   : IVAN SANCHES
000700      *    CONSULTORIA: FOURSYS
000710      *    DATA.......: 11 / 01 / 1995
000720      *    OBJETIVO...: PROGROTA PASSA A CHAMAR PROGRECO (RECOZIMENTO)
000730      *                 QUANDO O CONTROL PEDE O SOLVER 4.
000740      *-----------------------------------------------------------------*
000750      *    PROGRAMADOR: MATHEUS H MEDEIROS
000760      *    ANALISTA   : IVAN SANCHES
000770      *    CONSULTORIA: FOURSYS
000780      *    DATA.......: 03 / 06 / 1995
000790      *    OBJETIVO...: PROGROTA PASSA A CHAMAR PROGGENE (GENETICO)
000800      *                 QUANDO O CONTROL PEDE O SOLVER 5.
000810      *-----------------------------------------------------------------*
000820      *    PROGRAMADOR: ROSANA F. ALMEIDA
000830      *    ANALISTA   : IVAN SANCHES
000840      *    CONSULTORIA: FOURSYS
000850      *    DATA.......: 04 / 12 / 1997
000860      *    OBJETIVO...: CORRIGIDO CALCULO DO HORARIO DE CHEGADA - A
000870      *                 TOLERANCIA DE 2 UNIDADES NA JANELA NAO ESTAVA
000880      *                 SENDO CONSIDERADA NA BUSCA INTRA-ROTA.
000890      *-----------------------------------------------------------------*
000900      *    PROGRAMADOR: ROSANA F. ALMEIDA
000910      *    ANALISTA   : IVAN SANCHES
000920      *    CONSULTORIA: FOURSYS
000930      *    DATA.......: 09 / 09 / 1998
000940      *    OBJETIVO...: REVISAO GERAL PARA VIRADA DO ANO 2000 - CAMPOS
000950      *                 DE DATA DO JOB (LOG DE ALTERACOES) CONFERIDOS,
000960      *                 NENHUM CAMPO DE DATA DE NEGOCIO EXISTE NOS
000970      *                 REGISTROS DO ROTEIRIZADOR (SO HORARIOS INTEIROS)
000980      *                 - JOB DECLARADO OK PARA O ANO 2000.
000990      *-----------------------------------------------------------------*
001000      *    PROGRAMADOR: MATHEUS H MEDEIROS
001010      *    ANALISTA   : IVAN SANCHES
001020      *    CONSULTORIA: FOURSYS
001030      *    DATA.......: 21 / 02 / 2001
001040      *    OBJETIVO...: AJUSTADO ARREDONDAMENTO DA DISTANCIA (RAIZ
001050      *                 QUADRADA POR NEWTON) PARA PARAR QUANDO A
001060      *                 DIFERENCA ENTRE ITERACOES FOR MENOR OU IGUAL A
001070      *                 0,01 - ANTES PARAVA CEDO DEMAIS EM ALGUNS CASOS.
001080      *-----------------------------------------------------------------*
001090      *    PROGRAMADOR: ROSANA F. ALMEIDA
001100      *    ANALISTA   : IVAN SANCHES
001110      *    CONSULTORIA: FOURSYS
001120      *    DATA.......: 14 / 08 / 2001
001130      *    OBJETIVO...: CORRIGIDO 0500-DIVIDIR-ROTA - O INDICE DA ROTA
001140      *                 CORRENTE ESTAVA SENDO RESTAURADO A PARTIR DE
001150      *                 WRK-BL-MELHOR-ORIGEM (CAMPO DA BUSCA INTRA, SEM
001160      *                 RELACAO COM A DIVISAO DE ROTA) E FICAVA COM LIXO
001170      *                 APOS 0502 REUSAR O INDICE NO RECALCULO DAS
001180      *                 FATIAS - INCLUIDO WRK-FR-ROTA-SALVA PARA GUARDAR
001190      *                 E DEVOLVER O INDICE CORRETO.
001200      *-----------------------------------------------------------------*
001210      *    PROGRAMADOR: MATHEUS H MEDEIROS
001220      *    ANALISTA   : IVAN SANCHES
001230      *    CONSULTORIA: FOURSYS
001240      *    DATA.......: 03 / 10 / 2001
001250      *    OBJETIVO...: INCLUIDO O CALCULO DO ETA DE CADA ROTA (0173) -
001260      *                 A DISTANCIA DA ROTA ARREDONDADA PARA CIMA - E
001270      *                 REMOVIDAS DA SPECIAL-NAMES A CLASSE-NUMERICA E
001280      *                 AS CHAVES UPSI-0, QUE NUNCA CHEGARAM A SER
001290      *                 REFERENCIADAS NA PROCEDURE DIVISION.
001300      *-----------------------------------------------------------------*
001310      *    PROGRAMADOR: ROSANA F. ALMEIDA
001320      *    ANALISTA   : IVAN SANCHES
001330      *    CONSULTORIA: FOURSYS
001340      *    DATA.......: 22 / 10 / 2001
001350      *    OBJETIVO...: LIGADO O #BOOKERRO NA 9999-TRATA-ERRO (CALL
001360      *                 WRK-MODULO-ERRO, MESMO PADRAO DO PROGCALL) E
001370      *                 DIFERENCIADO O STATUS "35" NA ABERTURA DE
001380      *                 CUSTOMERS/VEHICLES (WRK-NAO-ACHOU), O ARQUIVO
001390      *                 DE CLIENTES SEM REGISTROS (WRK-VAZIO) E A
001400      *                 FALHA DE GRAVACAO DO RESUMO (WRK-NAO-GRAVOU) -
001410      *                 ANTES ESSAS MENSAGENS FICAVAM PARADAS NO COPY.
001420      *-----------------------------------------------------------------*
001430      *    PROGRAMADOR: CARLOS EDUARDO PIRES
001440      *    ANALISTA   : IVAN SANCHES
001450      *    CONSULTORIA: FOURSYS
001460      *    DATA.......: 18 / 02 / 2002
001470      *    OBJETIVO...: CHAMADO 4472 - 0150-LER-VEHICLES ESTAVA
001480      *                 DESCARTANDO O CABECALHO PELO CONTEUDO DO
001490      *                 PRIMEIRO CAMPO (SE NAO ERA NUMERICO) - SE UMA
001500      *                 FROTA VIESSE COM PLACA OU CODIGO ALFANUMERICO
001510      *                 NA PRIMEIRA COLUNA O PRIMEIRO VEICULO ERA
001520      *                 PERDIDO. PASSA A DESPREZAR SEMPRE A PRIMEIRA
001530      *                 LINHA LIDA, IGUAL A 0140 FAZ COM CUSTOMERS.
001540      *-----------------------------------------------------------------*
001550      *    PROGRAMADOR: CARLOS EDUARDO PIRES
001560      *    ANALISTA   : IVAN SANCHES
001570      *    CONSULTORIA: FOURSYS
001580      *    DATA.......: 25 / 02 / 2002
001590      *    OBJETIVO...: CHAMADO 4473 - 0430-ACHAR-VEICULO SOMAVA 1 AO
001600      *                 CURSOR DA FROTA DEPOIS DE UMA ATRIBUICAO, MAS
001610      *                 0431-TESTAR-UM-VEICULO-DO-CURSOR JA TINHA
001620      *                 AVANCADO O CURSOR NO TESTE DO PROPRIO VEICULO
001630      *                 ACHADO - O CURSOR PULAVA DOIS VEICULOS A CADA
001640      *                 ROTA ATRIBUIDA, EM VEZ DE UM. RETIRADO O
001650      *                 AVANCO DUPLICADO DE 0430.
001660      *-----------------------------------------------------------------*
001670      *=================================================================*
001680
001690
001700      *=================================================================*
001710       ENVIRONMENT                             DIVISION.
001720      *=================================================================*
001730
001740      *-----------------------------------------------------------------*
001750       CONFIGURATION                           SECTION.
001760      *-----------------------------------------------------------------*
001770
001780       SPECIAL-NAMES.
001790           C01 IS TOP-OF-FORM.
001800
001810      *-----------------------------------------------------------------*
001820       INPUT-OUTPUT                            SECTION.
001830      *-----------------------------------------------------------------*
001840
001850       FILE-CONTROL.
001860           SELECT CONTROL      ASSIGN TO "CONTROLE"
001870               ORGANIZATION IS LINE SEQUENTIAL
001880               FILE STATUS IS FS-CONTROL.
001890           SELECT CUSTOMERS    ASSIGN TO "CUSTOMER"
001900               ORGANIZATION IS LINE SEQUENTIAL
001910               FILE STATUS IS FS-CUSTOMERS.
001920           SELECT VEHICLES     ASSIGN TO "VEICULOS"
001930               ORGANIZATION IS LINE SEQUENTIAL
001940               FILE STATUS IS FS-VEHICLES.
001950           SELECT ROUTE-STOPS  ASSIGN TO "PARADAS"
001960               ORGANIZATION IS LINE SEQUENTIAL
001970               FILE STATUS IS FS-ROUTE-STOPS.
001980           SELECT ROUTE-SUMMARY ASSIGN TO "RESUMO"
001990               ORGANIZATION IS LINE SEQUENTIAL
002000               FILE STATUS IS FS-ROUTE-SUMMARY.
002010
002020      *=================================================================*
002030       DATA                                    DIVISION.
002040      *=================================================================*
002050
002060      *-----------------------------------------------------------------*
002070       FILE                                    SECTION.
002080      *-----------------------------------------------------------------*
002090      *        INPUT -  PARAMETROS DO JOB (CONTROL)     LRECL = 080
002100      *-----------------------------------------------------------------*
002110       FD  CONTROL.
002120       COPY "#BOOKCTL".
002130      *-----------------------------------------------------------------*
002140      *        INPUT -  CARTEIRA DE CLIENTES (CUSTOMERS) LRECL = 080
002150      *-----------------------------------------------------------------*
002160       FD  CUSTOMERS.
002170       COPY "#BOOKCLI".
002180      *-----------------------------------------------------------------*
002190      *        INPUT -  FROTA DE VEICULOS (VEHICLES)      LRECL = 040
002200      *-----------------------------------------------------------------*
002210       FD  VEHICLES.
002220       COPY "#BOOKVEI".
002230      *-----------------------------------------------------------------*
002240      *        OUTPUT - PARADAS POR ROTA (ROUTE-STOPS)    LRECL = 080
002250      *-----------------------------------------------------------------*
002260       FD  ROUTE-STOPS.
002270       COPY "#BOOKPRA".
002280      *-----------------------------------------------------------------*
002290      *        OUTPUT - RELATORIO GERENCIAL (ROUTE-SUMMARY) LRECL = 080
002300      *-----------------------------------------------------------------*
002310       FD  ROUTE-SUMMARY.
002320       COPY "#BOOKRES".
002330
002340      *-----------------------------------------------------------------*
002350       WORKING-STORAGE                         SECTION.
002360      *-----------------------------------------------------------------*
002370       01  FILLER                      PIC X(050)          VALUE
002380               "* INICIO DA WORKING - PROGROTA *".
002390      *-----------------------------------------------------------------*
002400       01  FILLER                      PIC X(050)          VALUE
002410               "========== LIMITES DE TABELA ==========".
002420      *-----------------------------------------------------------------*
002430       COPY "#BOOKLIM".
002440      *-----------------------------------------------------------------*
002450       01  FILLER                      PIC X(050)          VALUE
002460               "========== VARIAVEIS DE STATUS ==========".
002470      *-----------------------------------------------------------------*
002480       01  FS-CONTROL                  PIC X(002)          VALUE SPACES.
002490       01  FS-CUSTOMERS                PIC X(002)          VALUE SPACES.
002500       01  FS-VEHICLES                 PIC X(002)          VALUE SPACES.
002510       01  FS-ROUTE-STOPS              PIC X(002)          VALUE SPACES.
002520       01  FS-ROUTE-SUMMARY            PIC X(002)          VALUE SPACES.
002530      *-----------------------------------------------------------------*
002540       01  FILLER                      PIC X(050)          VALUE
002550               "========== PARAMETROS E TABELAS ==========".
002560      *-----------------------------------------------------------------*
002570       COPY "#BOOKCTL".
002580       COPY "#BOOKCLW".
002590       COPY "#BOOKVEW".
002600       COPY "#BOOKLCG".
002610       COPY "#BOOKSOL" REPLACING ==:PFX:== BY ==WB-SOL==.
002620      *-----------------------------------------------------------------*
002630      *    REDEFINES DO ESTADO DO LCG PARA CONFERENCIA DE PARIDADE E    *
002640      *    PARA EXTRAIR OS DOIS ULTIMOS DIGITOS SEM FUNCAO INTRINSECA   *
002650      *-----------------------------------------------------------------*
002660       01  WB-LCG-ESTADO-DUPLO REDEFINES WB-LCG-ESTADO
002670                                   PIC 9(005)V9(005) COMP-3.
002680      *-----------------------------------------------------------------*
002690       01  FILLER                      PIC X(050)          VALUE
002700               "========== AREA DE CLIENTES E VEICULOS ==========".
002710      *-----------------------------------------------------------------*
002720      *    REDEFINE A COORDENADA DO CLIENTE CORRENTE COMO PAR ZONADO,   *
002730      *    USADO SO PARA DISPLAY DE CONFERENCIA EM TESTE DE VOLUME      *
002740      *-----------------------------------------------------------------*
002750       01  WB-COORD-CORRENTE.
002760           05 WB-COORD-X               PIC S9(004)         VALUE ZEROS.
002770           05 WB-COORD-Y               PIC S9(004)         VALUE ZEROS.
002780           05 FILLER                   PIC X(002)          VALUE SPACES.
002790       01  WB-COORD-CORRENTE-R REDEFINES WB-COORD-CORRENTE.
002800           05 WB-COORD-PAR              PIC S9(008).
002810      *-----------------------------------------------------------------*
002820       01  WB-IX-DEP-1                 PIC 9(003) COMP     VALUE 1.
002830       01  WB-IX-ATUAL                 PIC 9(003) COMP     VALUE ZEROS.
002840       01  WB-IX-MELHOR                PIC 9(003) COMP     VALUE ZEROS.
002850       01  WB-IX-I                     PIC 9(003) COMP     VALUE ZEROS.
002860       01  WB-IX-J                     PIC 9(003) COMP     VALUE ZEROS.
002870       01  WB-IX-K                     PIC 9(003) COMP     VALUE ZEROS.
002880       01  WB-IX-L                     PIC 9(003) COMP     VALUE ZEROS.
002890       01  WB-IX-ROTA-ATU              PIC 9(003) COMP     VALUE ZEROS.
002900       01  WB-QT-GERADOS               PIC 9(003) COMP     VALUE ZEROS.
002910       01  WB-QT-CLIENTES-ROTEADOS     PIC 9(003) COMP     VALUE ZEROS.
002920       01  WB-VEI-AUX.
002930           05 WB-VEI-AUX-ID             PIC 9(003) COMP    VALUE ZEROS.
002940           05 WB-VEI-AUX-CAPACIDADE     PIC 9(004) COMP    VALUE ZEROS.
002950           05 FILLER                    PIC X(003)         VALUE SPACES.
002960      *-----------------------------------------------------------------*
002970       01  FILLER                      PIC X(050)          VALUE
002980               "========== AREA DA MATRIZ E DISTANCIAS ==========".
002990      *-----------------------------------------------------------------*
003000       01  WB-DIST-MELHOR              PIC 9(005)V99 COMP-3 VALUE ZEROS.
003010       01  WB-DIST-CAND                PIC 9(005)V99 COMP-3 VALUE ZEROS.
003020       01  WB-CARGA-ATU                PIC 9(005) COMP      VALUE ZEROS.
003030      *-----------------------------------------------------------------*
003040      *    APOIO AO CALCULO DE DISTANCIA (EUCLIDIANA) E RAIZ POR NEWTON *
003050      *-----------------------------------------------------------------*
003060       01  WRK-AREA-DISTANCIA.
003070           05 WRK-DIST-DX              PIC S9(005)         VALUE ZEROS.
003080           05 WRK-DIST-DY              PIC S9(005)         VALUE ZEROS.
003090           05 WRK-DIST-QUAD-X          PIC 9(009) COMP     VALUE ZEROS.
003100           05 WRK-DIST-QUAD-Y          PIC 9(009) COMP     VALUE ZEROS.
003110           05 WRK-DIST-SOMA-QUAD       PIC 9(009)V99 COMP-3 VALUE ZEROS.
003120           05 FILLER                   PIC X(006)          VALUE SPACES.
003130       01  WRK-AREA-RAIZ.
003140           05 WRK-RAIZ-VALOR           PIC 9(009)V99 COMP-3 VALUE ZEROS.
003150           05 WRK-RAIZ-PALPITE         PIC 9(007)V9999 COMP-3 VALUE ZEROS.
003160           05 WRK-RAIZ-NOVO            PIC 9(007)V9999 COMP-3 VALUE ZEROS.
003170           05 WRK-RAIZ-DIFERENCA       PIC 9(007)V9999 COMP-3 VALUE ZEROS.
003180           05 FILLER                   PIC X(006)          VALUE SPACES.
003190      *-----------------------------------------------------------------*
003200       01  FILLER                      PIC X(050)          VALUE
003210               "========== AREA DE ROTAS E PARADAS ==========".
003220      *-----------------------------------------------------------------*
003230       01  WRK-ROTA-DISTANCIA-NOVA     PIC 9(005)V99 COMP-3 VALUE ZEROS.
003240      *-----------------------------------------------------------------*
003250      *    REDEFINE A DISTANCIA DA ROTA EM PARTE INTEIRA/DECIMAL PARA O *
003260      *    CALCULO DO ETA (ARREDONDAMENTO PARA CIMA SEM FUNCTION)       *
003270      *-----------------------------------------------------------------*
003280       01  WRK-ROTA-DISTANCIA-R REDEFINES WRK-ROTA-DISTANCIA-NOVA.
003290           05 WRK-ROTA-DIST-INT        PIC 9(005).
003300           05 WRK-ROTA-DIST-DEC        PIC 99.
003310       01  WRK-TEMPO-CORRENTE          PIC 9(005) COMP      VALUE ZEROS.
003320       01  WRK-CHEGADA-CALC            PIC 9(005) COMP      VALUE ZEROS.
003330       01  WRK-JANELA-OK               PIC X(001)           VALUE "S".
003340           88 WB-DENTRO-DA-JANELA                     VALUE "S".
003350           88 WB-FORA-DA-JANELA                       VALUE "N".
003360      *-----------------------------------------------------------------*
003370       01  FILLER                      PIC X(050)          VALUE
003380               "========== BUSCA LOCAL INTRA E INTER ROTA ==========".
003390      *-----------------------------------------------------------------*
003400       01  WRK-AREA-BUSCA-LOCAL.
003410           05 WRK-BL-MELHOR-GANHO      PIC S9(005)V99 COMP-3 VALUE ZEROS.
003420           05 WRK-BL-GANHO-ATU         PIC S9(005)V99 COMP-3 VALUE ZEROS.
003430           05 WRK-BL-MELHOR-ORIGEM     PIC 9(003) COMP      VALUE ZEROS.
003440           05 WRK-BL-MELHOR-DESTINO    PIC 9(003) COMP      VALUE ZEROS.
003450           05 WRK-BL-MOVEU             PIC X(001)          VALUE "N".
003460               88 WB-BL-MOVIMENTO-FEITO           VALUE "S".
003470               88 WB-BL-SEM-MOVIMENTO             VALUE "N".
003480           05 WRK-BL-DIST-ANTES        PIC 9(007)V99 COMP-3 VALUE ZEROS.
003490           05 WRK-BL-DIST-DEPOIS       PIC 9(007)V99 COMP-3 VALUE ZEROS.
003500           05 WRK-BL-CLIENTE-GUARDADO  PIC 9(004) COMP      VALUE ZEROS.
003510           05 FILLER                   PIC X(006)          VALUE SPACES.
003520      *-----------------------------------------------------------------*
003530       01  FILLER                      PIC X(050)          VALUE
003540               "========== ATRIBUICAO DE FROTA ==========".
003550      *-----------------------------------------------------------------*
003560       01  WRK-AREA-FROTA.
003570           05 WRK-FR-ACHOU-VEICULO     PIC X(001)          VALUE "N".
003580               88 WB-FR-VEICULO-ACHADO             VALUE "S".
003590               88 WB-FR-VEICULO-NAO-ACHADO         VALUE "N".
003600           05 WRK-FR-VOLTAS            PIC 9(003) COMP      VALUE ZEROS.
003610           05 WRK-FR-MENOR-CAPACIDADE  PIC 9(004) COMP      VALUE ZEROS.
003620           05 WRK-FR-QT-ROTAS-ORIGINAL PIC 9(003) COMP      VALUE ZEROS.
003630           05 WRK-FR-ROTA-SALVA        PIC 9(003) COMP      VALUE ZEROS.
003640           05 FILLER                   PIC X(006)          VALUE SPACES.
003650      *-----------------------------------------------------------------*
003660       01  FILLER                      PIC X(050)          VALUE
003670               "========== AREA DE APOIO GERAL ==========".
003680      *-----------------------------------------------------------------*
003690       01  WRK-PASSOU                  PIC X(001)          VALUE SPACES.
003700       01  WRK-PRIMEIRA-LEITURA        PIC X(001)          VALUE "S".
003710           88 WB-E-CABECALHO                      VALUE "S".
003720       01  WRK-PRIMEIRA-LEITURA-VEI    PIC X(001)          VALUE "S".
003730           88 WB-E-CABECALHO-VEI                  VALUE "S".
003740       01  WRK-ARQUIVO                 PIC X(010)          VALUE SPACES.
003750       01  WRK-CONTROL                 PIC X(010)          VALUE "CONTROL".
003760       01  WRK-CUSTOMERS               PIC X(010)          VALUE "CUSTOMERS".
003770       01  WRK-VEHICLES                PIC X(010)          VALUE "VEHICLES".
003780       01  WRK-ROUTE-STOPS             PIC X(010)          VALUE "ROUTESTOP".
003790       01  WRK-ROUTE-SUMMARY           PIC X(010)          VALUE "ROUTESUM".
003800      *-----------------------------------------------------------------*
003810       01  FILLER                      PIC X(050)          VALUE
003820               "========== BOOK'S  ==========".
003830      *-----------------------------------------------------------------*
003840       COPY "#BOOKERRO".
003850      *-----------------------------------------------------------------*
003860       01  FILLER                      PIC X(050)          VALUE
003870               "* FIM DA WORKING - PROGROTA *".
003880      *-----------------------------------------------------------------*
003890      *=================================================================*
003900       LINKAGE                                 SECTION.
003910      *=================================================================*
003920      *    NENHUMA - PROGROTA E O PROGRAMA PRINCIPAL DO JOB.            *
003930      *-----------------------------------------------------------------*
003940
003950      *=================================================================*
003960       PROCEDURE                               DIVISION.
003970      *=================================================================*
003980       0000-PRINCIPAL.
003990
004000               PERFORM 0100-INICIAR.
004010               PERFORM 0200-CONSTRUIR-NN.
004020               PERFORM 0180-SELECIONAR-SOLVER.
004030               PERFORM 0400-ATRIBUIR-FROTA.
004040               PERFORM 0450-GRAVAR-PARADAS.
004050               PERFORM 0600-IMPRIMIR-RELATORIO.
004060               PERFORM 0900-FINALIZAR.
004070               STOP RUN.
004080
004090       0000-PRINCIPAL-FIM.                     EXIT.
004100      *-----------------------------------------------------------------*
004110       0100-INICIAR                            SECTION.
004120      *-----------------------------------------------------------------*
004130
004140               OPEN INPUT  CONTROL.
004150               PERFORM 0105-TESTAR-STATUS-CONTROL.
004160               PERFORM 0110-LER-CONTROL.
004170               PERFORM 0115-QUEBRAR-CONTROL.
004180               CLOSE CONTROL.
004190
004200               MOVE WB-PAR-SEMENTE     TO WB-LCG-SEMENTE.
004210               MOVE WB-LCG-SEMENTE     TO WB-LCG-ESTADO.
004220
004230               IF WB-MODO-GERAR
004240                   PERFORM 0130-GERAR-CLIENTES
004250               ELSE
004260                   OPEN INPUT CUSTOMERS
004270                   PERFORM 0106-TESTAR-STATUS-CUSTOMERS
004280                   PERFORM 0140-LER-CUSTOMERS
004290                       UNTIL FS-CUSTOMERS NOT EQUAL "00"
004300                   CLOSE CUSTOMERS
004310                   IF WB-QT-CLIENTES EQUAL ZEROS
004320                       MOVE WRK-VAZIO         TO WRK-DESCRICAO-ERRO
004330                       MOVE FS-CUSTOMERS      TO WRK-STATUS-ERRO
004340                       MOVE "0100-CUSTOMERS"  TO WRK-AREA-ERRO
004350                       MOVE WRK-CUSTOMERS     TO WRK-ARQUIVO-ERRO
004360                       PERFORM 9999-TRATA-ERRO
004370                   END-IF
004380               END-IF.
004390
004400               OPEN INPUT VEHICLES.
004410               PERFORM 0107-TESTAR-STATUS-VEHICLES.
004420               PERFORM 0150-LER-VEHICLES
004430                   UNTIL FS-VEHICLES NOT EQUAL "00".
004440               CLOSE VEHICLES.
004450
004460               PERFORM 0160-MONTAR-MATRIZ.
004470
004480       0100-INICIAR-FIM.                       EXIT.
004490      *-----------------------------------------------------------------*
004500       0105-TESTAR-STATUS-CONTROL              SECTION.
004510      *-----------------------------------------------------------------*
004520
004530               IF FS-CONTROL                 NOT EQUAL "00"
004540                   MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
004550                   MOVE FS-CONTROL           TO WRK-STATUS-ERRO
004560                   MOVE "0105-CONTROL"       TO WRK-AREA-ERRO
004570                   MOVE WRK-CONTROL          TO WRK-ARQUIVO-ERRO
004580                   PERFORM 9999-TRATA-ERRO
004590               END-IF.
004600
004610       0105-TESTAR-STATUS-CONTROL-FIM.         EXIT.
004620      *-----------------------------------------------------------------*
004630       0106-TESTAR-STATUS-CUSTOMERS            SECTION.
004640      *-----------------------------------------------------------------*
004650
004660               IF FS-CUSTOMERS               EQUAL "35"
004670                   MOVE WRK-NAO-ACHOU        TO WRK-DESCRICAO-ERRO
004680                   MOVE FS-CUSTOMERS         TO WRK-STATUS-ERRO
004690                   MOVE "0106-CUSTOMERS"     TO WRK-AREA-ERRO
004700                   MOVE WRK-CUSTOMERS        TO WRK-ARQUIVO-ERRO
004710                   PERFORM 9999-TRATA-ERRO
004720               ELSE
004730                   IF FS-CUSTOMERS           NOT EQUAL "00"
004740                       MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
004750                       MOVE FS-CUSTOMERS         TO WRK-STATUS-ERRO
004760                       MOVE "0106-CUSTOMERS"     TO WRK-AREA-ERRO
004770                       MOVE WRK-CUSTOMERS        TO WRK-ARQUIVO-ERRO
004780                       PERFORM 9999-TRATA-ERRO
004790                   END-IF
004800               END-IF.
004810
004820       0106-TESTAR-STATUS-CUSTOMERS-FIM.       EXIT.
004830      *-----------------------------------------------------------------*
004840       0107-TESTAR-STATUS-VEHICLES             SECTION.
004850      *-----------------------------------------------------------------*
004860
004870               IF FS-VEHICLES                EQUAL "35"
004880                   MOVE WRK-NAO-ACHOU        TO WRK-DESCRICAO-ERRO
004890                   MOVE FS-VEHICLES          TO WRK-STATUS-ERRO
004900                   MOVE "0107-VEHICLES"      TO WRK-AREA-ERRO
004910                   MOVE WRK-VEHICLES         TO WRK-ARQUIVO-ERRO
004920                   PERFORM 9999-TRATA-ERRO
004930               ELSE
004940                   IF FS-VEHICLES            NOT EQUAL "00"
004950                       MOVE WRK-ERRO-ABERTURA    TO WRK-DESCRICAO-ERRO
004960                       MOVE FS-VEHICLES          TO WRK-STATUS-ERRO
004970                       MOVE "0107-VEHICLES"      TO WRK-AREA-ERRO
004980                       MOVE WRK-VEHICLES         TO WRK-ARQUIVO-ERRO
004990                       PERFORM 9999-TRATA-ERRO
005000                   END-IF
005010               END-IF.
005020
005030       0107-TESTAR-STATUS-VEHICLES-FIM.        EXIT.
005040      *-----------------------------------------------------------------*
005050       0110-LER-CONTROL                        SECTION.
005060      *-----------------------------------------------------------------*
005070
005080               READ CONTROL.
005090               IF FS-CONTROL EQUAL "00" OR FS-CONTROL EQUAL "10"
005100                   CONTINUE
005110               ELSE
005120                   MOVE WRK-ERRO-LEITURA   TO WRK-DESCRICAO-ERRO
005130                   MOVE FS-CONTROL         TO WRK-STATUS-ERRO
005140                   MOVE "0110-LER-CONTROL" TO WRK-AREA-ERRO
005150                   PERFORM 9999-TRATA-ERRO
005160               END-IF.
005170
005180       0110-LER-CONTROL-FIM.                   EXIT.
005190      *-----------------------------------------------------------------*
005200       0115-QUEBRAR-CONTROL                    SECTION.
005210      *-----------------------------------------------------------------*
005220      *    QUEBRA A LINHA UNICA DO CONTROL: SOLVER, CAPACIDADE, SEMENTE,*
005230      *    MODO, N-CLIENTES, GA-POP, GA-GERACOES, GA-MUT-POR-MIL        *
005240      *-----------------------------------------------------------------*
005250
005260               UNSTRING REG-CONTROL DELIMITED BY ","
005270                   INTO WRK-CTL-CAMPO (1) WRK-CTL-CAMPO (2)
005280                        WRK-CTL-CAMPO (3) WRK-CTL-CAMPO (4)
005290                        WRK-CTL-CAMPO (5) WRK-CTL-CAMPO (6)
005300                        WRK-CTL-CAMPO (7) WRK-CTL-CAMPO (8)
005310                   TALLYING IN WRK-CTL-QT-CAMPOS.
005320
005330               MOVE WRK-CTL-CAMPO (1)  TO WB-PAR-SOLVER.
005340               MOVE WRK-CTL-CAMPO (2)  TO WB-PAR-CAPACIDADE.
005350               MOVE WRK-CTL-CAMPO (3)  TO WB-PAR-SEMENTE.
005360               MOVE WRK-CTL-CAMPO (4)  TO WB-PAR-MODO.
005370               MOVE WRK-CTL-CAMPO (5)  TO WB-PAR-N-CLIENTES.
005380               MOVE WRK-CTL-CAMPO (6)  TO WB-PAR-GA-POP.
005390               MOVE WRK-CTL-CAMPO (7)  TO WB-PAR-GA-GERACOES.
005400               MOVE WRK-CTL-CAMPO (8)  TO WB-PAR-GA-MUT-POR-MIL.
005410
005420               IF WB-PAR-SOLVER LESS THAN 1 OR WB-PAR-SOLVER GREATER
005430                   THAN 5
005440                   MOVE 1 TO WB-PAR-SOLVER
005450               END-IF.
005460
005470       0115-QUEBRAR-CONTROL-FIM.                EXIT.
005480      *-----------------------------------------------------------------*
005490       0120-MONTAR-DEPOSITO                    SECTION.
005500      *-----------------------------------------------------------------*
005510      *    SUBSCRITO 1 DA TABELA DE CLIENTES E SEMPRE O DEPOSITO        *
005520      *-----------------------------------------------------------------*
005530
005540               MOVE 1                  TO WB-QT-CLIENTES.
005550               MOVE 0                  TO WB-CLI-ID (1).
005560               MOVE 50                 TO WB-CLI-X (1).
005570               MOVE 50                 TO WB-CLI-Y (1).
005580               MOVE 0                  TO WB-CLI-DEMANDA (1).
005590               MOVE 0                  TO WB-CLI-JAN-INI (1).
005600               MOVE 99999              TO WB-CLI-JAN-FIM (1).
005610               MOVE 0                  TO WB-CLI-SERVICO (1).
005620               SET WB-CLI-NAO-ROTEADO (1) TO TRUE.
005630
005640       0120-MONTAR-DEPOSITO-FIM.                EXIT.
005650      *-----------------------------------------------------------------*
005660       0125-LCG-PROXIMO                        SECTION.
005670      *-----------------------------------------------------------------*
005680      *    ATUALIZA WB-LCG-ESTADO E DEIXA O SORTEIO MODULO WB-LCG-MODULO*
005690      *    EM WB-LCG-VALOR - CONTRATO: X := (X * 1103515245 + 12345)    *
005700      *    MOD 2**31 ; SORTEIO := X MOD LIMITE                          *
005710      *-----------------------------------------------------------------*
005720
005730               COMPUTE WB-LCG-PRODUTO ROUNDED =
005740                   WB-LCG-ESTADO * 1103515245 + 12345.
005750               DIVIDE WB-LCG-PRODUTO BY 2147483648 GIVING WB-LCG-VALOR
005760                   REMAINDER WB-LCG-ESTADO.
005770               DIVIDE WB-LCG-ESTADO BY WB-LCG-MODULO GIVING WB-LCG-VALOR
005780                   REMAINDER WB-LCG-VALOR.
005790
005800       0125-LCG-PROXIMO-FIM.                    EXIT.
005810      *-----------------------------------------------------------------*
005820       0130-GERAR-CLIENTES                     SECTION.
005830      *-----------------------------------------------------------------*
005840      *    GERA WB-PAR-N-CLIENTES CLIENTES A PARTIR DA SEMENTE - VER    *
005850      *    0125-LCG-PROXIMO PARA O SORTEIO                              *
005860      *-----------------------------------------------------------------*
005870
005880               PERFORM 0120-MONTAR-DEPOSITO.
005890               MOVE 0 TO WB-QT-GERADOS.
005900
005910               PERFORM 0131-GERAR-UM-CLIENTE
005920                       UNTIL WB-QT-GERADOS EQUAL WB-PAR-N-CLIENTES.
005930
005940       0130-GERAR-CLIENTES-FIM.                 EXIT.
005950      *-----------------------------------------------------------------*
005960       0131-GERAR-UM-CLIENTE                   SECTION.
005970      *-----------------------------------------------------------------*
005980      *    SORTEIA COORDENADAS E DEMANDA DE UM CLIENTE - JANELA DE       *
005990      *    TEMPO E TEMPO DE SERVICO FICAM SEM RESTRICAO (INSTANCIA       *
006000      *    GERADA NAO TEM JANELAS)                                       *
006010      *-----------------------------------------------------------------*
006020
006030               ADD 1 TO WB-QT-GERADOS.
006040               ADD 1 TO WB-QT-CLIENTES.
006050               MOVE WB-QT-GERADOS      TO WB-CLI-ID (WB-QT-CLIENTES).
006060
006070               MOVE 100                TO WB-LCG-MODULO.
006080               PERFORM 0125-LCG-PROXIMO.
006090               MOVE WB-LCG-VALOR       TO WB-CLI-X (WB-QT-CLIENTES).
006100
006110               MOVE 100                TO WB-LCG-MODULO.
006120               PERFORM 0125-LCG-PROXIMO.
006130               MOVE WB-LCG-VALOR       TO WB-CLI-Y (WB-QT-CLIENTES).
006140
006150               MOVE 7                  TO WB-LCG-MODULO.
006160               PERFORM 0125-LCG-PROXIMO.
006170               COMPUTE WB-CLI-DEMANDA (WB-QT-CLIENTES) =
006180                       4 + WB-LCG-VALOR.
006190
006200               MOVE 0                  TO WB-CLI-JAN-INI
006210                                           (WB-QT-CLIENTES).
006220               MOVE 99999              TO WB-CLI-JAN-FIM
006230                                           (WB-QT-CLIENTES).
006240               MOVE 0                  TO WB-CLI-SERVICO
006250                                           (WB-QT-CLIENTES).
006260               SET WB-CLI-NAO-ROTEADO (WB-QT-CLIENTES) TO TRUE.
006270
006280       0131-GERAR-UM-CLIENTE-FIM.                EXIT.
006290      *-----------------------------------------------------------------*
006300       0140-LER-CUSTOMERS                      SECTION.
006310      *-----------------------------------------------------------------*
006320      *    LE O ARQUIVO DE CLIENTES - A PRIMEIRA LINHA E CABECALHO E    *
006330      *    E DESPREZADA - REGISTROS COM MENOS DE 4 CAMPOS SAO IGNORADOS *
006340      *-----------------------------------------------------------------*
006350
006360               IF WB-QT-CLIENTES EQUAL ZEROS
006370                   PERFORM 0120-MONTAR-DEPOSITO
006380               END-IF.
006390
006400               READ CUSTOMERS.
006410               IF FS-CUSTOMERS EQUAL "00"
006420                   IF WB-E-CABECALHO
006430                       MOVE "N" TO WRK-PRIMEIRA-LEITURA
006440                   ELSE
006450                       PERFORM 0145-QUEBRAR-CUSTOMERS
006460                   END-IF
006470               ELSE
006480                   IF FS-CUSTOMERS NOT EQUAL "10"
006490                       MOVE WRK-ERRO-LEITURA    TO WRK-DESCRICAO-ERRO
006500                       MOVE FS-CUSTOMERS        TO WRK-STATUS-ERRO
006510                       MOVE "0140-CUSTOMERS"    TO WRK-AREA-ERRO
006520                       PERFORM 9999-TRATA-ERRO
006530                   END-IF
006540               END-IF.
006550
006560       0140-LER-CUSTOMERS-FIM.                  EXIT.
006570      *-----------------------------------------------------------------*
006580       0145-QUEBRAR-CUSTOMERS                  SECTION.
006590      *-----------------------------------------------------------------*
006600
006610               MOVE SPACES TO WRK-CLI-CAMPO (1) WRK-CLI-CAMPO (2)
006620                               WRK-CLI-CAMPO (3) WRK-CLI-CAMPO (4)
006630                               WRK-CLI-CAMPO (5) WRK-CLI-CAMPO (6)
006640                               WRK-CLI-CAMPO (7).
006650
006660               UNSTRING REG-CUSTOMERS DELIMITED BY ","
006670                   INTO WRK-CLI-CAMPO (1) WRK-CLI-CAMPO (2)
006680                        WRK-CLI-CAMPO (3) WRK-CLI-CAMPO (4)
006690                        WRK-CLI-CAMPO (5) WRK-CLI-CAMPO (6)
006700                        WRK-CLI-CAMPO (7)
006710                   TALLYING IN WRK-CLI-QT-CAMPOS.
006720
006730               IF WRK-CLI-QT-CAMPOS LESS THAN 4
006740                   CONTINUE
006750               ELSE
006760                   ADD 1 TO WB-QT-CLIENTES
006770                   MOVE WRK-CLI-CAMPO (1)  TO WB-CLI-ID (WB-QT-CLIENTES)
006780                   MOVE WRK-CLI-CAMPO (2)  TO WB-CLI-X (WB-QT-CLIENTES)
006790                   MOVE WRK-CLI-CAMPO (3)  TO WB-CLI-Y (WB-QT-CLIENTES)
006800                   MOVE WRK-CLI-CAMPO (4)  TO WB-CLI-DEMANDA
006810                                               (WB-QT-CLIENTES)
006820                   MOVE 0       TO WB-CLI-JAN-INI (WB-QT-CLIENTES)
006830                   MOVE 99999   TO WB-CLI-JAN-FIM (WB-QT-CLIENTES)
006840                   MOVE 0       TO WB-CLI-SERVICO (WB-QT-CLIENTES)
006850
006860                   IF WRK-CLI-QT-CAMPOS GREATER THAN 4
006870                       MOVE WRK-CLI-CAMPO (5) TO WB-CLI-JAN-INI
006880                                                  (WB-QT-CLIENTES)
006890                   END-IF
006900                   IF WRK-CLI-QT-CAMPOS GREATER THAN 5
006910                       MOVE WRK-CLI-CAMPO (6) TO WB-CLI-JAN-FIM
006920                                                  (WB-QT-CLIENTES)
006930                   END-IF
006940                   IF WRK-CLI-QT-CAMPOS GREATER THAN 6
006950                       MOVE WRK-CLI-CAMPO (7) TO WB-CLI-SERVICO
006960                                                  (WB-QT-CLIENTES)
006970                   END-IF
006980                   SET WB-CLI-NAO-ROTEADO (WB-QT-CLIENTES) TO TRUE
006990               END-IF.
007000
007010       0145-QUEBRAR-CUSTOMERS-FIM.               EXIT.
007020      *-----------------------------------------------------------------*
007030       0150-LER-VEHICLES                       SECTION.
007040      *-----------------------------------------------------------------*
007050      *    LE O ARQUIVO DE VEICULOS - A PRIMEIRA LINHA E CABECALHO E    *
007060      *    E DESPREZADA, DO MESMO JEITO QUE 0140 FAZ COM CUSTOMERS      *
007070      *-----------------------------------------------------------------*
007080
007090               READ VEHICLES.
007100               IF FS-VEHICLES EQUAL "00"
007110                   IF WB-E-CABECALHO-VEI
007120                       MOVE "N" TO WRK-PRIMEIRA-LEITURA-VEI
007130                   ELSE
007140                       PERFORM 0155-QUEBRAR-VEHICLES
007150                   END-IF
007160               ELSE
007170                   IF FS-VEHICLES NOT EQUAL "10"
007180                       MOVE WRK-ERRO-LEITURA   TO WRK-DESCRICAO-ERRO
007190                       MOVE FS-VEHICLES        TO WRK-STATUS-ERRO
007200                       MOVE "0150-VEHICLES"    TO WRK-AREA-ERRO
007210                       PERFORM 9999-TRATA-ERRO
007220                   END-IF
007230               END-IF.
007240
007250       0150-LER-VEHICLES-FIM.                   EXIT.
007260      *-----------------------------------------------------------------*
007270       0155-QUEBRAR-VEHICLES                   SECTION.
007280      *-----------------------------------------------------------------*
007290
007300               MOVE SPACES TO WRK-VEI-CAMPO (1) WRK-VEI-CAMPO (2).
007310
007320               UNSTRING REG-VEHICLES DELIMITED BY ","
007330                   INTO WRK-VEI-CAMPO (1) WRK-VEI-CAMPO (2)
007340                   TALLYING IN WRK-VEI-QT-CAMPOS.
007350
007360               IF WRK-VEI-QT-CAMPOS LESS THAN 2
007370                   CONTINUE
007380               ELSE
007390                   ADD 1 TO WB-QT-VEICULOS
007400                   MOVE WRK-VEI-CAMPO (1)  TO WB-VEI-ID (WB-QT-VEICULOS)
007410                   MOVE WRK-VEI-CAMPO (2)  TO WB-VEI-CAPACIDADE
007420                                               (WB-QT-VEICULOS)
007430               END-IF.
007440
007450       0155-QUEBRAR-VEHICLES-FIM.                EXIT.
007460      *-----------------------------------------------------------------*
007470       0160-MONTAR-MATRIZ                      SECTION.
007480      *-----------------------------------------------------------------*
007490      *    MATRIZ (N+1)X(N+1) DE DISTANCIAS, INCLUINDO O DEPOSITO NO    *
007500      *    SUBSCRITO 1 - SO CALCULA O TRIANGULO SUPERIOR E ESPELHA      *
007510      *-----------------------------------------------------------------*
007520
007530               PERFORM 0161-MONTAR-LINHA-DA-MATRIZ
007540                       VARYING WB-IX-I FROM 1 BY 1
007550                       UNTIL WB-IX-I GREATER THAN WB-QT-CLIENTES.
007560
007570       0160-MONTAR-MATRIZ-FIM.                  EXIT.
007580      *-----------------------------------------------------------------*
007590       0161-MONTAR-LINHA-DA-MATRIZ              SECTION.
007600      *-----------------------------------------------------------------*
007610      *    UMA LINHA DO TRIANGULO SUPERIOR DA MATRIZ - COLUNA WB-IX-J    *
007620      *    A PARTIR DA PROPRIA LINHA WB-IX-I, JA QUE A MATRIZ E SIMETRICA*
007630      *-----------------------------------------------------------------*
007640
007650               PERFORM 0162-CALC-UMA-CELULA-DA-MATRIZ
007660                       VARYING WB-IX-J FROM WB-IX-I BY 1
007670                       UNTIL WB-IX-J GREATER THAN WB-QT-CLIENTES.
007680
007690       0161-MONTAR-LINHA-DA-MATRIZ-FIM.          EXIT.
007700      *-----------------------------------------------------------------*
007710       0162-CALC-UMA-CELULA-DA-MATRIZ           SECTION.
007720      *-----------------------------------------------------------------*
007730      *    UMA CELULA DA MATRIZ - ESPELHA O RESULTADO NA CELULA          *
007740      *    SIMETRICA (WB-IX-J, WB-IX-I)                                  *
007750      *-----------------------------------------------------------------*
007760
007770               IF WB-IX-I EQUAL WB-IX-J
007780                   MOVE ZEROS TO WB-DIST-COL (WB-IX-I, WB-IX-J)
007790               ELSE
007800                   PERFORM 0165-CALC-DISTANCIA
007810                   MOVE WRK-RAIZ-PALPITE TO
007820                       WB-DIST-COL (WB-IX-I, WB-IX-J)
007830                   MOVE WRK-RAIZ-PALPITE TO
007840                       WB-DIST-COL (WB-IX-J, WB-IX-I)
007850               END-IF.
007860
007870       0162-CALC-UMA-CELULA-DA-MATRIZ-FIM.       EXIT.
007880      *-----------------------------------------------------------------*
007890       0165-CALC-DISTANCIA                     SECTION.
007900      *-----------------------------------------------------------------*
007910      *    DISTANCIA EUCLIDIANA ENTRE OS CLIENTES DE SUBSCRITO WB-IX-I  *
007920      *    E WB-IX-J - RESULTADO ARREDONDADO EM WRK-RAIZ-PALPITE        *
007930      *-----------------------------------------------------------------*
007940
007950               COMPUTE WRK-DIST-DX =
007960                   WB-CLI-X (WB-IX-I) - WB-CLI-X (WB-IX-J).
007970               COMPUTE WRK-DIST-DY =
007980                   WB-CLI-Y (WB-IX-I) - WB-CLI-Y (WB-IX-J).
007990               COMPUTE WRK-DIST-QUAD-X = WRK-DIST-DX * WRK-DIST-DX.
008000               COMPUTE WRK-DIST-QUAD-Y = WRK-DIST-DY * WRK-DIST-DY.
008010               COMPUTE WRK-RAIZ-VALOR ROUNDED =
008020                   WRK-DIST-QUAD-X + WRK-DIST-QUAD-Y.
008030               PERFORM 0166-RAIZ-QUADRADA.
008040
008050       0165-CALC-DISTANCIA-FIM.                 EXIT.
008060      *-----------------------------------------------------------------*
008070       0166-RAIZ-QUADRADA                      SECTION.
008080      *-----------------------------------------------------------------*
008090      *    RAIZ QUADRADA POR NEWTON - PALPITE INICIAL = MAIOR(1,VALOR/2)*
008100      *    PARA QUANDO A DIFERENCA ENTRE PALPITES FOR <= 0,01           *
008110      *-----------------------------------------------------------------*
008120
008130               COMPUTE WRK-RAIZ-PALPITE ROUNDED = WRK-RAIZ-VALOR / 2.
008140               IF WRK-RAIZ-PALPITE LESS THAN 1
008150                   MOVE 1 TO WRK-RAIZ-PALPITE
008160               END-IF.
008170               MOVE 99 TO WRK-RAIZ-DIFERENCA.
008180
008190               PERFORM 0167-UMA-ITERACAO-DE-NEWTON
008200                       UNTIL WRK-RAIZ-DIFERENCA NOT GREATER THAN 0.01.
008210
008220       0166-RAIZ-QUADRADA-FIM.                  EXIT.
008230      *-----------------------------------------------------------------*
008240       0167-UMA-ITERACAO-DE-NEWTON              SECTION.
008250      *-----------------------------------------------------------------*
008260      *    UM PASSO DO METODO DE NEWTON PARA A RAIZ QUADRADA              *
008270      *-----------------------------------------------------------------*
008280
008290               COMPUTE WRK-RAIZ-NOVO ROUNDED =
008300                   (WRK-RAIZ-PALPITE +
008310                   (WRK-RAIZ-VALOR / WRK-RAIZ-PALPITE)) / 2.
008320               IF WRK-RAIZ-NOVO NOT LESS THAN WRK-RAIZ-PALPITE
008330                   COMPUTE WRK-RAIZ-DIFERENCA =
008340                       WRK-RAIZ-NOVO - WRK-RAIZ-PALPITE
008350               ELSE
008360                   COMPUTE WRK-RAIZ-DIFERENCA =
008370                       WRK-RAIZ-PALPITE - WRK-RAIZ-NOVO
008380               END-IF.
008390               MOVE WRK-RAIZ-NOVO TO WRK-RAIZ-PALPITE.
008400
008410       0167-UMA-ITERACAO-DE-NEWTON-FIM.          EXIT.
008420      *-----------------------------------------------------------------*
008430       0170-RECALC-ROTA                        SECTION.
008440      *-----------------------------------------------------------------*
008450      *    RECALCULA A DISTANCIA TOTAL DA ROTA WB-IX-ROTA-ATU (IDA E    *
008460      *    VOLTA AO DEPOSITO) E A CARGA TOTAL - CHAMADA APOS QUALQUER   *
008470      *    MOVIMENTO DE CLIENTE ENTRE OU DENTRO DE ROTAS                *
008480      *-----------------------------------------------------------------*
008490
008500               MOVE ZEROS TO WRK-ROTA-DISTANCIA-NOVA.
008510               MOVE ZEROS TO WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU).
008520
008530               IF WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)
008540                   GREATER THAN ZEROS
008550                   MOVE WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU, 1)
008560                       TO WB-IX-ATUAL
008570                   ADD WB-DIST-COL (WB-IX-DEP-1, WB-IX-ATUAL)
008580                       TO WRK-ROTA-DISTANCIA-NOVA
008590                   ADD WB-CLI-DEMANDA (WB-IX-ATUAL)
008600                       TO WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU)
008610
008620                   PERFORM 0171-ACUM-UMA-PARADA-DA-ROTA
008630                           VARYING WB-IX-L FROM 2 BY 1
008640                           UNTIL WB-IX-L GREATER THAN
008650                             WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)
008660
008670                   ADD WB-DIST-COL (WB-IX-ATUAL, WB-IX-DEP-1)
008680                       TO WRK-ROTA-DISTANCIA-NOVA
008690               END-IF.
008700
008710               MOVE WRK-ROTA-DISTANCIA-NOVA TO
008720                   WB-SOL-ROTA-DISTANCIA (WB-IX-ROTA-ATU).
008730
008740               PERFORM 0173-CALC-ETA-DA-ROTA.
008750
008760       0170-RECALC-ROTA-FIM.                    EXIT.
008770      *-----------------------------------------------------------------*
008780       0171-ACUM-UMA-PARADA-DA-ROTA              SECTION.
008790      *-----------------------------------------------------------------*
008800      *    UMA PARADA (2A EM DIANTE) DA ROTA - ACUMULA DISTANCIA E CARGA *
008810      *-----------------------------------------------------------------*
008820
008830               MOVE WB-IX-ATUAL TO WB-IX-MELHOR.
008840               MOVE WB-SOL-PARADA-CLIENTE
008850                       (WB-IX-ROTA-ATU, WB-IX-L)
008860                   TO WB-IX-ATUAL.
008870               ADD WB-DIST-COL (WB-IX-MELHOR, WB-IX-ATUAL)
008880                   TO WRK-ROTA-DISTANCIA-NOVA.
008890               ADD WB-CLI-DEMANDA (WB-IX-ATUAL)
008900                   TO WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU).
008910
008920       0171-ACUM-UMA-PARADA-DA-ROTA-FIM.         EXIT.
008930      *-----------------------------------------------------------------*
008940       0173-CALC-ETA-DA-ROTA                    SECTION.
008950      *-----------------------------------------------------------------*
008960      *    ETA DA ROTA WB-IX-ROTA-ATU = DISTANCIA DA ROTA ARREDONDADA    *
008970      *    PARA CIMA (PROXIMA UNIDADE INTEIRA) - SEM USAR FUNCTION,      *
008980      *    SOMA-SE 1 A PARTE INTEIRA QUANDO HOUVER RESTO DECIMAL         *
008990      *-----------------------------------------------------------------*
009000
009010               MOVE WRK-ROTA-DIST-INT TO WB-SOL-ROTA-ETA (WB-IX-ROTA-ATU).
009020               IF WRK-ROTA-DIST-DEC GREATER THAN ZEROS
009030                   ADD 1 TO WB-SOL-ROTA-ETA (WB-IX-ROTA-ATU)
009040               END-IF.
009050
009060       0173-CALC-ETA-DA-ROTA-FIM.                EXIT.
009070      *-----------------------------------------------------------------*
009080       0175-CALC-CHEGADAS                      SECTION.
009090      *-----------------------------------------------------------------*
009100      *    HORARIOS DE CHEGADA DA ROTA WB-IX-ROTA-ATU - TOLERANCIA DE   *
009110      *    2 UNIDADES NA JANELA (READY - 2 <= CHEGADA <= DUE)           *
009120      *-----------------------------------------------------------------*
009130
009140               MOVE ZEROS TO WRK-TEMPO-CORRENTE.
009150               MOVE WB-IX-DEP-1 TO WB-IX-MELHOR.
009160
009170               PERFORM 0177-CALC-UMA-CHEGADA
009180                       VARYING WB-IX-L FROM 1 BY 1
009190                       UNTIL WB-IX-L GREATER THAN
009200                             WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
009210
009220       0175-CALC-CHEGADAS-FIM.                  EXIT.
009230      *-----------------------------------------------------------------*
009240       0177-CALC-UMA-CHEGADA                    SECTION.
009250      *-----------------------------------------------------------------*
009260      *    CHEGADA NA PARADA WB-IX-L - ANDA O RELOGIO WRK-TEMPO-CORRENTE *
009270      *    RESPEITANDO O INICIO DA JANELA E O TEMPO DE SERVICO           *
009280      *-----------------------------------------------------------------*
009290
009300               MOVE WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU, WB-IX-L)
009310                   TO WB-IX-ATUAL.
009320               COMPUTE WRK-CHEGADA-CALC ROUNDED =
009330                   WRK-TEMPO-CORRENTE +
009340                   WB-DIST-COL (WB-IX-MELHOR, WB-IX-ATUAL).
009350               MOVE WRK-CHEGADA-CALC TO
009360                   WB-SOL-PARADA-CHEGADA (WB-IX-ROTA-ATU, WB-IX-L).
009370
009380               IF WRK-CHEGADA-CALC GREATER THAN
009390                   WB-CLI-JAN-INI (WB-IX-ATUAL)
009400                   MOVE WRK-CHEGADA-CALC TO WRK-TEMPO-CORRENTE
009410               ELSE
009420                   MOVE WB-CLI-JAN-INI (WB-IX-ATUAL)
009430                       TO WRK-TEMPO-CORRENTE
009440               END-IF.
009450               ADD WB-CLI-SERVICO (WB-IX-ATUAL)
009460                   TO WRK-TEMPO-CORRENTE.
009470               MOVE WB-IX-ATUAL TO WB-IX-MELHOR.
009480
009490       0177-CALC-UMA-CHEGADA-FIM.                EXIT.
009500      *-----------------------------------------------------------------*
009510       0176-TESTAR-JANELAS                     SECTION.
009520      *-----------------------------------------------------------------*
009530      *    RECALCULA AS CHEGADAS DA ROTA WB-IX-ROTA-ATU E LIGA/DESLIGA  *
009540      *    WRK-JANELA-OK CONFORME TODAS AS PARADAS FICAM VIAVEIS        *
009550      *-----------------------------------------------------------------*
009560
009570               PERFORM 0175-CALC-CHEGADAS.
009580               SET WB-DENTRO-DA-JANELA TO TRUE.
009590
009600               PERFORM 0178-TESTAR-UMA-PARADA
009610                       VARYING WB-IX-L FROM 1 BY 1
009620                       UNTIL WB-IX-L GREATER THAN
009630                             WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)
009640                       OR WB-FORA-DA-JANELA.
009650
009660       0176-TESTAR-JANELAS-FIM.                 EXIT.
009670      *-----------------------------------------------------------------*
009680       0178-TESTAR-UMA-PARADA                   SECTION.
009690      *-----------------------------------------------------------------*
009700      *    TESTA A CHEGADA JA CALCULADA DA PARADA WB-IX-L CONTRA A       *
009710      *    JANELA (COM TOLERANCIA DE 2 NO INICIO)                        *
009720      *-----------------------------------------------------------------*
009730
009740               MOVE WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU, WB-IX-L)
009750                   TO WB-IX-ATUAL.
009760               MOVE WB-SOL-PARADA-CHEGADA (WB-IX-ROTA-ATU, WB-IX-L)
009770                   TO WRK-CHEGADA-CALC.
009780               IF WRK-CHEGADA-CALC LESS THAN
009790                   WB-CLI-JAN-INI (WB-IX-ATUAL) - 2
009800                   OR WRK-CHEGADA-CALC GREATER THAN
009810                   WB-CLI-JAN-FIM (WB-IX-ATUAL)
009820                   SET WB-FORA-DA-JANELA TO TRUE
009830               END-IF.
009840
009850       0178-TESTAR-UMA-PARADA-FIM.               EXIT.
009860      *-----------------------------------------------------------------*
009870       0180-SELECIONAR-SOLVER                  SECTION.
009880      *-----------------------------------------------------------------*
009890      *    UM PARAMETRO DO CONTROL ESCOLHE ENTRE NN PURO, NN+INTRA,     *
009900      *    NN+INTER, RECOZIMENTO OU GENETICO - VALOR DESCONHECIDO CAI   *
009910      *    NO NN PURO (0115-QUEBRAR-CONTROL JA GARANTE 1 A 5)           *
009920      *-----------------------------------------------------------------*
009930
009940               EVALUATE TRUE
009950                   WHEN WB-SOLVER-NN
009960                       CONTINUE
009970                   WHEN WB-SOLVER-NN-INTRA
009980                       PERFORM 0300-BUSCA-INTRA
009990                   WHEN WB-SOLVER-NN-INTER
010000                       PERFORM 0350-BUSCA-INTER
010010                   WHEN WB-SOLVER-SA
010020                       CALL "PROGRECO" USING WB-TAB-CLIENTES
010030                                             WB-MATRIZ-DISTANCIA
010040                                             WB-PARAMETROS-JOB
010050                                             WB-AREA-LCG
010060                                             WB-SOL-AREA
010070                   WHEN WB-SOLVER-GA
010080                       CALL "PROGGENE" USING WB-TAB-CLIENTES
010090                                             WB-MATRIZ-DISTANCIA
010100                                             WB-PARAMETROS-JOB
010110                                             WB-AREA-LCG
010120                                             WB-SOL-AREA
010130                   WHEN OTHER
010140                       CONTINUE
010150               END-EVALUATE.
010160
010170               PERFORM 0175-CALC-CHEGADAS
010180                       VARYING WB-IX-ROTA-ATU FROM 1 BY 1
010190                       UNTIL WB-IX-ROTA-ATU GREATER THAN
010200                             WB-SOL-NUM-ROTAS.
010210
010220       0180-SELECIONAR-SOLVER-FIM.              EXIT.
010230      *-----------------------------------------------------------------*
010240       0200-CONSTRUIR-NN                       SECTION.
010250      *-----------------------------------------------------------------*
010260      *    CONSTROI AS ROTAS PELO VIZINHO MAIS PROXIMO - LACO EXTERNO   *
010270      *    ABRE UMA ROTA POR VEZ ATE TODOS OS CLIENTES ESTAREM ROTEADOS *
010280      *-----------------------------------------------------------------*
010290
010300               MOVE ZEROS TO WB-SOL-NUM-ROTAS.
010310               MOVE ZEROS TO WB-QT-CLIENTES-ROTEADOS.
010320
010330               PERFORM 0201-ABRIR-UMA-ROTA-NN
010340                       UNTIL WB-QT-CLIENTES-ROTEADOS
010350                       NOT LESS THAN WB-QT-CLIENTES - 1.
010360
010370               PERFORM 0170-RECALC-ROTA
010380                       VARYING WB-IX-ROTA-ATU FROM 1 BY 1
010390                       UNTIL WB-IX-ROTA-ATU GREATER THAN
010400                             WB-SOL-NUM-ROTAS.
010410
010420       0200-CONSTRUIR-NN-FIM.                   EXIT.
010430      *-----------------------------------------------------------------*
010440       0201-ABRIR-UMA-ROTA-NN                   SECTION.
010450      *-----------------------------------------------------------------*
010460      *    ABRE UMA NOVA ROTA E VAI ANEXANDO O VIZINHO MAIS PROXIMO ATE  *
010470      *    NAO CABER MAIS NINGUEM (0210 LIGA WB-FR-VEICULO-NAO-ACHADO)   *
010480      *-----------------------------------------------------------------*
010490
010500               ADD 1 TO WB-SOL-NUM-ROTAS.
010510               MOVE WB-SOL-NUM-ROTAS TO WB-IX-ROTA-ATU.
010520               MOVE ZEROS TO WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
010530               MOVE ZEROS TO WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU).
010540               MOVE WB-IX-DEP-1 TO WB-IX-ATUAL.
010550
010560               PERFORM 0210-ESCOLHER-PROXIMO
010570                   UNTIL WB-FR-VEICULO-NAO-ACHADO.
010580
010590       0201-ABRIR-UMA-ROTA-NN-FIM.               EXIT.
010600      *-----------------------------------------------------------------*
010610       0210-ESCOLHER-PROXIMO                   SECTION.
010620      *-----------------------------------------------------------------*
010630      *    PROCURA O CLIENTE NAO ROTEADO MAIS PROXIMO DE WB-IX-ATUAL    *
010640      *    CUJA DEMANDA CABE NA CARGA RESTANTE - EMPATE FICA COM O      *
010650      *    MENOR ID (SUBSCRITO CRESCENTE, JA QUE A TABELA E POR ID)     *
010660      *-----------------------------------------------------------------*
010670
010680               SET WB-FR-VEICULO-NAO-ACHADO TO TRUE.
010690               MOVE ZEROS TO WB-IX-MELHOR.
010700               MOVE ZEROS TO WB-DIST-MELHOR.
010710
010720               PERFORM 0211-TESTAR-UM-CANDIDATO
010730                       VARYING WB-IX-J FROM 2 BY 1
010740                       UNTIL WB-IX-J GREATER THAN WB-QT-CLIENTES.
010750
010760               IF WB-IX-MELHOR GREATER THAN ZEROS
010770                   ADD 1 TO WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)
010780                   MOVE WB-IX-MELHOR TO
010790                       WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU,
010800                       WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU))
010810                   ADD WB-CLI-DEMANDA (WB-IX-MELHOR) TO
010820                       WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU)
010830                   SET WB-CLI-E-ROTEADO (WB-IX-MELHOR) TO TRUE
010840                   ADD 1 TO WB-QT-CLIENTES-ROTEADOS
010850                   MOVE WB-IX-MELHOR TO WB-IX-ATUAL
010860                   SET WB-FR-VEICULO-ACHADO TO TRUE
010870               END-IF.
010880
010890       0210-ESCOLHER-PROXIMO-FIM.                EXIT.
010900      *-----------------------------------------------------------------*
010910       0211-TESTAR-UM-CANDIDATO                 SECTION.
010920      *-----------------------------------------------------------------*
010930      *    UM CANDIDATO NAO ROTEADO - FICA COM WB-IX-MELHOR SE COUBER    *
010940      *    NA CARGA RESTANTE E FOR MAIS PROXIMO QUE O MELHOR ATE AGORA   *
010950      *-----------------------------------------------------------------*
010960
010970               IF WB-CLI-NAO-ROTEADO (WB-IX-J)
010980                   AND WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU) +
010990                       WB-CLI-DEMANDA (WB-IX-J)
011000                       NOT GREATER THAN WB-PAR-CAPACIDADE
011010                   IF WB-IX-MELHOR EQUAL ZEROS OR
011020                      WB-DIST-COL (WB-IX-ATUAL, WB-IX-J)
011030                          LESS THAN WB-DIST-MELHOR
011040                       MOVE WB-IX-J TO WB-IX-MELHOR
011050                       MOVE WB-DIST-COL (WB-IX-ATUAL, WB-IX-J)
011060                           TO WB-DIST-MELHOR
011070                   END-IF
011080               END-IF.
011090
011100       0211-TESTAR-UM-CANDIDATO-FIM.             EXIT.
011110      *-----------------------------------------------------------------*
011120       0300-BUSCA-INTRA                        SECTION.
011130      *-----------------------------------------------------------------*
011140      *    RELOCACAO DE MELHOR MELHORA (MELHOR GANHO) DE UM CLIENTE     *
011150      *    DENTRO DA MESMA ROTA, RESPEITANDO A JANELA - REPETE ATE      *
011160      *    NENHUM MOVIMENTO TER GANHO POSITIVO                          *
011170      *-----------------------------------------------------------------*
011180
011190               PERFORM 0301-BUSCAR-UMA-ROTA-INTRA
011200                       VARYING WB-IX-ROTA-ATU FROM 1 BY 1
011210                       UNTIL WB-IX-ROTA-ATU GREATER THAN
011220                             WB-SOL-NUM-ROTAS.
011230
011240               PERFORM 0175-CALC-CHEGADAS
011250                       VARYING WB-IX-ROTA-ATU FROM 1 BY 1
011260                       UNTIL WB-IX-ROTA-ATU GREATER THAN
011270                             WB-SOL-NUM-ROTAS.
011280
011290       0300-BUSCA-INTRA-FIM.                    EXIT.
011300      *-----------------------------------------------------------------*
011310       0301-BUSCAR-UMA-ROTA-INTRA                SECTION.
011320      *-----------------------------------------------------------------*
011330      *    VARRE A ROTA WB-IX-ROTA-ATU ATE NAO ACHAR MAIS MOVIMENTO      *
011340      *    INTRA-ROTA COM GANHO POSITIVO                                 *
011350      *-----------------------------------------------------------------*
011360
011370               SET WB-BL-MOVIMENTO-FEITO TO TRUE.
011380               PERFORM 0310-VARRER-INTRA UNTIL WB-BL-SEM-MOVIMENTO.
011390
011400       0301-BUSCAR-UMA-ROTA-INTRA-FIM.           EXIT.
011410      *-----------------------------------------------------------------*
011420       0310-VARRER-INTRA                       SECTION.
011430      *-----------------------------------------------------------------*
011440      *    UMA PASSADA COMPLETA PROCURANDO O MELHOR MOVIMENTO (I,J)     *
011450      *    ADMISSIVEL - APLICA SO O MELHOR E SAI PARA REPETIR A VARRE-  *
011460      *    DURA (0300-BUSCA-INTRA CHAMA DE NOVO ATE NAO ACHAR NENHUM)   *
011470      *-----------------------------------------------------------------*
011480
011490               SET WB-BL-SEM-MOVIMENTO TO TRUE.
011500               MOVE ZEROS TO WRK-BL-MELHOR-GANHO.
011510               PERFORM 0170-RECALC-ROTA.
011520               MOVE WB-SOL-ROTA-DISTANCIA (WB-IX-ROTA-ATU)
011530                   TO WRK-BL-DIST-ANTES.
011540
011550               PERFORM 0311-VARRER-DESTINOS-INTRA
011560                       VARYING WB-IX-I FROM 1 BY 1
011570                       UNTIL WB-IX-I GREATER THAN
011580                             WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
011590
011600               IF WRK-BL-MELHOR-GANHO GREATER THAN ZEROS
011610                   PERFORM 0330-APLICAR-RELOCACAO
011620                   SET WB-BL-MOVIMENTO-FEITO TO TRUE
011630               END-IF.
011640
011650       0310-VARRER-INTRA-FIM.                   EXIT.
011660      *-----------------------------------------------------------------*
011670       0311-VARRER-DESTINOS-INTRA                SECTION.
011680      *-----------------------------------------------------------------*
011690      *    PARA A ORIGEM WB-IX-I, TESTA TODO DESTINO WB-IX-J DA MESMA    *
011700      *    ROTA (VIA 0320-TESTAR-MOVIMENTO-INTRA)                        *
011710      *-----------------------------------------------------------------*
011720
011730               PERFORM 0312-TESTAR-UM-DESTINO-INTRA
011740                       VARYING WB-IX-J FROM 1 BY 1
011750                       UNTIL WB-IX-J GREATER THAN
011760                             WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
011770
011780       0311-VARRER-DESTINOS-INTRA-FIM.            EXIT.
011790      *-----------------------------------------------------------------*
011800       0312-TESTAR-UM-DESTINO-INTRA              SECTION.
011810      *-----------------------------------------------------------------*
011820      *    UM DESTINO CANDIDATO PARA A ORIGEM WB-IX-I - IGNORA A         *
011830      *    POSICAO IGUAL A ORIGEM                                        *
011840      *-----------------------------------------------------------------*
011850
011860               IF WB-IX-I NOT EQUAL WB-IX-J
011870                   PERFORM 0320-TESTAR-MOVIMENTO-INTRA
011880               END-IF.
011890
011900       0312-TESTAR-UM-DESTINO-INTRA-FIM.          EXIT.
011910      *-----------------------------------------------------------------*
011920       0320-TESTAR-MOVIMENTO-INTRA             SECTION.
011930      *-----------------------------------------------------------------*
011940      *    MOVE O CLIENTE DA POSICAO WB-IX-I PARA A POSICAO WB-IX-J,    *
011950      *    RECALCULA, TESTA JANELA E GANHO, E DESFAZ EM SEGUIDA - SO    *
011960      *    GUARDA A POSICAO SE FOR MELHOR QUE A MELHOR ATE AGORA        *
011970      *-----------------------------------------------------------------*
011980
011990               PERFORM 0340-DESLOCAR-PARADA.
012000
012010               PERFORM 0170-RECALC-ROTA.
012020               PERFORM 0176-TESTAR-JANELAS.
012030
012040               IF WB-DENTRO-DA-JANELA
012050                   COMPUTE WRK-BL-GANHO-ATU =
012060                       WRK-BL-DIST-ANTES -
012070                       WB-SOL-ROTA-DISTANCIA (WB-IX-ROTA-ATU)
012080                   IF WRK-BL-GANHO-ATU GREATER THAN WRK-BL-MELHOR-GANHO
012090                       MOVE WRK-BL-GANHO-ATU   TO WRK-BL-MELHOR-GANHO
012100                       MOVE WB-IX-I             TO WRK-BL-MELHOR-ORIGEM
012110                       MOVE WB-IX-J             TO WRK-BL-MELHOR-DESTINO
012120                   END-IF
012130               END-IF.
012140
012150      *        DESFAZ O MOVIMENTO DE TESTE (VOLTA J PARA I)
012160               MOVE WB-IX-I TO WB-IX-K.
012170               MOVE WB-IX-J TO WB-IX-I.
012180               MOVE WB-IX-K TO WB-IX-J.
012190               PERFORM 0340-DESLOCAR-PARADA.
012200               MOVE WB-IX-J TO WB-IX-K.
012210               MOVE WB-IX-I TO WB-IX-J.
012220               MOVE WB-IX-K TO WB-IX-I.
012230
012240       0320-TESTAR-MOVIMENTO-INTRA-FIM.         EXIT.
012250      *-----------------------------------------------------------------*
012260       0330-APLICAR-RELOCACAO                  SECTION.
012270      *-----------------------------------------------------------------*
012280
012290               MOVE WRK-BL-MELHOR-ORIGEM TO WB-IX-I.
012300               MOVE WRK-BL-MELHOR-DESTINO TO WB-IX-J.
012310               PERFORM 0340-DESLOCAR-PARADA.
012320               PERFORM 0170-RECALC-ROTA.
012330
012340       0330-APLICAR-RELOCACAO-FIM.              EXIT.
012350      *-----------------------------------------------------------------*
012360       0340-DESLOCAR-PARADA                    SECTION.
012370      *-----------------------------------------------------------------*
012380      *    RETIRA A PARADA DA POSICAO WB-IX-I E REINSERE NA POSICAO     *
012390      *    WB-IX-J DA MESMA ROTA WB-IX-ROTA-ATU, DESLOCANDO AS DEMAIS   *
012400      *-----------------------------------------------------------------*
012410
012420               MOVE WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU, WB-IX-I)
012430                   TO WRK-BL-CLIENTE-GUARDADO.
012440
012450               IF WB-IX-I LESS THAN WB-IX-J
012460                   PERFORM 0341-DESLOCAR-PARA-BAIXO
012470                           VARYING WB-IX-K FROM WB-IX-I BY 1
012480                           UNTIL WB-IX-K NOT LESS THAN WB-IX-J
012490               ELSE
012500                   PERFORM 0342-DESLOCAR-PARA-CIMA
012510                           VARYING WB-IX-K FROM WB-IX-I BY -1
012520                           UNTIL WB-IX-K NOT GREATER THAN WB-IX-J
012530               END-IF.
012540
012550               MOVE WRK-BL-CLIENTE-GUARDADO TO
012560                   WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU, WB-IX-J).
012570
012580       0340-DESLOCAR-PARADA-FIM.                EXIT.
012590      *-----------------------------------------------------------------*
012600       0341-DESLOCAR-PARA-BAIXO                 SECTION.
012610      *-----------------------------------------------------------------*
012620      *    DESLOCA UMA PARADA PARA TRAS - ABRE ESPACO NO DESTINO J       *
012630      *    QUANDO A ORIGEM I VEM ANTES                                   *
012640      *-----------------------------------------------------------------*
012650
012660               MOVE WB-SOL-PARADA-CLIENTE
012670                       (WB-IX-ROTA-ATU, WB-IX-K + 1)
012680                   TO WB-SOL-PARADA-CLIENTE
012690                       (WB-IX-ROTA-ATU, WB-IX-K).
012700
012710       0341-DESLOCAR-PARA-BAIXO-FIM.             EXIT.
012720      *-----------------------------------------------------------------*
012730       0342-DESLOCAR-PARA-CIMA                  SECTION.
012740      *-----------------------------------------------------------------*
012750      *    DESLOCA UMA PARADA PARA FRENTE - ABRE ESPACO NO DESTINO J     *
012760      *    QUANDO A ORIGEM I VEM DEPOIS                                  *
012770      *-----------------------------------------------------------------*
012780
012790               MOVE WB-SOL-PARADA-CLIENTE
012800                       (WB-IX-ROTA-ATU, WB-IX-K - 1)
012810                   TO WB-SOL-PARADA-CLIENTE
012820                       (WB-IX-ROTA-ATU, WB-IX-K).
012830
012840       0342-DESLOCAR-PARA-CIMA-FIM.              EXIT.
012850      *-----------------------------------------------------------------*
012860       0350-BUSCA-INTER                        SECTION.
012870      *-----------------------------------------------------------------*
012880      *    RELOCACAO DE PRIMEIRA MELHORA DE UM CLIENTE ENTRE ROTAS      *
012890      *    DIFERENTES, RESPEITANDO CAPACIDADE - REINICIA A VARREDURA    *
012900      *    TODA VEZ QUE APLICA UM MOVIMENTO - PARA QUANDO UMA VOLTA     *
012910      *    COMPLETA NAO ENCONTRA NENHUM MOVIMENTO                       *
012920      *-----------------------------------------------------------------*
012930
012940               SET WB-BL-MOVIMENTO-FEITO TO TRUE.
012950               PERFORM 0360-VARRER-INTER UNTIL WB-BL-SEM-MOVIMENTO.
012960
012970               PERFORM 0175-CALC-CHEGADAS
012980                       VARYING WB-IX-ROTA-ATU FROM 1 BY 1
012990                       UNTIL WB-IX-ROTA-ATU GREATER THAN
013000                             WB-SOL-NUM-ROTAS.
013010
013020       0350-BUSCA-INTER-FIM.                    EXIT.
013030      *-----------------------------------------------------------------*
013040       0360-VARRER-INTER                       SECTION.
013050      *-----------------------------------------------------------------*
013060
013070               SET WB-BL-SEM-MOVIMENTO TO TRUE.
013080
013090               PERFORM 0361-VARRER-ORIGENS-INTER
013100                   VARYING WB-IX-ROTA-ATU FROM 1 BY 1
013110                   UNTIL WB-IX-ROTA-ATU GREATER THAN WB-SOL-NUM-ROTAS
013120                       OR WB-BL-MOVIMENTO-FEITO.
013130
013140       0360-VARRER-INTER-FIM.                   EXIT.
013150      *-----------------------------------------------------------------*
013160       0361-VARRER-ORIGENS-INTER                 SECTION.
013170      *-----------------------------------------------------------------*
013180      *    PARA A ROTA DE ORIGEM WB-IX-ROTA-ATU, VARRE CADA PARADA        *
013190      *-----------------------------------------------------------------*
013200
013210               PERFORM 0362-VARRER-DESTINOS-INTER
013220                   VARYING WB-IX-I FROM 1 BY 1
013230                   UNTIL WB-IX-I GREATER THAN
013240                         WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)
013250                         OR WB-BL-MOVIMENTO-FEITO.
013260
013270       0361-VARRER-ORIGENS-INTER-FIM.             EXIT.
013280      *-----------------------------------------------------------------*
013290       0362-VARRER-DESTINOS-INTER                 SECTION.
013300      *-----------------------------------------------------------------*
013310      *    PARA A PARADA WB-IX-I DA ROTA DE ORIGEM, TESTA CADA ROTA      *
013320      *    DE DESTINO WB-IX-K DIFERENTE DA PROPRIA ORIGEM                *
013330      *-----------------------------------------------------------------*
013340
013350               PERFORM 0363-TESTAR-UM-DESTINO-INTER
013360                   VARYING WB-IX-K FROM 1 BY 1
013370                   UNTIL WB-IX-K GREATER THAN WB-SOL-NUM-ROTAS
013380                         OR WB-BL-MOVIMENTO-FEITO.
013390
013400       0362-VARRER-DESTINOS-INTER-FIM.            EXIT.
013410      *-----------------------------------------------------------------*
013420       0363-TESTAR-UM-DESTINO-INTER                SECTION.
013430      *-----------------------------------------------------------------*
013440      *    IGNORA A ROTA DE DESTINO IGUAL A DE ORIGEM                    *
013450      *-----------------------------------------------------------------*
013460
013470               IF WB-IX-K NOT EQUAL WB-IX-ROTA-ATU
013480                   PERFORM 0370-TESTAR-MOVIMENTO-INTER
013490               END-IF.
013500
013510       0363-TESTAR-UM-DESTINO-INTER-FIM.           EXIT.
013520      *-----------------------------------------------------------------*
013530       0370-TESTAR-MOVIMENTO-INTER             SECTION.
013540      *-----------------------------------------------------------------*
013550      *    TENTA MOVER A PARADA WB-IX-I DA ROTA WB-IX-ROTA-ATU PARA O   *
013560      *    FIM DA ROTA WB-IX-K (SE A CAPACIDADE PERMITIR) - MANTEM SE   *
013570      *    A SOMA DAS DUAS DISTANCIAS DIMINUIR, SENAO DESFAZ            *
013580      *-----------------------------------------------------------------*
013590
013600               MOVE WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU, WB-IX-I)
013610                   TO WB-IX-J.
013620
013630               IF WB-SOL-ROTA-CARGA (WB-IX-K) + WB-CLI-DEMANDA (WB-IX-J)
013640                   GREATER THAN WB-PAR-CAPACIDADE
013650                   GO TO 0370-TESTAR-MOVIMENTO-INTER-FIM
013660               END-IF.
013670
013680               ADD WB-SOL-ROTA-DISTANCIA (WB-IX-ROTA-ATU)
013690                   WB-SOL-ROTA-DISTANCIA (WB-IX-K)
013700                   GIVING WRK-BL-DIST-ANTES.
013710
013720               PERFORM 0380-MOVER-ENTRE-ROTAS.
013730
013740               MOVE WB-IX-ROTA-ATU TO WB-IX-L.
013750               MOVE WB-IX-K TO WB-IX-ROTA-ATU.
013760               PERFORM 0170-RECALC-ROTA.
013770               MOVE WB-IX-L TO WB-IX-ROTA-ATU.
013780               PERFORM 0170-RECALC-ROTA.
013790
013800               ADD WB-SOL-ROTA-DISTANCIA (WB-IX-ROTA-ATU)
013810                   WB-SOL-ROTA-DISTANCIA (WB-IX-K)
013820                   GIVING WRK-BL-DIST-DEPOIS.
013830
013840               IF WRK-BL-DIST-DEPOIS LESS THAN WRK-BL-DIST-ANTES
013850                   SET WB-BL-MOVIMENTO-FEITO TO TRUE
013860                   IF WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)
013870                       EQUAL ZEROS AND WB-SOL-NUM-ROTAS GREATER THAN 1
013880                       PERFORM 0390-REMOVER-ROTA-VAZIA
013890                   END-IF
013900               ELSE
013910      *            DESFAZ - DEVOLVE A PARADA PARA A ROTA DE ORIGEM
013920                   PERFORM 0385-DESFAZER-MOVIMENTO-INTER
013930               END-IF.
013940
013950       0370-TESTAR-MOVIMENTO-INTER-FIM.         EXIT.
013960      *-----------------------------------------------------------------*
013970       0380-MOVER-ENTRE-ROTAS                  SECTION.
013980      *-----------------------------------------------------------------*
013990      *    RETIRA A PARADA WB-IX-I DA ROTA WB-IX-ROTA-ATU E ACRESCENTA  *
014000      *    O CLIENTE WB-IX-J NO FIM DA ROTA WB-IX-K                     *
014010      *-----------------------------------------------------------------*
014020
014030               PERFORM 0381-FECHAR-BURACO-DA-PARADA
014040                   VARYING WB-IX-K FROM WB-IX-I BY 1
014050                   UNTIL WB-IX-K NOT LESS THAN
014060                         WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
014070               SUBTRACT 1 FROM WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
014080
014090               MOVE WB-IX-I TO WB-IX-L.
014100               MOVE WB-IX-K TO WB-IX-I.
014110
014120               ADD 1 TO WB-SOL-ROTA-NUM-PARADAS (WB-IX-I).
014130               MOVE WB-IX-J TO WB-SOL-PARADA-CLIENTE (WB-IX-I,
014140                   WB-SOL-ROTA-NUM-PARADAS (WB-IX-I)).
014150
014160               MOVE WB-IX-L TO WB-IX-I.
014170
014180       0380-MOVER-ENTRE-ROTAS-FIM.               EXIT.
014190      *-----------------------------------------------------------------*
014200       0381-FECHAR-BURACO-DA-PARADA              SECTION.
014210      *-----------------------------------------------------------------*
014220      *    DESLOCA UMA PARADA PARA TRAS, FECHANDO O ESPACO DEIXADO       *
014230      *-----------------------------------------------------------------*
014240
014250               MOVE WB-SOL-PARADA-CLIENTE
014260                       (WB-IX-ROTA-ATU, WB-IX-K + 1)
014270                   TO WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU,
014280                                              WB-IX-K).
014290
014300       0381-FECHAR-BURACO-DA-PARADA-FIM.          EXIT.
014310      *-----------------------------------------------------------------*
014320       0385-DESFAZER-MOVIMENTO-INTER            SECTION.
014330      *-----------------------------------------------------------------*
014340      *    DEVOLVE O CLIENTE WB-IX-J DA ROTA WB-IX-K DE VOLTA PARA O    *
014350      *    FIM DA ROTA WB-IX-ROTA-ATU (DESFAZ 0380-MOVER-ENTRE-ROTAS)   *
014360      *-----------------------------------------------------------------*
014370
014380               SUBTRACT 1 FROM WB-SOL-ROTA-NUM-PARADAS (WB-IX-K).
014390               ADD 1 TO WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
014400               MOVE WB-IX-J TO WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU,
014410                   WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)).
014420
014430               MOVE WB-IX-K TO WB-IX-L.
014440               PERFORM 0170-RECALC-ROTA.
014450               MOVE WB-IX-L TO WB-IX-ROTA-ATU.
014460               PERFORM 0170-RECALC-ROTA.
014470
014480       0385-DESFAZER-MOVIMENTO-INTER-FIM.        EXIT.
014490      *-----------------------------------------------------------------*
014500       0390-REMOVER-ROTA-VAZIA                  SECTION.
014510      *-----------------------------------------------------------------*
014520      *    FECHA O BURACO DA ROTA WB-IX-ROTA-ATU (FICOU SEM PARADAS)    *
014530      *    PUXANDO AS ROTAS SEGUINTES UMA POSICAO PARA TRAS             *
014540      *-----------------------------------------------------------------*
014550
014560               PERFORM 0391-FECHAR-BURACO-DA-ROTA
014570                   VARYING WB-IX-L FROM WB-IX-ROTA-ATU BY 1
014580                   UNTIL WB-IX-L NOT LESS THAN WB-SOL-NUM-ROTAS.
014590               SUBTRACT 1 FROM WB-SOL-NUM-ROTAS.
014600
014610       0390-REMOVER-ROTA-VAZIA-FIM.              EXIT.
014620      *-----------------------------------------------------------------*
014630       0391-FECHAR-BURACO-DA-ROTA                SECTION.
014640      *-----------------------------------------------------------------*
014650      *    DESLOCA UMA ROTA INTEIRA PARA TRAS, FECHANDO O ESPACO VAZIO   *
014660      *-----------------------------------------------------------------*
014670
014680               MOVE WB-SOL-ROTA (WB-IX-L + 1)
014690                   TO WB-SOL-ROTA (WB-IX-L).
014700
014710       0391-FECHAR-BURACO-DA-ROTA-FIM.            EXIT.
014720      *-----------------------------------------------------------------*
014730       0400-ATRIBUIR-FROTA                     SECTION.
014740      *-----------------------------------------------------------------*
014750      *    ORDENA A FROTA POR CAPACIDADE DESCENDENTE E VAI DISTRIBUINDO *
014760      *    AS ROTAS EM RODIZIO A PARTIR DO CURSOR, DIVIDINDO A ROTA     *
014770      *    QUANDO NENHUM VEICULO A COMPORTA                             *
014780      *-----------------------------------------------------------------*
014790
014800               PERFORM 0420-ORDENAR-FROTA.
014810               MOVE 1 TO WB-CURSOR-FROTA.
014820               MOVE WB-SOL-NUM-ROTAS TO WRK-FR-QT-ROTAS-ORIGINAL.
014830
014840               PERFORM 0401-ATRIBUIR-UMA-ROTA
014850                   VARYING WB-IX-ROTA-ATU FROM 1 BY 1
014860                   UNTIL WB-IX-ROTA-ATU GREATER THAN
014870                         WB-SOL-NUM-ROTAS.
014880
014890       0400-ATRIBUIR-FROTA-FIM.                  EXIT.
014900      *-----------------------------------------------------------------*
014910       0401-ATRIBUIR-UMA-ROTA                    SECTION.
014920      *-----------------------------------------------------------------*
014930      *    ACHA VEICULO PARA A ROTA ATUAL - SE NENHUM COMPORTAR, DIVIDE  *
014940      *-----------------------------------------------------------------*
014950
014960               PERFORM 0430-ACHAR-VEICULO.
014970               IF WB-FR-VEICULO-NAO-ACHADO
014980                   PERFORM 0500-DIVIDIR-ROTA
014990               END-IF.
015000
015010       0401-ATRIBUIR-UMA-ROTA-FIM.                EXIT.
015020      *-----------------------------------------------------------------*
015030       0420-ORDENAR-FROTA                      SECTION.
015040      *-----------------------------------------------------------------*
015050      *    BOLHA SIMPLES - CAPACIDADE DESCENDENTE, EMPATE PELO MENOR ID *
015060      *-----------------------------------------------------------------*
015070
015080               PERFORM 0421-VARRER-UMA-PASSADA
015090                   VARYING WB-IX-I FROM 1 BY 1
015100                   UNTIL WB-IX-I GREATER THAN WB-QT-VEICULOS - 1.
015110
015120       0420-ORDENAR-FROTA-FIM.                   EXIT.
015130      *-----------------------------------------------------------------*
015140       0421-VARRER-UMA-PASSADA                   SECTION.
015150      *-----------------------------------------------------------------*
015160      *    UMA PASSADA DA BOLHA, COMPARANDO PARES ADJACENTES             *
015170      *-----------------------------------------------------------------*
015180
015190               PERFORM 0422-COMPARAR-UM-PAR
015200                   VARYING WB-IX-J FROM 1 BY 1
015210                   UNTIL WB-IX-J GREATER THAN WB-QT-VEICULOS -
015220                         WB-IX-I.
015230
015240       0421-VARRER-UMA-PASSADA-FIM.               EXIT.
015250      *-----------------------------------------------------------------*
015260       0422-COMPARAR-UM-PAR                      SECTION.
015270      *-----------------------------------------------------------------*
015280
015290               IF WB-VEI-CAPACIDADE (WB-IX-J) LESS THAN
015300                  WB-VEI-CAPACIDADE (WB-IX-J + 1)
015310                   OR (WB-VEI-CAPACIDADE (WB-IX-J) EQUAL
015320                       WB-VEI-CAPACIDADE (WB-IX-J + 1) AND
015330                       WB-VEI-ID (WB-IX-J) GREATER THAN
015340                       WB-VEI-ID (WB-IX-J + 1))
015350                   PERFORM 0425-TROCAR-VEICULOS
015360               END-IF.
015370
015380       0422-COMPARAR-UM-PAR-FIM.                  EXIT.
015390      *-----------------------------------------------------------------*
015400       0425-TROCAR-VEICULOS                    SECTION.
015410      *-----------------------------------------------------------------*
015420
015430               MOVE WB-VEI (WB-IX-J)      TO WB-VEI-AUX.
015440               MOVE WB-VEI (WB-IX-J + 1)  TO WB-VEI (WB-IX-J).
015450               MOVE WB-VEI-AUX            TO WB-VEI (WB-IX-J + 1).
015460
015470       0425-TROCAR-VEICULOS-FIM.                 EXIT.
015480      *-----------------------------------------------------------------*
015490       0430-ACHAR-VEICULO                      SECTION.
015500      *-----------------------------------------------------------------*
015510      *    AVANCA O CURSOR CIRCULARMENTE ATE ACHAR UM VEICULO CUJA      *
015520      *    CAPACIDADE COMPORTA A ROTA CORRENTE                          *
015530      *-----------------------------------------------------------------*
015540
015550               SET WB-FR-VEICULO-NAO-ACHADO TO TRUE.
015560               MOVE ZEROS TO WRK-FR-VOLTAS.
015570
015580               PERFORM 0431-TESTAR-UM-VEICULO-DO-CURSOR
015590                   UNTIL WB-FR-VEICULO-ACHADO OR
015600                       WRK-FR-VOLTAS GREATER THAN WB-QT-VEICULOS.
015610
015620       0430-ACHAR-VEICULO-FIM.                   EXIT.
015630      *-----------------------------------------------------------------*
015640       0431-TESTAR-UM-VEICULO-DO-CURSOR          SECTION.
015650      *-----------------------------------------------------------------*
015660      *    TESTA O VEICULO DO CURSOR - 0431 SO AVANCA O CURSOR UMA VEZ  *
015670      *    POR CHAMADA, ACHANDO OU NAO, PARA O VEICULO ATRIBUIDO FICAR  *
015680      *    UM SO PASSO A FRENTE (CHAMADO 4473 - O CURSOR PULAVA DOIS    *
015690      *    VEICULOS A CADA ATRIBUICAO)                                  *
015700      *-----------------------------------------------------------------*
015710
015720               IF WB-VEI-CAPACIDADE (WB-CURSOR-FROTA) NOT LESS
015730                   THAN WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU)
015740                   MOVE WB-VEI-ID (WB-CURSOR-FROTA) TO
015750                       WB-SOL-ROTA-VEICULO (WB-IX-ROTA-ATU)
015760                   SET WB-FR-VEICULO-ACHADO TO TRUE
015770               END-IF.
015780               ADD 1 TO WB-CURSOR-FROTA.
015790               IF WB-CURSOR-FROTA GREATER THAN WB-QT-VEICULOS
015800                   MOVE 1 TO WB-CURSOR-FROTA
015810               END-IF.
015820               ADD 1 TO WRK-FR-VOLTAS.
015830
015840       0431-TESTAR-UM-VEICULO-DO-CURSOR-FIM.      EXIT.
015850      *-----------------------------------------------------------------*
015860       0500-DIVIDIR-ROTA                       SECTION.
015870      *-----------------------------------------------------------------*
015880      *    NENHUM VEICULO COMPORTOU A ROTA - DIVIDE PELA MENOR          *
015890      *    CAPACIDADE DA FROTA E ACRESCENTA OS PEDACOS NO FIM DA LISTA  *
015900      *    DE ROTAS PARA SEREM ATRIBUIDOS NA VOLTA DO LACO PRINCIPAL    *
015910      *-----------------------------------------------------------------*
015920
015930               MOVE WB-IX-ROTA-ATU TO WRK-FR-ROTA-SALVA.
015940
015950               MOVE WB-VEI-CAPACIDADE (WB-QT-VEICULOS) TO
015960                   WRK-FR-MENOR-CAPACIDADE.
015970
015980               MOVE WB-SOL-NUM-ROTAS TO WB-IX-K.
015990               MOVE ZEROS TO WB-CARGA-ATU.
016000               ADD 1 TO WB-IX-K.
016010               MOVE ZEROS TO WB-SOL-ROTA-NUM-PARADAS (WB-IX-K).
016020               MOVE ZEROS TO WB-SOL-ROTA-CARGA (WB-IX-K).
016030
016040               PERFORM 0501-REDISTRIBUIR-UMA-PARADA
016050                   VARYING WB-IX-L FROM 1 BY 1
016060                   UNTIL WB-IX-L GREATER THAN
016070                         WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
016080
016090      *        A PRIMEIRA FATIA OCUPA A PROPRIA ROTA CORRENTE, AS
016100      *        DEMAIS FICAM NAS NOVAS POSICOES ATE WB-IX-K
016110               MOVE WB-SOL-ROTA (WB-SOL-NUM-ROTAS + 1)
016120                   TO WB-SOL-ROTA (WB-IX-ROTA-ATU).
016130               MOVE WB-IX-K TO WB-SOL-NUM-ROTAS.
016140
016150               PERFORM 0502-RECALCULAR-UMA-FATIA
016160                   VARYING WB-IX-L FROM 1 BY 1
016170                   UNTIL WB-IX-L GREATER THAN WB-SOL-NUM-ROTAS.
016180               MOVE WRK-FR-ROTA-SALVA TO WB-IX-ROTA-ATU.
016190
016200       0500-DIVIDIR-ROTA-FIM.                    EXIT.
016210      *-----------------------------------------------------------------*
016220       0501-REDISTRIBUIR-UMA-PARADA               SECTION.
016230      *-----------------------------------------------------------------*
016240      *    ACRESCENTA A PARADA WB-IX-L A FATIA CORRENTE, ABRINDO NOVA    *
016250      *    FATIA QUANDO A CAPACIDADE DA MENOR FATIA ESTOURA              *
016260      *-----------------------------------------------------------------*
016270
016280               MOVE WB-SOL-PARADA-CLIENTE (WB-IX-ROTA-ATU, WB-IX-L)
016290                   TO WB-IX-ATUAL.
016300               IF WB-CARGA-ATU + WB-CLI-DEMANDA (WB-IX-ATUAL)
016310                   GREATER THAN WRK-FR-MENOR-CAPACIDADE
016320                   ADD 1 TO WB-IX-K
016330                   MOVE ZEROS TO WB-SOL-ROTA-NUM-PARADAS (WB-IX-K)
016340                   MOVE ZEROS TO WB-SOL-ROTA-CARGA (WB-IX-K)
016350                   MOVE ZEROS TO WB-CARGA-ATU
016360               END-IF.
016370               ADD 1 TO WB-SOL-ROTA-NUM-PARADAS (WB-IX-K).
016380               MOVE WB-IX-ATUAL TO WB-SOL-PARADA-CLIENTE
016390                   (WB-IX-K, WB-SOL-ROTA-NUM-PARADAS (WB-IX-K)).
016400               ADD WB-CLI-DEMANDA (WB-IX-ATUAL) TO WB-CARGA-ATU.
016410               ADD WB-CLI-DEMANDA (WB-IX-ATUAL) TO
016420                   WB-SOL-ROTA-CARGA (WB-IX-K).
016430
016440       0501-REDISTRIBUIR-UMA-PARADA-FIM.           EXIT.
016450      *-----------------------------------------------------------------*
016460       0502-RECALCULAR-UMA-FATIA                   SECTION.
016470      *-----------------------------------------------------------------*
016480      *    RECALCULA DISTANCIA/CARGA DE UMA DAS NOVAS FATIAS DE ROTA     *
016490      *-----------------------------------------------------------------*
016500
016510               MOVE WB-IX-L TO WB-IX-ROTA-ATU.
016520               PERFORM 0170-RECALC-ROTA.
016530
016540       0502-RECALCULAR-UMA-FATIA-FIM.               EXIT.
016550      *-----------------------------------------------------------------*
016560       0450-GRAVAR-PARADAS                     SECTION.
016570      *-----------------------------------------------------------------*
016580      *    GRAVA UM REGISTRO ROUTE-STOPS POR PARADA DE CADA ROTA        *
016590      *-----------------------------------------------------------------*
016600
016610               OPEN OUTPUT ROUTE-STOPS.
016620
016630               PERFORM 0451-GRAVAR-PARADAS-DE-UMA-ROTA
016640                   VARYING WB-IX-ROTA-ATU FROM 1 BY 1
016650                   UNTIL WB-IX-ROTA-ATU GREATER THAN
016660                         WB-SOL-NUM-ROTAS.
016670
016680               CLOSE ROUTE-STOPS.
016690               IF FS-ROUTE-STOPS NOT EQUAL "00"
016700                   MOVE WRK-ARQ-OK        TO WRK-DESCRICAO-ERRO
016710                   MOVE FS-ROUTE-STOPS    TO WRK-STATUS-ERRO
016720                   MOVE "0450-PARADAS"    TO WRK-AREA-ERRO
016730                   PERFORM 9999-TRATA-ERRO
016740               END-IF.
016750
016760       0450-GRAVAR-PARADAS-FIM.                  EXIT.
016770      *-----------------------------------------------------------------*
016780       0451-GRAVAR-PARADAS-DE-UMA-ROTA            SECTION.
016790      *-----------------------------------------------------------------*
016800      *    GRAVA AS PARADAS DA ROTA WB-IX-ROTA-ATU, ACUMULANDO A CARGA   *
016810      *    TRANSPORTADA A CADA PARADA                                    *
016820      *-----------------------------------------------------------------*
016830
016840               MOVE ZEROS TO WB-CARGA-ATU.
016850               PERFORM 0452-GRAVAR-UMA-PARADA
016860                   VARYING WB-IX-L FROM 1 BY 1
016870                   UNTIL WB-IX-L GREATER THAN
016880                         WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU).
016890
016900       0451-GRAVAR-PARADAS-DE-UMA-ROTA-FIM.       EXIT.
016910      *-----------------------------------------------------------------*
016920       0452-GRAVAR-UMA-PARADA                     SECTION.
016930      *-----------------------------------------------------------------*
016940
016950               MOVE WB-SOL-PARADA-CLIENTE
016960                       (WB-IX-ROTA-ATU, WB-IX-L)
016970                   TO WB-IX-ATUAL.
016980               ADD WB-CLI-DEMANDA (WB-IX-ATUAL) TO WB-CARGA-ATU.
016990               MOVE WB-IX-ROTA-ATU     TO REG-PARADA-ROTA.
017000               MOVE WB-IX-L            TO REG-PARADA-SEQ.
017010               MOVE WB-CLI-ID (WB-IX-ATUAL) TO
017020                   REG-PARADA-CLIENTE.
017030               MOVE WB-SOL-PARADA-CHEGADA
017040                       (WB-IX-ROTA-ATU, WB-IX-L)
017050                   TO REG-PARADA-CHEGADA.
017060               MOVE WB-CARGA-ATU       TO REG-PARADA-CARGA.
017070               WRITE REG-PARADA.
017080               IF FS-ROUTE-STOPS NOT EQUAL "00"
017090                   MOVE WRK-ERRO-GRAVACAO TO WRK-DESCRICAO-ERRO
017100                   MOVE FS-ROUTE-STOPS    TO WRK-STATUS-ERRO
017110                   MOVE "0452-PARADAS"    TO WRK-AREA-ERRO
017120                   PERFORM 9999-TRATA-ERRO
017130               END-IF.
017140
017150       0452-GRAVAR-UMA-PARADA-FIM.                 EXIT.
017160      *-----------------------------------------------------------------*
017170       0600-IMPRIMIR-RELATORIO                 SECTION.
017180      *-----------------------------------------------------------------*
017190      *    RELATORIO ROUTE-SUMMARY - CABECALHO, UMA LINHA POR ROTA E    *
017200      *    O BLOCO DE TOTAIS - NAO HA QUEBRA DE PAGINA NESTE JOB        *
017210      *-----------------------------------------------------------------*
017220
017230               OPEN OUTPUT ROUTE-SUMMARY.
017240               PERFORM 0610-IMP-CABECALHO.
017250
017260               PERFORM 0620-IMP-DETALHE
017270                   VARYING WB-IX-ROTA-ATU FROM 1 BY 1
017280                   UNTIL WB-IX-ROTA-ATU GREATER THAN
017290                         WB-SOL-NUM-ROTAS.
017300
017310               PERFORM 0630-IMP-TOTAIS.
017320               CLOSE ROUTE-SUMMARY.
017330               IF FS-ROUTE-SUMMARY NOT EQUAL "00"
017340                   MOVE WRK-ARQ-OK          TO WRK-DESCRICAO-ERRO
017350                   MOVE FS-ROUTE-SUMMARY    TO WRK-STATUS-ERRO
017360                   MOVE "0600-RESUMO"       TO WRK-AREA-ERRO
017370                   PERFORM 9999-TRATA-ERRO
017380               END-IF.
017390
017400       0600-IMPRIMIR-RELATORIO-FIM.              EXIT.
017410      *-----------------------------------------------------------------*
017420       0610-IMP-CABECALHO                      SECTION.
017430      *-----------------------------------------------------------------*
017440
017450               MOVE WRK-CABEC-TITULO TO REG-RESUMO.
017460               WRITE REG-RESUMO.
017470
017480       0610-IMP-CABECALHO-FIM.                   EXIT.
017490      *-----------------------------------------------------------------*
017500       0620-IMP-DETALHE                        SECTION.
017510      *-----------------------------------------------------------------*
017520      *    ACUMULA OS TOTAIS DE ROTAS, DISTANCIA E CARGA ENQUANTO       *
017530      *    IMPRIME A LINHA DE DETALHE DE CADA ROTA                      *
017540      *-----------------------------------------------------------------*
017550
017560               MOVE WB-IX-ROTA-ATU  TO WRK-DET-ROTA.
017570               MOVE WB-SOL-ROTA-VEICULO (WB-IX-ROTA-ATU)
017580                   TO WRK-DET-VEIC.
017590               MOVE WB-SOL-ROTA-NUM-PARADAS (WB-IX-ROTA-ATU)
017600                   TO WRK-DET-PARADAS.
017610               MOVE WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU) TO WRK-DET-CARGA.
017620               MOVE WB-SOL-ROTA-DISTANCIA (WB-IX-ROTA-ATU)
017630                   TO WRK-DET-DISTANCIA.
017640
017650               MOVE WRK-DETALHE-ROTA TO REG-RESUMO.
017660               WRITE REG-RESUMO.
017670               IF FS-ROUTE-SUMMARY NOT EQUAL "00"
017680                   MOVE WRK-NAO-GRAVOU    TO WRK-DESCRICAO-ERRO
017690                   MOVE FS-ROUTE-SUMMARY  TO WRK-STATUS-ERRO
017700                   MOVE "0620-DETALHE"    TO WRK-AREA-ERRO
017710                   PERFORM 9999-TRATA-ERRO
017720               END-IF.
017730
017740               ADD 1 TO ACU-TOT-ROTAS.
017750               ADD WB-SOL-ROTA-DISTANCIA (WB-IX-ROTA-ATU)
017760                   TO ACU-TOT-DISTANCIA.
017770               ADD WB-SOL-ROTA-CARGA (WB-IX-ROTA-ATU) TO ACU-TOT-CARGA.
017780
017790       0620-IMP-DETALHE-FIM.                     EXIT.
017800      *-----------------------------------------------------------------*
017810       0630-IMP-TOTAIS                         SECTION.
017820      *-----------------------------------------------------------------*
017830
017840               MOVE WRK-LINHA-TRACO TO REG-RESUMO.
017850               WRITE REG-RESUMO.
017860
017870               MOVE ACU-TOT-ROTAS      TO WRK-TOT-ROTAS.
017880               MOVE WRK-TOTAL-ROTAS    TO REG-RESUMO.
017890               WRITE REG-RESUMO.
017900
017910               MOVE ACU-TOT-DISTANCIA  TO WRK-TOT-DISTANCIA.
017920               MOVE WRK-TOTAL-DISTANCIA TO REG-RESUMO.
017930               WRITE REG-RESUMO.
017940
017950               MOVE ACU-TOT-CARGA      TO WRK-TOT-CARGA.
017960               MOVE WRK-TOTAL-CARGA    TO REG-RESUMO.
017970               WRITE REG-RESUMO.
017980
017990               MOVE WRK-LINHA-IGUAL TO REG-RESUMO.
018000               WRITE REG-RESUMO.
018010
018020       0630-IMP-TOTAIS-FIM.                      EXIT.
018030      *-----------------------------------------------------------------*
018040       0900-FINALIZAR                          SECTION.
018050      *-----------------------------------------------------------------*
018060
018070               CONTINUE.
018080
018090       0900-FINALIZAR-FIM.                       EXIT.
018100      *-----------------------------------------------------------------*
018110       9999-TRATA-ERRO                         SECTION.
018120      *-----------------------------------------------------------------*
018130
018140               DISPLAY "===== ERRO NO PROGRAMA PROGROTA =====".
018150               DISPLAY "MENSSAGEM....:" WRK-DESCRICAO-ERRO.
018160               DISPLAY "FILE STATUS..:" WRK-STATUS-ERRO.
018170               DISPLAY "AREA / SECAO.:" WRK-AREA-ERRO.
018180               DISPLAY "ARQUIVO......:" WRK-ARQUIVO-ERRO.
018190               CALL WRK-MODULO-ERRO USING WRK-DESCRICAO-ERRO.
018200               GOBACK.
018210
018220       9999-TRATA-ERRO-FIM.                      EXIT.
018230      *-----------------------------------------------------------------*
